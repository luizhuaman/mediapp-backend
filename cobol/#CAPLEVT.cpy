000100*=================================================================*
000200*    BOOK....... : #CAPLEVT
000300*    OBJETIVO.... : LAYOUT DO EVENTO DE ENTRADA DA ESTEIRA CAPL
000400*                   (OFERTA DE TROCA DE PLANO POR CONSUMO).
000500*                   O MESMO REGISTRO FISICO E REINTERPRETADO
000600*                   POR EVT-TIPO-EVENTO (1=AVISO,2=FEEDBACK,
000700*                   3=TRANSACAO,4=CARGA MANUAL) VIA REDEFINES -
000800*                   NUNCA MAIS DE UM LAYOUT E VALIDO POR VEZ.
000900*-----------------------------------------------------------------*
001000*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
001100*    CONSULTORIA : FOURSYS
001200*=================================================================*
001300 01  REG-CAPL-EVENTO.
001400     05 EVT-TIPO-EVENTO          PIC X(001).
001500         88 EVT-AVISO                       VALUE "1".
001600         88 EVT-FEEDBACK                     VALUE "2".
001700         88 EVT-TRANSACAO                    VALUE "3".
001800         88 EVT-CARGA-MANUAL                 VALUE "4".
001900     05 EVT-TRACKING-ID          PIC X(020).
002000     05 EVT-DETALHE              PIC X(137).
002100*-----------------------------------------------------------------*
002200*    VISAO 1 - AVISO DE LIMIAR / ESGOTAMENTO (EVT-TIPO-EVENTO=1) *
002300*-----------------------------------------------------------------*
002400 01  REG-CAPL-AVISO REDEFINES REG-CAPL-EVENTO.
002500     05 AVI-TIPO-EVENTO          PIC X(001).
002600     05 AVI-TRACKING-ID          PIC X(020).
002700     05 AVI-OPERATION-CODE       PIC X(004).
002800     05 AVI-PHONE-NUMBER         PIC X(012).
002900     05 AVI-BONO-CODE            PIC X(010).
003000     05 FILLER                   PIC X(111).
003100*-----------------------------------------------------------------*
003200*    VISAO 2 - FEEDBACK / ACEITE DO SATPUSH (EVT-TIPO-EVENTO=2)  *
003300*-----------------------------------------------------------------*
003400 01  REG-CAPL-FEEDBACK REDEFINES REG-CAPL-EVENTO.
003500     05 FBK-TIPO-EVENTO          PIC X(001).
003600     05 FBK-TRACKING-ID          PIC X(020).
003700     05 FBK-RESPONSE-TRACKING-CD PIC X(020).
003800     05 FBK-SUBSCRIBER-ID-IN     PIC X(012).
003900     05 FBK-SUBSCRIBER-ID-NUM REDEFINES FBK-SUBSCRIBER-ID-IN.
004000         10 FILLER                       PIC 9(005).
004100         10 FBK-SUBSCRIBER-ID-N7         PIC 9(007).
004200     05 FBK-CAMPAIGN-ID-IN       PIC X(010).
004300     05 FILLER                   PIC X(095).
004400*-----------------------------------------------------------------*
004500*    VISAO 3 - CONFIRMACAO DE TRANSACAO D+1 (EVT-TIPO-EVENTO=3)  *
004600*-----------------------------------------------------------------*
004700 01  REG-CAPL-TRANSACAO REDEFINES REG-CAPL-EVENTO.
004800     05 TRX-TIPO-EVENTO          PIC X(001).
004900     05 TRX-TRACKING-ID          PIC X(020).
005000     05 TRX-SUBSCRIBER-ID-IN     PIC X(012).
005100     05 TRX-SUBSCRIBER-ID-NUM REDEFINES TRX-SUBSCRIBER-ID-IN.
005200         10 FILLER                       PIC 9(005).
005300         10 TRX-SUBSCRIBER-ID-N7         PIC 9(007).
005400     05 TRX-SOURCE-FIXED-CHARGE  PIC S9(005)V99 COMP-3.
005500     05 TRX-SOURCE-PLAN-CODE     PIC X(010).
005600     05 TRX-DEST-FIXED-CHARGE    PIC S9(005)V99 COMP-3.
005700     05 TRX-TRANSACTION-TYPE     PIC X(004).
005800     05 TRX-STATUS-DESC          PIC X(010).
005900     05 TRX-AMDOCS-CHANNEL-CODE  PIC X(010).
006000     05 FILLER                   PIC X(076).
006100*-----------------------------------------------------------------*
006200*    VISAO 4 - CARGA MANUAL DE CLIENTE PRINCIPAL (TIPO=4)        *
006300*-----------------------------------------------------------------*
006400 01  REG-CAPL-MANUAL REDEFINES REG-CAPL-EVENTO.
006500     05 MAN-TIPO-EVENTO          PIC X(001).
006600     05 MAN-TRACKING-ID          PIC X(020).
006700     05 MAN-OPERATION-CODE       PIC X(004).
006800     05 MAN-PHONE-NUMBER         PIC X(012).
006900     05 MAN-SUBSCRIBER-ID-IN     PIC X(012).
007000     05 MAN-SOURCE-FIXED-CHARGE  PIC S9(005)V99 COMP-3.
007100     05 MAN-DEST-FIXED-CHARGE    PIC S9(005)V99 COMP-3.
007200     05 FILLER                   PIC X(086).
