000100*=================================================================*
000200 PROGRAM-ID.                             PCRP1.
000300 AUTHOR. MATHEUS MEDEIROS.
000400 INSTALLATION. FOURSYS.
000500 DATE-WRITTEN. 02/08/2024.
000600 DATE-COMPILED.
000700 SECURITY.  USO RESTRITO AO DEPARTAMENTO DE RETENCAO - TELEFONICA.
000800*=================================================================*
000900* PROGRAMA   : PCRP1
001000* PROGRAMADOR: MATHEUS MEDEIROS
001100* ANALISTA   : IVAN SANCHES
001200* CONSULTORIA: FOURSYS
001300* DATA.......: 02 / 08 / 2024
001400*-----------------------------------------------------------------*
001500* OBJETIVO...: ESTEIRA DE RETENCAO PROATIVA DE CHAMADAS (PCR) -
001600*              PIPELINE UNICA COM DOIS RAMOS DE SAIDA: UM PUSH
001700*              WHATSAPP (QUANDO HABILITADO PARA O CLUSTER/LINHA)
001800*              E UM LEAD DE RETENCAO COM SATPUSH (SEMPRE QUE O
001900*              REGISTRO PASSA PELA CADEIA DE FILTROS).
002000*-----------------------------------------------------------------*
002100*    ARQUIVOS                I/O                  INCLUDE/BOOK
002200*    PCR-EVENT-IN           INPUT                  #PCREVT
002300*    THRESHOLD-PARAM        TABELA                 #THRPARM
002400*    BLACKLIST-CP           TABELA                 #BLKLIST
002500*    SUBSCRIBER-MASTER      TABELA                 #SUBMAST
002600*    CLUSTER-GROUP-VAR      TABELA                 #CLUSGRV
002700*    TARGET-CLUSTER         TABELA                 #TGTCLUS
002800*    CLUSTER-OFFER          TABELA                 #CLUSOFR
002900*    PLAN-CATALOG           TABELA                 #PLANCAT
003000*    ACTIVATE-SENDING       TABELA                 #ACTSEND
003100*    CUSTOMER-NOTI-CONFIG   TABELA                 #NOTICFG
003200*    CUSTOMER-NOTI-TEMPLATE TABELA                 #NOTITPL
003300*    DOCUMENT-LINE-SUMMARY  TABELA                 #DOCLINE
003400*    CONTACTABILITY-LOG     I-O (RELATIVO)          #CTBLOG
003500*    CUSTOMER-CONTACT-LOG   OUTPUT (ANEXACAO)       #CTCTLOG
003600*    PCR-OUTPUT             OUTPUT (ANEXACAO)       #PCROUT
003700*-----------------------------------------------------------------*
003800* MODULOS....: PCRMSG (SUBSTITUICAO DE VARIAVEIS DO TEMPLATE)
003900*-----------------------------------------------------------------*
004000*                            ALTERACOES
004100*-----------------------------------------------------------------*
004200*    PROGRAMADOR: MATHEUS H MEDEIROS
004300*    ANALISTA   : IVAN SANCHES
004400*    DATA.......: 02/08/2024
004500*    OBJETIVO...: VERSAO ORIGINAL (RELATORIO DE CLIENTES)
004600*-----------------------------------------------------------------*
004700*    PROGRAMADOR: MATHEUS H MEDEIROS
004800*    ANALISTA   : IVAN SANCHES
004900*    DATA.......: 05/03/2025
005000*    CHAMADO....: RQ-4611                                          RQ-4611
005100*    OBJETIVO...: REESCRITO PARA A ESTEIRA DE RETENCAO PROATIVA -
005200*                 CADEIA DE FILTROS COMPLETA ATE O RAMO B (LEAD)
005300*-----------------------------------------------------------------*
005400*    PROGRAMADOR: IVAN SANCHES
005500*    DATA.......: 18/03/2025
005600*    CHAMADO....: RQ-4611                                          RQ-4611
005700*    OBJETIVO...: RAMO A (WHATSAPP) COM CHAMADA AO MODULO PCRMSG
005800*-----------------------------------------------------------------*
005900*    PROGRAMADOR: IVAN SANCHES
006000*    DATA.......: 27/03/2025
006100*    CHAMADO....: RQ-4650                                          RQ-4650
006200*    OBJETIVO...: GRAVACAO/ATUALIZACAO DO LOG DE CONTATABILIDADE
006300*                 (TTL EM SEGUNDOS-EPOCA)
006400*-----------------------------------------------------------------*
006500*    PROGRAMADOR: MATHEUS H MEDEIROS
006600*    DATA.......: 09/06/2025
006700*    CHAMADO....: RQ-4702                                          RQ-4702
006800*    OBJETIVO...: FAIXA DE SENIORIDADE / NET-FC DO CLUSTER-ALVO E
006900*                 PRECEDENCIA DA TAG TRANSVERSAL
007000*-----------------------------------------------------------------*
007100*    PROGRAMADOR: LUCIA R. SANTOS
007200*    DATA.......: 23/11/1998
007300*    CHAMADO....: Y2K-012                                          Y2K-012
007400*    OBJETIVO...: AMPLIACAO DO CAMPO DE ANO DO LOG DE CONTATO E
007500*                 DO CARIMBO DE DATA DA BLACKLIST PARA 4 DIGITOS
007600*-----------------------------------------------------------------*
007700*    PROGRAMADOR: MATHEUS H MEDEIROS
007800*    DATA.......: 12/07/2025
007900*    CHAMADO....: RQ-4712                                          RQ-4712
008000*    OBJETIVO...: GATE DA BLACKLIST-CP PASSOU A APLICAR A JANELA
008100*                 DE RESFRIAMENTO (RANGE-CP-DAYS X 24H) CONTRA
008200*                 BLK-EVENT-DATE, NO LUGAR DA REJEICAO PERMANENTE
008300*                 POR SIMPLES PRESENCA NA LISTA (0250)
008400*-----------------------------------------------------------------*
008500*    PROGRAMADOR: MATHEUS H MEDEIROS
008600*    DATA.......: 12/07/2025
008700*    CHAMADO....: RQ-4713                                          RQ-4713
008800*    OBJETIVO...: TAG TRANSVERSAL (0410) PASSOU A DISTINGUIR
008900*                 MOBILE_WITH_FIXED E MULTIPLE_LINES VIA NOVA
009000*                 TABELA DOCUMENT-LINE-SUMMARY (#DOCLINE); DECIL
009100*                 (0280) PASSOU A SER LIDO DE SUB-DECIL-PROPEN-
009200*                 PORTOUT NO LUGAR DO VALOR FIXO "00"
009300*=================================================================*
009400 ENVIRONMENT                             DIVISION.
009500*=================================================================*
009600 CONFIGURATION                           SECTION.
009700*-----------------------------------------------------------------*
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM
010000     CLASS CLASSE-NUMERICA IS "0" THRU "9".
010100*-----------------------------------------------------------------*
010200 INPUT-OUTPUT                            SECTION.
010300*-----------------------------------------------------------------*
010400 FILE-CONTROL.
010500     SELECT PCR-EVENT-IN        ASSIGN TO PCREVT1
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS FS-PCREVT.
010800     SELECT THRESHOLD-PARAM     ASSIGN TO THRPARM1
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS FS-THRPARM.
011100     SELECT BLACKLIST-CP        ASSIGN TO BLKLIST1
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS FS-BLKLIST.
011400     SELECT SUBSCRIBER-MASTER   ASSIGN TO SUBMAST1
011500         ORGANIZATION IS LINE SEQUENTIAL
011600         FILE STATUS IS FS-SUBMAST.
011700     SELECT CLUSTER-GROUP-VAR   ASSIGN TO CLUSGRV1
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS FS-CLUSGRV.
012000     SELECT TARGET-CLUSTER      ASSIGN TO TGTCLUS1
012100         ORGANIZATION IS LINE SEQUENTIAL
012200         FILE STATUS IS FS-TGTCLUS.
012300     SELECT CLUSTER-OFFER       ASSIGN TO CLUSOFR1
012400         ORGANIZATION IS LINE SEQUENTIAL
012500         FILE STATUS IS FS-CLUSOFR.
012600     SELECT PLAN-CATALOG        ASSIGN TO PLANCAT1
012700         ORGANIZATION IS LINE SEQUENTIAL
012800         FILE STATUS IS FS-PLANCAT.
012900     SELECT ACTIVATE-SENDING    ASSIGN TO ACTSEND1
013000         ORGANIZATION IS LINE SEQUENTIAL
013100         FILE STATUS IS FS-ACTSEND.
013200     SELECT CUSTOMER-NOTI-CONFIG ASSIGN TO NOTICFG1
013300         ORGANIZATION IS LINE SEQUENTIAL
013400         FILE STATUS IS FS-NOTICFG.
013500     SELECT CUSTOMER-NOTI-TEMPLATE ASSIGN TO NOTITPL1
013600         ORGANIZATION IS LINE SEQUENTIAL
013700         FILE STATUS IS FS-NOTITPL.
013800     SELECT DOCUMENT-LINE-SUMMARY ASSIGN TO DOCLINE1
013900         ORGANIZATION IS LINE SEQUENTIAL
014000         FILE STATUS IS FS-DOCLINE.
014100     SELECT CONTACTABILITY-LOG  ASSIGN TO CTBLOG1
014200         ORGANIZATION IS RELATIVE
014300         ACCESS MODE IS RANDOM
014400         RELATIVE KEY IS WRK-CHAVE-CONTATO
014500         FILE STATUS IS FS-CTBLOG.
014600     SELECT CUSTOMER-CONTACT-LOG ASSIGN TO CTCTLOG1
014700         ORGANIZATION IS LINE SEQUENTIAL
014800         FILE STATUS IS FS-CTCTLOG.
014900     SELECT PCR-OUTPUT          ASSIGN TO PCROUT1
015000         ORGANIZATION IS LINE SEQUENTIAL
015100         FILE STATUS IS FS-PCROUT.
015200*=================================================================*
015300 DATA                                    DIVISION.
015400*=================================================================*
015500 FILE                                    SECTION.
015600 FD  PCR-EVENT-IN.
015700 COPY "#PCREVT".
015800
015900 FD  THRESHOLD-PARAM.
016000 COPY "#THRPARM".
016100
016200 FD  BLACKLIST-CP.
016300 COPY "#BLKLIST".
016400
016500 FD  SUBSCRIBER-MASTER.
016600 COPY "#SUBMAST".
016700
016800 FD  CLUSTER-GROUP-VAR.
016900 COPY "#CLUSGRV".
017000
017100 FD  TARGET-CLUSTER.
017200 COPY "#TGTCLUS".
017300
017400 FD  CLUSTER-OFFER.
017500 COPY "#CLUSOFR".
017600
017700 FD  PLAN-CATALOG.
017800 COPY "#PLANCAT".
017900
018000 FD  ACTIVATE-SENDING.
018100 COPY "#ACTSEND".
018200
018300 FD  CUSTOMER-NOTI-CONFIG.
018400 COPY "#NOTICFG".
018500
018600 FD  CUSTOMER-NOTI-TEMPLATE.
018700 COPY "#NOTITPL".
018800
018900 FD  DOCUMENT-LINE-SUMMARY.
019000 COPY "#DOCLINE".
019100
019200 FD  CONTACTABILITY-LOG.
019300 COPY "#CTBLOG".
019400
019500 FD  CUSTOMER-CONTACT-LOG.
019600 COPY "#CTCTLOG".
019700
019800 FD  PCR-OUTPUT.
019900 COPY "#PCROUT".
020000
020100 WORKING-STORAGE                         SECTION.
020200*-----------------------------------------------------------------*
020300 01  FILLER                      PIC X(050)          VALUE
020400         "***** INICIO DA WORKING *****".
020500*-----------------------------------------------------------------*
020600 01  FILLER                      PIC X(050)          VALUE
020700         "----- VARIAVEL DE STATUS -----".
020800*-----------------------------------------------------------------*
020900 77  FS-PCREVT                   PIC X(002)          VALUE SPACES.
021000 77  FS-THRPARM                  PIC X(002)          VALUE SPACES.
021100 77  FS-BLKLIST                  PIC X(002)          VALUE SPACES.
021200 77  FS-SUBMAST                  PIC X(002)          VALUE SPACES.
021300 77  FS-CLUSGRV                  PIC X(002)          VALUE SPACES.
021400 77  FS-TGTCLUS                  PIC X(002)          VALUE SPACES.
021500 77  FS-CLUSOFR                  PIC X(002)          VALUE SPACES.
021600 77  FS-PLANCAT                  PIC X(002)          VALUE SPACES.
021700 77  FS-ACTSEND                  PIC X(002)          VALUE SPACES.
021800 77  FS-NOTICFG                  PIC X(002)          VALUE SPACES.
021900 77  FS-NOTITPL                  PIC X(002)          VALUE SPACES.
022000 77  FS-DOCLINE                  PIC X(002)          VALUE SPACES.
022100 77  FS-CTBLOG                   PIC X(002)          VALUE SPACES.
022200 77  FS-CTCTLOG                  PIC X(002)          VALUE SPACES.
022300 77  FS-PCROUT                   PIC X(002)          VALUE SPACES.
022400*-----------------------------------------------------------------*
022500 01  FILLER                      PIC X(050)          VALUE
022600         "  VARIAVEIS ACUMULADORAS " .
022700*-----------------------------------------------------------------*
022800 01  ACU-LIDOS                   PIC 9(007)    COMP  VALUE ZEROS.
022900 01  ACU-GATILHADOS              PIC 9(007)    COMP  VALUE ZEROS.
023000 01  ACU-REJEITADOS              PIC 9(007)    COMP  VALUE ZEROS.
023100 01  ACU-WHATSAPP                PIC 9(007)    COMP  VALUE ZEROS.
023200 01  WRK-CHAVE-CONTATO           PIC 9(007)    COMP  VALUE ZERO.
023300*-----------------------------------------------------------------*
023400 01  FILLER                      PIC X(050)          VALUE
023500         " VARIAVEL DE APOIO ".
023600*-----------------------------------------------------------------*
023700 01  WRK-PASSOU                  PIC X(001)          VALUE SPACES.
023800 01  WRK-MSG-ERRO                PIC X(030)          VALUE SPACES.
023900
024000*    DTO DA ESTEIRA - MONTADO NO PASSO 1 E ENRIQUECIDO A CADA
024100*    SECAO DA CADEIA DE FILTROS.
024200 01  WRK-DTO.
024300     05 DTO-TRACKING-ID          PIC X(020)          VALUE SPACES.
024400     05 DTO-PHONE-STD            PIC X(012)          VALUE SPACES.
024500*    VISAO NUMERICA DO TELEFONE (REDEFINES) - OS 7 DIGITOS MAIS
024600*    A DIREITA FORMAM A CHAVE RELATIVA DO LOG DE CONTATABILIDADE.
024700     05 DTO-PHONE-STD-NUM REDEFINES DTO-PHONE-STD.
024800         10 FILLER                   PIC 9(005).
024900         10 DTO-PHONE-STD-N7         PIC 9(007).
025000     05 DTO-DECIL                PIC X(002)          VALUE "00".
025100     05 DTO-DIRECAO-DECIL-KEY    PIC X(010)          VALUE SPACES.
025200     05 DTO-TRANSVERSAL-TAG      PIC X(015)          VALUE SPACES.
025300         88 DTO-E-MOVISTAR-TOTAL       VALUE "MOVISTAR_TOTAL".
025400         88 DTO-E-COM-FIXA             VALUE "MOBILE_WITH_FIXED".
025500         88 DTO-E-MULTI-LINHA           VALUE "MULTIPLE_LINES".
025600         88 DTO-E-REST                  VALUE "REST".
025700     05 DTO-DISCOUNT-TAG         PIC X(010)          VALUE SPACES.
025800     05 DTO-CLUSTER-GROUP-TAG    PIC X(010)          VALUE SPACES.
025900     05 DTO-GROUP-TAG            PIC X(010)          VALUE SPACES.
026000     05 DTO-ANTIGUIDADE-DIAS     PIC 9(007)    COMP  VALUE ZERO.
026100     05 DTO-FIXED-RECHARGE       PIC 9(006)V99       VALUE ZERO.
026200     05 DTO-SEGMENT              PIC X(020)          VALUE SPACES.
026300     05 FILLER                   PIC X(010)          VALUE SPACES.
026400 01  WRK-CONST-VALOR-MINIMO      PIC 9(006)V99       VALUE 29.90.
026500
026600*    VALORES DE COMPARACAO (FAIXAS EM SEGUNDOS/DIAS)
026700 01  WRK-FAIXAS.
026800     05 WRK-INICIO-SEG           PIC 9(007)    COMP  VALUE ZERO.
026900     05 WRK-FIM-SEG              PIC 9(007)    COMP  VALUE ZERO.
027000     05 WRK-INICIO-DIAS          PIC 9(007)    COMP  VALUE ZERO.
027100     05 WRK-FIM-DIAS             PIC 9(007)    COMP  VALUE ZERO.
027200     05 WRK-NET-FC               PIC S9(005)V99 COMP-3 VALUE ZERO.
027300     05 FILLER                   PIC X(010)          VALUE SPACES.
027400
027500*    "AGORA" DO RUN (PARAMETRO DE EXECUCAO DO BATCH)
027600 01  WRK-DATA-HORA-ATUAL.
027700     05 WRK-HOJE-ANO             PIC 9(004)          VALUE 2025.
027800     05 WRK-HOJE-MES             PIC 9(002)          VALUE 06.
027900     05 WRK-HOJE-DIA             PIC 9(002)          VALUE 15.
028000     05 WRK-HOJE-HORA            PIC 9(002)          VALUE 14.
028100     05 FILLER                   PIC X(010)          VALUE SPACES.
028200 01  WRK-HORAS-DESDE-EVENTO      PIC 9(007)    COMP  VALUE ZERO.
028300 01  WRK-HORA-DO-TRAFEGO         PIC 9(002)          VALUE ZERO.
028400 01  WRK-HORA-DO-EVENTO-CP       PIC 9(002)          VALUE ZERO.
028500 01  WRK-LIMITE-HORAS-CP         PIC 9(005)    COMP  VALUE ZERO.
028600
028700 01  WRK-TAB-ATIVA-ENVIO-ACHADA  PIC X(001)          VALUE "N".
028800     88 WRK-ACHOU-ATIVA-ENVIO           VALUE "S".
028900
029000*    AREA DE TROCA COM O SUBPROGRAMA PCRMSG
029100 01  WRK-DTO-TEMPLATE.
029200     05 WRK-TPL-FULL-NAME        PIC X(030)          VALUE SPACES.
029300     05 WRK-TPL-FIXED-CHARGE     PIC X(008)          VALUE SPACES.
029400     05 WRK-TPL-PRODUCT-TAG      PIC X(040)          VALUE SPACES.
029500     05 WRK-TPL-SUBSCRIPTION-VAL PIC X(020)          VALUE SPACES.
029600     05 WRK-TPL-EQUIPAMENTO      PIC X(040)          VALUE SPACES.
029700     05 WRK-TPL-OFFER-CODE       PIC X(010)          VALUE SPACES.
029800     05 WRK-TPL-CALL-DEST        PIC X(060)          VALUE SPACES.
029900     05 WRK-TPL-PHONE-NUMBER     PIC X(012)          VALUE SPACES.
030000     05 WRK-TPL-SUBSCRIBER-ID    PIC X(012)          VALUE SPACES.
030100     05 WRK-TPL-MENSAGEM-BASE    PIC X(160)          VALUE SPACES.
030200     05 FILLER                   PIC X(010)          VALUE SPACES.
030300 01  WRK-VARIAVEIS-RESOLVIDAS.
030400     05 WRK-VAR-RESOLVIDA        OCCURS 10 TIMES     PIC X(040).
030450     05 FILLER                   PIC X(010)          VALUE SPACES.
030460*-----------------------------------------------------------------*
030470*    TABELAS DE MEMORIA DOS ARQUIVOS DE REFERENCIA (CARGA UNICA
030480*    NO 0100-INICIAR, PESQUISADAS POR SEARCH - NAO HA ACESSO
030490*    INDEXADO NESTE AMBIENTE; VER RQ-4713).
030500 01  TBL-BLACKLIST-CP-TAB.
030502     05 TBL-BLK-QTDE            PIC 9(04) COMP      VALUE ZERO.
030504     05 TBL-BLK-ENTRY OCCURS 1 TO 02000 TIMES
030506                       DEPENDING ON TBL-BLK-QTDE
030508                       INDEXED BY IX-BLK.
030510         10 TBL-BLK-PHONE-NUMBER    PIC X(012).
030512         10 FILLER                 PIC X(036).
030514 01  TBL-SUBSCRIBER-MASTER-TAB.
030516     05 TBL-SUB-QTDE            PIC 9(05) COMP      VALUE ZERO.
030518     05 TBL-SUB-ENTRY OCCURS 1 TO 05000 TIMES
030520                       DEPENDING ON TBL-SUB-QTDE
030522                       INDEXED BY IX-SUB.
030524         10 TBL-SUB-SUBSCRIBER-CD   PIC X(012).
030526         10 TBL-SUB-PHONE-NUMBER    PIC X(012).
030528         10 FILLER                 PIC X(165).
030530 01  TBL-CLUSTER-GRUPO-VAR-TAB.
030532     05 TBL-CGV-QTDE            PIC 9(03) COMP      VALUE ZERO.
030534     05 TBL-CGV-ENTRY OCCURS 1 TO 00200 TIMES
030536                       DEPENDING ON TBL-CGV-QTDE
030538                       INDEXED BY IX-CGV.
030540         10 TBL-CGV-DIRECTION-DECILE-KEY PIC X(010).
030542         10 FILLER                 PIC X(045).
030544 01  TBL-CLUSTER-ALVO-TAB.
030546     05 TBL-TGC-QTDE            PIC 9(03) COMP      VALUE ZERO.
030548     05 TBL-TGC-ENTRY OCCURS 1 TO 00500 TIMES
030550                       DEPENDING ON TBL-TGC-QTDE
030552                       INDEXED BY IX-TGC.
030554         10 TBL-TGC-TARGET-KEY      PIC X(030).
030556         10 TBL-TGC-TARGET-KEY-PARTES REDEFINES
030558                       TBL-TGC-TARGET-KEY.
030560             15 TBL-TGC-CHAVE-CLUSTER-TAG PIC X(010).
030562             15 TBL-TGC-CHAVE-TRANSVERSAL PIC X(010).
030564             15 TBL-TGC-CHAVE-DISCOUNT    PIC X(010).
030566         10 FILLER                 PIC X(038).
030568 01  TBL-OFERTA-CLUSTER-TAB.
030570     05 TBL-COF-QTDE            PIC 9(03) COMP      VALUE ZERO.
030572     05 TBL-COF-ENTRY OCCURS 1 TO 00200 TIMES
030574                       DEPENDING ON TBL-COF-QTDE
030576                       INDEXED BY IX-COF.
030578         10 TBL-COF-GROUP-TAG       PIC X(010).
030580         10 FILLER                 PIC X(280).
030582 01  TBL-PLANO-CATALOGO-TAB.
030584     05 TBL-PLC-QTDE            PIC 9(04) COMP      VALUE ZERO.
030586     05 TBL-PLC-ENTRY OCCURS 1 TO 02000 TIMES
030588                       DEPENDING ON TBL-PLC-QTDE
030590                       INDEXED BY IX-PLC.
030592         10 TBL-PLC-PLAN-CD        PIC X(010).
030594         10 FILLER                 PIC X(070).
030596 01  TBL-ATIVA-ENVIO-TAB.
030598     05 TBL-ATS-QTDE            PIC 9(03) COMP      VALUE ZERO.
030600     05 TBL-ATS-ENTRY OCCURS 1 TO 00500 TIMES
030602                       DEPENDING ON TBL-ATS-QTDE
030604                       INDEXED BY IX-ATS.
030606         10 TBL-ATS-CLUSTER-GROUP-TAG PIC X(010).
030608         10 FILLER                 PIC X(032).
030610 01  TBL-TEMPLATE-NOTIF-TAB.
030612     05 TBL-TPL-QTDE            PIC 9(03) COMP      VALUE ZERO.
030614     05 TBL-TPL-ENTRY OCCURS 1 TO 00200 TIMES
030616                       DEPENDING ON TBL-TPL-QTDE
030618                       INDEXED BY IX-TPL.
030620         10 TBL-TPL-OFFER-TYPE     PIC X(010).
030622         10 FILLER                 PIC X(421).
030624 01  TBL-RESUMO-LINHAS-DOC-TAB.
030626     05 TBL-DLS-QTDE            PIC 9(05) COMP      VALUE ZERO.
030628     05 TBL-DLS-ENTRY OCCURS 1 TO 05000 TIMES
030630                       DEPENDING ON TBL-DLS-QTDE
030632                       INDEXED BY IX-DLS.
030634         10 TBL-DLS-DOCUMENT-NUMBER PIC X(015).
030636         10 FILLER                 PIC X(014).
030638*-----------------------------------------------------------------*
030700 01  FILLER                      PIC X(050)           VALUE
030800     "***** FIM DA WORKING *****".
030900*-----------------------------------------------------------------*
031000 01  FILLER                      PIC X(050)          VALUE
031100         "========== BOOK DE MENSSAGENS ==========".
031200 COPY "#CAPLERR".
031300*=================================================================*
031400 PROCEDURE                               DIVISION.
031500*=================================================================*
031600 0000-PRINCIPAL.
031700
031800         PERFORM 0100-INICIAR.
031900         PERFORM 0200-PROCESSAR UNTIL FS-PCREVT NOT EQUAL "00".
032000         PERFORM 0900-FINALIZAR.
032100         STOP RUN.
032200
032300 0000-PRINCIPAL-FIM.EXIT.
032400*-----------------------------------------------------------------*
032500 0100-INICIAR                            SECTION.
032600
032700         OPEN INPUT  PCR-EVENT-IN THRESHOLD-PARAM BLACKLIST-CP
032800                     SUBSCRIBER-MASTER CLUSTER-GROUP-VAR
032900                     TARGET-CLUSTER CLUSTER-OFFER PLAN-CATALOG
033000                     ACTIVATE-SENDING CUSTOMER-NOTI-CONFIG
033100                     CUSTOMER-NOTI-TEMPLATE DOCUMENT-LINE-SUMMARY.
033200         OPEN I-O    CONTACTABILITY-LOG.
033300         OPEN EXTEND CUSTOMER-CONTACT-LOG PCR-OUTPUT.
033400
033500         PERFORM 0104-TESTAR-STATUS.
033510
033520         PERFORM 0106-CARREGA-BLKLIST.
033530         PERFORM 0107-CARREGA-SUBMAST.
033540         PERFORM 0108-CARREGA-CLUSGRV.
033550         PERFORM 0109-CARREGA-TGTCLUS.
033560         PERFORM 0110-CARREGA-CLUSOFR.
033565         PERFORM 0111-CARREGA-PLANCAT.
033570         PERFORM 0112-CARREGA-ACTSEND.
033575         PERFORM 0113-CARREGA-NOTITPL.
033580         PERFORM 0114-CARREGA-DOCLINE.
033585
033590         CLOSE BLACKLIST-CP SUBSCRIBER-MASTER CLUSTER-GROUP-VAR
033591               TARGET-CLUSTER CLUSTER-OFFER PLAN-CATALOG
033592               ACTIVATE-SENDING CUSTOMER-NOTI-TEMPLATE
033593               DOCUMENT-LINE-SUMMARY.
033594
033596         PERFORM 0120-LER-DADOS.
033700
033800 0100-INICIAR-FIM.EXIT.
033900*-----------------------------------------------------------------*
034000 0106-CARREGA-BLKLIST                     SECTION.
034010*    CARGA EM MEMORIA DA LISTA NEGRA DE PORTABILIDADE PARA
034020*    PESQUISA POR SEARCH NO 0250-GATE-BLACKLIST.
034030
034040         MOVE ZERO TO TBL-BLK-QTDE.
034050     0106-10.
034060         READ BLACKLIST-CP
034070             AT END
034080                 GO TO 0106-CARREGA-BLKLIST-FIM
034090         END-READ.
034100         ADD 1 TO TBL-BLK-QTDE.
034110         MOVE REG-BLACKLIST-CP TO TBL-BLK-ENTRY (TBL-BLK-QTDE).
034120         GO TO 0106-10.
034130
034140 0106-CARREGA-BLKLIST-FIM.EXIT.
034150*-----------------------------------------------------------------*
034200 0107-CARREGA-SUBMAST                     SECTION.
034210*    CARGA EM MEMORIA DO CADASTRO MESTRE DE ASSINANTES PARA
034220*    PESQUISA POR SEARCH NO 0280-ACHAR-ASSINANTE.
034230
034240         MOVE ZERO TO TBL-SUB-QTDE.
034250     0107-10.
034260         READ SUBSCRIBER-MASTER
034270             AT END
034280                 GO TO 0107-CARREGA-SUBMAST-FIM
034290         END-READ.
034300         ADD 1 TO TBL-SUB-QTDE.
034310         MOVE REG-SUBSCRIBER-MASTER
034320                           TO TBL-SUB-ENTRY (TBL-SUB-QTDE).
034330         GO TO 0107-10.
034340
034350 0107-CARREGA-SUBMAST-FIM.EXIT.
034360*-----------------------------------------------------------------*
034400 0108-CARREGA-CLUSGRV                     SECTION.
034410*    CARGA EM MEMORIA DA VARIAVEL DE GRUPO DE CLUSTER PARA
034420*    PESQUISA POR SEARCH NO 0400-GRUPO-CLUSTER.
034430
034440         MOVE ZERO TO TBL-CGV-QTDE.
034450     0108-10.
034460         READ CLUSTER-GROUP-VAR
034470             AT END
034480                 GO TO 0108-CARREGA-CLUSGRV-FIM
034490         END-READ.
034500         ADD 1 TO TBL-CGV-QTDE.
034510         MOVE REG-CLUSTER-GRUPO-VAR
034520                           TO TBL-CGV-ENTRY (TBL-CGV-QTDE).
034530         GO TO 0108-10.
034540
034550 0108-CARREGA-CLUSGRV-FIM.EXIT.
034560*-----------------------------------------------------------------*
034600 0109-CARREGA-TGTCLUS                     SECTION.
034610*    CARGA EM MEMORIA DA FAIXA DE CLUSTER-ALVO PARA PESQUISA POR
034620*    SEARCH NO 0430-CLUSTER-ALVO.
034630
034640         MOVE ZERO TO TBL-TGC-QTDE.
034650     0109-10.
034660         READ TARGET-CLUSTER
034670             AT END
034680                 GO TO 0109-CARREGA-TGTCLUS-FIM
034690         END-READ.
034700         ADD 1 TO TBL-TGC-QTDE.
034710         MOVE REG-CLUSTER-ALVO TO TBL-TGC-ENTRY (TBL-TGC-QTDE).
034720         GO TO 0109-10.
034730
034740 0109-CARREGA-TGTCLUS-FIM.EXIT.
034750*-----------------------------------------------------------------*
034800 0110-CARREGA-CLUSOFR                     SECTION.
034810*    CARGA EM MEMORIA DA OFERTA DO GRUPO DE CLUSTER PARA PESQUISA
034820*    POR SEARCH NO 0440-OFERTA-CLUSTER.
034830
034840         MOVE ZERO TO TBL-COF-QTDE.
034850     0110-10.
034860         READ CLUSTER-OFFER
034870             AT END
034880                 GO TO 0110-CARREGA-CLUSOFR-FIM
034890         END-READ.
034900         ADD 1 TO TBL-COF-QTDE.
034910         MOVE REG-OFERTA-CLUSTER TO TBL-COF-ENTRY (TBL-COF-QTDE).
034920         GO TO 0110-10.
034930
034940 0110-CARREGA-CLUSOFR-FIM.EXIT.
034950*-----------------------------------------------------------------*
035000 0111-CARREGA-PLANCAT                     SECTION.
035010*    CARGA EM MEMORIA DO CATALOGO DE PLANOS PARA PESQUISA POR
035020*    SEARCH NO 0450-PLANO-E-RECARGA.
035030
035040         MOVE ZERO TO TBL-PLC-QTDE.
035050     0111-10.
035060         READ PLAN-CATALOG
035070             AT END
035080                 GO TO 0111-CARREGA-PLANCAT-FIM
035090         END-READ.
035100         ADD 1 TO TBL-PLC-QTDE.
035110         MOVE REG-PLANO-CATALOGO
035120                           TO TBL-PLC-ENTRY (TBL-PLC-QTDE).
035130         GO TO 0111-10.
035140
035150 0111-CARREGA-PLANCAT-FIM.EXIT.
035160*-----------------------------------------------------------------*
035200 0112-CARREGA-ACTSEND                     SECTION.
035210*    CARGA EM MEMORIA DA CHAVE DE ATIVACAO DE ENVIO WHATSAPP POR
035220*    CLUSTER PARA PESQUISA POR SEARCH NO 0500-RAMO-A-WHATSAPP.
035230
035240         MOVE ZERO TO TBL-ATS-QTDE.
035250     0112-10.
035260         READ ACTIVATE-SENDING
035270             AT END
035280                 GO TO 0112-CARREGA-ACTSEND-FIM
035290         END-READ.
035300         ADD 1 TO TBL-ATS-QTDE.
035310         MOVE REG-ATIVA-ENVIO TO TBL-ATS-ENTRY (TBL-ATS-QTDE).
035320         GO TO 0112-10.
035330
035340 0112-CARREGA-ACTSEND-FIM.EXIT.
035350*-----------------------------------------------------------------*
035400 0113-CARREGA-NOTITPL                     SECTION.
035410*    CARGA EM MEMORIA DO TEMPLATE DE NOTIFICACAO POR TIPO DE
035420*    OFERTA PARA PESQUISA POR SEARCH NO 0500-RAMO-A-WHATSAPP.
035430
035440         MOVE ZERO TO TBL-TPL-QTDE.
035450     0113-10.
035460         READ CUSTOMER-NOTI-TEMPLATE
035470             AT END
035480                 GO TO 0113-CARREGA-NOTITPL-FIM
035490         END-READ.
035500         ADD 1 TO TBL-TPL-QTDE.
035510         MOVE REG-TEMPLATE-NOTIFICACAO
035520                           TO TBL-TPL-ENTRY (TBL-TPL-QTDE).
035530         GO TO 0113-10.
035540
035550 0113-CARREGA-NOTITPL-FIM.EXIT.
035560*-----------------------------------------------------------------*
035600 0114-CARREGA-DOCLINE                     SECTION.
035610*    CARGA EM MEMORIA DO RESUMO DE LINHAS POR DOCUMENTO PARA
035620*    PESQUISA POR SEARCH NO 0410-TAG-TRANSVERSAL (RQ-4713).
035630
035640         MOVE ZERO TO TBL-DLS-QTDE.
035650     0114-10.
035660         READ DOCUMENT-LINE-SUMMARY
035670             AT END
035680                 GO TO 0114-CARREGA-DOCLINE-FIM
035690         END-READ.
035700         ADD 1 TO TBL-DLS-QTDE.
035710         MOVE REG-RESUMO-LINHAS-DOC
035720                           TO TBL-DLS-ENTRY (TBL-DLS-QTDE).
035730         GO TO 0114-10.
035740
035750 0114-CARREGA-DOCLINE-FIM.EXIT.
035760*-----------------------------------------------------------------*
036000 0104-TESTAR-STATUS                      SECTION.
036100
036200 0105-TESTAR-STATUS-ENTRADA.
036300
036400         IF FS-PCREVT NOT EQUAL "00" AND "10"
036500             MOVE WRK-ERRO-ABERTURA     TO WRK-DESCRICAO-ERRO
036600             MOVE FS-PCREVT             TO WRK-STATUS-ERRO
036700             MOVE "0104-PCR-EVENT-IN"   TO WRK-AREA-ERRO
036800             PERFORM 9999-TRATA-ERRO
036900         END-IF.
037000
037100 0104-TESTAR-STATUS-FIM.EXIT.
037200*-----------------------------------------------------------------*
037300 0120-LER-DADOS                          SECTION.
037400
037500         READ PCR-EVENT-IN.
037600
037700 0120-LER-DADOS-FIM.EXIT.
037800*-----------------------------------------------------------------*
037900 0200-PROCESSAR                          SECTION.
038000*    UM PASSO POR REGISTRO DE ENTRADA - A CADEIA DE FILTROS E
038100*    SEGUIDA PASSO A PASSO; O PRIMEIRO QUE FALHAR INTERROMPE O
038200*    REGISTRO E VAI DIRETO PARA A PROXIMA LEITURA.
038300*-----------------------------------------------------------------*
038400
038500         ADD 1 TO ACU-LIDOS.
038600         MOVE "S" TO WRK-PASSOU.
038700
038800         PERFORM 0210-MONTAR-DTO.
038900         PERFORM 0220-GATE-CAMPOS-OBRIGATORIOS.
039000         IF WRK-PASSOU EQUAL "S"
039100             PERFORM 0230-GATE-FRESCOR-TRAFEGO
039200         END-IF.
039300         IF WRK-PASSOU EQUAL "S"
039400             PERFORM 0240-ACHAR-PARAMETRO-CAMPANHA
039500         END-IF.
039600         IF WRK-PASSOU EQUAL "S"
039700             PERFORM 0250-GATE-BLACKLIST
039800         END-IF.
039900         IF WRK-PASSOU EQUAL "S"
040000             PERFORM 0260-GATE-CONTATABILIDADE
040100         END-IF.
040200         IF WRK-PASSOU EQUAL "S"
040300             PERFORM 0270-GATE-DURACAO-CHAMADA
040400         END-IF.
040500         IF WRK-PASSOU EQUAL "S"
040600             PERFORM 0280-ACHAR-ASSINANTE
040700         END-IF.
040800         IF WRK-PASSOU EQUAL "S"
040900             PERFORM 0400-GRUPO-CLUSTER
041000         END-IF.
041100         IF WRK-PASSOU EQUAL "S"
041200             PERFORM 0410-TAG-TRANSVERSAL
041300         END-IF.
041400         IF WRK-PASSOU EQUAL "S"
041500             PERFORM 0420-TAG-DESCONTO
041600         END-IF.
041700         IF WRK-PASSOU EQUAL "S"
041800             PERFORM 0430-CLUSTER-ALVO
041900         END-IF.
042000         IF WRK-PASSOU EQUAL "S"
042100             PERFORM 0440-OFERTA-CLUSTER
042200         END-IF.
042300         IF WRK-PASSOU EQUAL "S"
042400             PERFORM 0450-PLANO-E-RECARGA
042500         END-IF.
042600         IF WRK-PASSOU EQUAL "S"
042700             ADD 1 TO ACU-GATILHADOS
042800             PERFORM 0500-RAMO-A-WHATSAPP
042900             PERFORM 0600-RAMO-B-RETENCAO
043000         ELSE
043100             ADD 1 TO ACU-REJEITADOS
043200         END-IF.
043300
043400         PERFORM 0120-LER-DADOS.
043500
043600 0200-PROCESSAR-FIM.EXIT.
043700*-----------------------------------------------------------------*
043800 0210-MONTAR-DTO                         SECTION.
043900*    PASSO 1 - TRACKING ID + TELEFONE PADRONIZADO (REMOVE O
044000*    CODIGO DE PAIS "51" QUANDO PRESENTE).
044100*-----------------------------------------------------------------*
044200
044300         MOVE PCE-EVENT-ID TO DTO-TRACKING-ID.
044400         IF PCE-SERVICE-ID (1:2) EQUAL "51"
044500             MOVE PCE-SERVICE-ID (3:12) TO DTO-PHONE-STD
044600         ELSE
044700             MOVE PCE-SERVICE-ID (1:12) TO DTO-PHONE-STD
044800         END-IF.
044900
045000 0210-MONTAR-DTO-FIM.EXIT.
045100*-----------------------------------------------------------------*
045200 0220-GATE-CAMPOS-OBRIGATORIOS           SECTION.
045300*    PASSO 2 - TELEFONE / TIPO / DURACAO (SALVO WEB) / DATA /
045400*    OPERADORA PRESENTES; TRAFEGO SO MOBILE OU WEB.
045500*-----------------------------------------------------------------*
045600
045700         MOVE "N" TO WRK-PASSOU.
045800         IF DTO-PHONE-STD EQUAL SPACES
045900             GO TO 0220-GATE-CAMPOS-OBRIGATORIOS-FIM
046000         END-IF.
046100         IF PCE-TRAFFIC-TYPE EQUAL SPACES
046200             GO TO 0220-GATE-CAMPOS-OBRIGATORIOS-FIM
046300         END-IF.
046400         IF PCE-DURATION EQUAL SPACES AND NOT PCE-TRAFEGO-WEB
046500             GO TO 0220-GATE-CAMPOS-OBRIGATORIOS-FIM
046600         END-IF.
046700         IF PCE-TRAFFIC-DATE EQUAL SPACES
046800             GO TO 0220-GATE-CAMPOS-OBRIGATORIOS-FIM
046900         END-IF.
047000         IF PCE-EXTERNAL-OPERATOR EQUAL SPACES
047100             GO TO 0220-GATE-CAMPOS-OBRIGATORIOS-FIM
047200         END-IF.
047300         IF PCE-TRAFEGO-FIXED
047400             GO TO 0220-GATE-CAMPOS-OBRIGATORIOS-FIM
047500         END-IF.
047600         IF NOT PCE-TRAFEGO-MOBILE AND NOT PCE-TRAFEGO-WEB
047700             GO TO 0220-GATE-CAMPOS-OBRIGATORIOS-FIM
047800         END-IF.
047900         MOVE "S" TO WRK-PASSOU.
048000
048100 0220-GATE-CAMPOS-OBRIGATORIOS-FIM.EXIT.
048200*-----------------------------------------------------------------*
048300 0230-GATE-FRESCOR-TRAFEGO               SECTION.
048400*    PASSO 2 (CONT.) - DATA DO TRAFEGO DENTRO DAS ULTIMAS 4 HORAS.
048500*    COMPARACAO SIMPLIFICADA POR HORA-DO-DIA DO CARIMBO (FORMATO
048600*    AAAAMMDDHHMMSS.NNNNNN, POSICOES 09-10 = HORA).
048700*-----------------------------------------------------------------*
048800
048900         MOVE "N" TO WRK-PASSOU.
049000         MOVE PCE-TRAFFIC-DATE (9:2) TO WRK-HORA-DO-TRAFEGO.
049100         COMPUTE WRK-HORAS-DESDE-EVENTO =
049200             WRK-HOJE-HORA - WRK-HORA-DO-TRAFEGO.
049300         IF WRK-HORAS-DESDE-EVENTO NOT GREATER 4
049400             MOVE "S" TO WRK-PASSOU
049500         END-IF.
049600
049700 0230-GATE-FRESCOR-TRAFEGO-FIM.EXIT.
049800*-----------------------------------------------------------------*
049900 0240-ACHAR-PARAMETRO-CAMPANHA           SECTION.
050000*    PASSO 3 - PARAMETRO DE CAMPANHA (REGISTRO UNICO).
050100*-----------------------------------------------------------------*
050200
050300         MOVE "N" TO WRK-PASSOU.
050400         MOVE SPACES TO REG-PARAMETRO-CAMPANHA.
050500         READ THRESHOLD-PARAM
050600             AT END
050700                 GO TO 0240-ACHAR-PARAMETRO-CAMPANHA-FIM
050800         END-READ.
050900         MOVE "S" TO WRK-PASSOU.
051000
051100 0240-ACHAR-PARAMETRO-CAMPANHA-FIM.EXIT.
051200*-----------------------------------------------------------------*
051300 0250-GATE-BLACKLIST                     SECTION.
051400*    PASSO 4 - RESFRIAMENTO DA LISTA DE PORTABILIDADE (BLACKLIST-
051500*    CP): REJEITA ENQUANTO HORAS-DESDE-O-EVENTO NAO ULTRAPASSAR
051600*    RANGE-CP-DAYS X 24, PASSANDO UMA VEZ VENCIDA A JANELA.
051700*    COMPARACAO POR HORA-DO-DIA DO CARIMBO DE BLK-EVENT-DATE, MESMO
051800*    CRITERIO DO PASSO 2 (FORMATO AAAAMMDDHHMMSS.NNNNNN, POSICOES
051900*    09-10 = HORA) - VER 0230-GATE-FRESCOR-TRAFEGO.
052000*-----------------------------------------------------------------*
052100
052200         MOVE "S" TO WRK-PASSOU.
052300         MOVE SPACES TO REG-BLACKLIST-CP.
052350         SET IX-BLK TO 1.
052400         SEARCH TBL-BLK-ENTRY
052450             AT END
052460                 GO TO 0250-GATE-BLACKLIST-FIM
052470             WHEN TBL-BLK-PHONE-NUMBER (IX-BLK) EQUAL DTO-PHONE-STD
052480                 MOVE TBL-BLK-ENTRY (IX-BLK) TO REG-BLACKLIST-CP
052500         END-SEARCH.
053200
053300         COMPUTE WRK-LIMITE-HORAS-CP = PRM-RANGE-CP-DAYS * 24.
053400         MOVE BLK-EVENT-DATE (9:2) TO WRK-HORA-DO-EVENTO-CP.
053500         COMPUTE WRK-HORAS-DESDE-EVENTO =
053600             WRK-HOJE-HORA - WRK-HORA-DO-EVENTO-CP.
053700         IF WRK-HORAS-DESDE-EVENTO NOT GREATER WRK-LIMITE-HORAS-CP
053800             MOVE "N" TO WRK-PASSOU
053900         END-IF.
054000
054100 0250-GATE-BLACKLIST-FIM.EXIT.
054200*-----------------------------------------------------------------*
054300 0260-GATE-CONTATABILIDADE               SECTION.
054400*    PASSO 5 - REJEITA SE O ASSINANTE JA FOI ABORDADO NESTA
054500*    CAMPANHA (REGISTRO PRESENTE E AINDA NAO EXPIRADO NO LOG DE
054600*    CONTATABILIDADE).
054700*-----------------------------------------------------------------*
054800
054900         MOVE "S" TO WRK-PASSOU.
055000         MOVE DTO-PHONE-STD-N7   TO WRK-CHAVE-CONTATO.
055100         READ CONTACTABILITY-LOG
055200             INVALID KEY
055300                 MOVE SPACES TO REG-CONTATABILIDADE
055400                 GO TO 0260-GATE-CONTATABILIDADE-FIM
055500         END-READ.
055600         IF CTL-CAMPAIGN-ID EQUAL PRM-CAMPAIGN-ID
055700             MOVE "N" TO WRK-PASSOU
055800         END-IF.
055900
056000 0260-GATE-CONTATABILIDADE-FIM.EXIT.
056100*-----------------------------------------------------------------*
056200 0270-GATE-DURACAO-CHAMADA               SECTION.
056300*    PASSO 6 - SO PARA TRAFEGO NAO-WEB, ENTRANTE: DURACAO (SEG)
056400*    MAIOR QUE MIN-QTY-CALL-DURATION (MINUTOS) X 60.
056500*-----------------------------------------------------------------*
056600
056700         IF PCE-TRAFEGO-WEB
056800             MOVE "S" TO WRK-PASSOU
056900             GO TO 0270-GATE-DURACAO-CHAMADA-FIM
057000         END-IF.
057100
057200         MOVE "N" TO WRK-PASSOU.
057300         IF PCE-DIRECAO-ENTRANTE AND
057400            PCE-DURATION-N GREATER
057500                 (PRM-MIN-QTY-CALL-DURATION * 60)
057600             MOVE "S" TO WRK-PASSOU
057700         END-IF.
057800
057900 0270-GATE-DURACAO-CHAMADA-FIM.EXIT.
058000*-----------------------------------------------------------------*
058100 0280-ACHAR-ASSINANTE                    SECTION.
058200*    PASSO 8 - ASSINANTE ENCONTRADO, DOCUMENTO PRESENTE, NAO
058300*    PREPAGO, RESIDENCIAL, SEM PLANO NA LISTA DE FAMILIA PROIBIDA.
058400*    (O PASSO 7 - SO MOBILE OU WEB - JA FOI GARANTIDO NO 0220.)
058500*-----------------------------------------------------------------*
058600
058700         MOVE "N" TO WRK-PASSOU.
058800         MOVE SPACES TO REG-SUBSCRIBER-MASTER.
058850         SET IX-SUB TO 1.
058900         SEARCH TBL-SUB-ENTRY
058950             AT END
058960                 GO TO 0280-ACHAR-ASSINANTE-FIM
058970             WHEN TBL-SUB-PHONE-NUMBER (IX-SUB) EQUAL DTO-PHONE-STD
058980                 MOVE TBL-SUB-ENTRY (IX-SUB) TO REG-SUBSCRIBER-MASTER
059300         END-SEARCH.
059700
059800         IF SUB-DOCUMENT-NUMBER EQUAL SPACES OR
059900            SUB-DOCUMENT-TYPE EQUAL SPACES
060000             GO TO 0280-ACHAR-ASSINANTE-FIM
060100         END-IF.
060200         IF SUB-PROD-PREPAGO
060300             GO TO 0280-ACHAR-ASSINANTE-FIM
060400         END-IF.
060500
060600*    DETERMINACAO DE RESIDENCIAL (CASE-INSENSITIVE SIMPLIFICADO
060700*    POIS O CADASTRO SO GRAVA EM MAIUSCULAS).
060800         IF SUB-CUSTOMER-SEGMENT-DESC EQUAL "RESIDENCIAL"
060900             CONTINUE
061000         ELSE
061100             IF SUB-CUSTOMER-SEGMENT-DESC EQUAL SPACES AND
061200                (SUB-DOC-DNI OR SUB-DOC-CARNET OR
061300                 (SUB-DOC-RUC AND
061400                  SUB-DOCUMENT-NUMBER (1:2) EQUAL "10"))
061500                 CONTINUE
061600             ELSE
061700                 GO TO 0280-ACHAR-ASSINANTE-FIM
061800             END-IF
061900         END-IF.
062000
062100         IF SUB-COMMERCIAL-PLAN-DESC (1:3) EQUAL "LMA"
062200             GO TO 0280-ACHAR-ASSINANTE-FIM
062300         END-IF.
062400
062500         MOVE SUB-SUBSCRIBER-CD (1:7) TO DTO-ANTIGUIDADE-DIAS.
062600         MOVE SUB-DECIL-PROPEN-PORTOUT TO DTO-DECIL.
062700         MOVE "S" TO WRK-PASSOU.
062800
062900 0280-ACHAR-ASSINANTE-FIM.EXIT.
063000*-----------------------------------------------------------------*
063100 0400-GRUPO-CLUSTER                      SECTION.
063200*    PASSO 9 - VARIAVEL DE GRUPO DE CLUSTER PELA CHAVE
063300*    DIRECAO:DECIL - PRIORIZA FAIXA DE DURACAO + OPERADORA IGUAL,
063400*    EMPATE RESOLVIDO PELA LINHA COM OPERADORA NAO-BRANCO.
063500*-----------------------------------------------------------------*
063600
063700         MOVE "N" TO WRK-PASSOU.
063800         IF PCE-DIRECAO-ENTRANTE
063900             MOVE "IN:" TO DTO-DIRECAO-DECIL-KEY
064000         ELSE
064100             MOVE "OUT:" TO DTO-DIRECAO-DECIL-KEY
064200         END-IF.
064300         MOVE DTO-DECIL TO DTO-DIRECAO-DECIL-KEY (5:2).
064400
064500         MOVE SPACES TO REG-CLUSTER-GRUPO-VAR.
064550         SET IX-CGV TO 1.
064600     0400-10.
064650         SEARCH TBL-CGV-ENTRY
064680             AT END
064690                 GO TO 0400-GRUPO-CLUSTER-FIM
064695             WHEN TBL-CGV-DIRECTION-DECILE-KEY (IX-CGV) EQUAL
064696                                         DTO-DIRECAO-DECIL-KEY
064698                 MOVE TBL-CGV-ENTRY (IX-CGV) TO REG-CLUSTER-GRUPO-VAR
065000         END-SEARCH.
065500         IF PCE-DURATION-N LESS CGV-DURATION-INTERVAL-START OR
065600            PCE-DURATION-N NOT LESS CGV-DURATION-INTERVAL-END
065650             SET IX-CGV UP BY 1
065700             GO TO 0400-10
065800         END-IF.
065900         IF CGV-OPERATOR-NAME NOT EQUAL SPACES AND
066000            CGV-OPERATOR-NAME NOT EQUAL PCE-EXTERNAL-OPERATOR
066050             SET IX-CGV UP BY 1
066100             GO TO 0400-10
066200         END-IF.
066300
066400         MOVE CGV-CLUSTER-GROUP-TAG TO DTO-CLUSTER-GROUP-TAG.
066500         MOVE "S" TO WRK-PASSOU.
066600         IF CGV-OPERATOR-NAME NOT EQUAL SPACES
066700             GO TO 0400-GRUPO-CLUSTER-FIM
066800         END-IF.
066900         GO TO 0400-10.
067000
067100 0400-GRUPO-CLUSTER-FIM.EXIT.
067200*-----------------------------------------------------------------*
067300 0410-TAG-TRANSVERSAL                    SECTION.
067400*    PASSO 10 - PRECEDENCIA MOVISTAR_TOTAL > MOBILE_WITH_FIXED >
067500*    MULTIPLE_LINES > REST, CONSULTANDO O RESUMO DE LINHAS POR
067600*    DOCUMENTO (DOCUMENT-LINE-SUMMARY) PARA OS DOIS CASOS DO
067700*    MEIO DA PRECEDENCIA (RQ-4713).
067800*-----------------------------------------------------------------*
067900
068000         IF SUB-E-MOVISTAR-TOTAL
068100             SET DTO-E-MOVISTAR-TOTAL TO TRUE
068200             MOVE "S" TO WRK-PASSOU
068300             GO TO 0410-TAG-TRANSVERSAL-FIM
068400         END-IF.
068500
068600         SET DTO-E-REST TO TRUE.
068700         MOVE SPACES TO REG-RESUMO-LINHAS-DOC.
068750         SET IX-DLS TO 1.
068800         SEARCH TBL-DLS-ENTRY
068820             AT END
068830                 GO TO 0410-20
068840             WHEN TBL-DLS-DOCUMENT-NUMBER (IX-DLS) EQUAL
068845                                         SUB-DOCUMENT-NUMBER
068850                 MOVE TBL-DLS-ENTRY (IX-DLS) TO REG-RESUMO-LINHAS-DOC
069200         END-SEARCH.
069600         IF DLS-TEM-FIXA-MT-DIFERENTE
069700             SET DTO-E-COM-FIXA TO TRUE
069800         ELSE
069900             IF DLS-QTD-LINHAS-MOVEL GREATER 1
070000                 SET DTO-E-MULTI-LINHA TO TRUE
070100             END-IF
070200         END-IF.
070300     0410-20.
070400         MOVE "S" TO WRK-PASSOU.
070500
070600 0410-TAG-TRANSVERSAL-FIM.EXIT.
070700*-----------------------------------------------------------------*
070800 0420-TAG-DESCONTO                       SECTION.
070900*    PASSO 11 - TAG DE DESCONTO PELO FLAG DE DESCONTO DO
071000*    CADASTRO MESTRE.
071100*-----------------------------------------------------------------*
071200
071300         IF SUB-TEM-DESCONTO
071400             MOVE "DESC" TO DTO-DISCOUNT-TAG
071500         ELSE
071600             MOVE "STD" TO DTO-DISCOUNT-TAG
071700         END-IF.
071800         MOVE "S" TO WRK-PASSOU.
071900
072000 0420-TAG-DESCONTO-FIM.EXIT.
072100*-----------------------------------------------------------------*
072200 0430-CLUSTER-ALVO                       SECTION.
072300*    PASSOS 12/13 - CLUSTER-ALVO PELA CHAVE COMPOSTA; FAIXA DE
072400*    SENIORIDADE (SO QUANDO REST) E FAIXA DE NET-FC.
072500*-----------------------------------------------------------------*
072600
072700         MOVE "N" TO WRK-PASSOU.
072800         MOVE SPACES TO REG-CLUSTER-ALVO.
072850         SET IX-TGC TO 1.
072900     0430-10.
072920         SEARCH TBL-TGC-ENTRY
072940             AT END
072950                 GO TO 0430-CLUSTER-ALVO-FIM
072960             WHEN TBL-TGC-CHAVE-CLUSTER-TAG (IX-TGC) EQUAL
072961                                         DTO-CLUSTER-GROUP-TAG
072962              AND TBL-TGC-CHAVE-TRANSVERSAL (IX-TGC) EQUAL
072963                                         DTO-TRANSVERSAL-TAG
072964              AND TBL-TGC-CHAVE-DISCOUNT (IX-TGC) EQUAL
072965                                         DTO-DISCOUNT-TAG
072970                 MOVE TBL-TGC-ENTRY (IX-TGC) TO REG-CLUSTER-ALVO
073300         END-SEARCH.
074300
074400         IF DTO-E-REST
074500             COMPUTE WRK-INICIO-DIAS =
074600                 TGC-CUST-SENIORITY-START * 365
074700             COMPUTE WRK-FIM-DIAS =
074800                 TGC-CUST-SENIORITY-END * 365
074900             IF DTO-ANTIGUIDADE-DIAS LESS WRK-INICIO-DIAS OR
075000                DTO-ANTIGUIDADE-DIAS NOT LESS WRK-FIM-DIAS
075050                 SET IX-TGC UP BY 1
075100                 GO TO 0430-10
075200             END-IF
075300         END-IF.
075400
075500         MOVE SUB-NET-FIXED-CHARGE-N TO WRK-NET-FC.
075600         IF WRK-NET-FC LESS TGC-NET-FC-INTERVAL-START OR
075700            WRK-NET-FC NOT LESS TGC-NET-FC-INTERVAL-END
075750             SET IX-TGC UP BY 1
075800             GO TO 0430-10
075900         END-IF.
076000
076100         MOVE TGC-GROUP-TAG TO DTO-GROUP-TAG.
076200         MOVE "S" TO WRK-PASSOU.
076300
076400 0430-CLUSTER-ALVO-FIM.EXIT.
076500*-----------------------------------------------------------------*
076600 0440-OFERTA-CLUSTER                     SECTION.
076700*    PASSO 14 - OFERTA DO CLUSTER PELA TAG DE GRUPO.
076800*-----------------------------------------------------------------*
076900
077000         MOVE "N" TO WRK-PASSOU.
077100         MOVE SPACES TO REG-OFERTA-CLUSTER.
077150         SET IX-COF TO 1.
077200         SEARCH TBL-COF-ENTRY
077250             AT END
077260                 GO TO 0440-OFERTA-CLUSTER-FIM
077270             WHEN TBL-COF-GROUP-TAG (IX-COF) EQUAL DTO-GROUP-TAG
077280                 MOVE TBL-COF-ENTRY (IX-COF) TO REG-OFERTA-CLUSTER
077900         END-SEARCH.
078000         MOVE "S" TO WRK-PASSOU.
078100
078200 0440-OFERTA-CLUSTER-FIM.EXIT.
078300*-----------------------------------------------------------------*
078400 0450-PLANO-E-RECARGA                    SECTION.
078500*    PASSOS 15/16/17 - CATALOGO DE PLANOS PELO CODIGO DO
078600*    ASSINANTE; RECARGA FIXA = CODIGO DE VALOR DO PLANO, OU O
078700*    MINIMO CONFIGURADO QUANDO BRANCO; SEGMENTO EM BRANCO (SEM
078800*    TABELA DE CALCULADORA NESTE AMBIENTE).
078900*-----------------------------------------------------------------*
079000
079100         MOVE "N" TO WRK-PASSOU.
079200         MOVE SPACES TO REG-PLANO-CATALOGO.
079250         SET IX-PLC TO 1.
079300         SEARCH TBL-PLC-ENTRY
079350             AT END
079360                 GO TO 0450-PLANO-E-RECARGA-FIM
079370             WHEN TBL-PLC-PLAN-CD (IX-PLC) EQUAL SUB-COMMERCIAL-PLAN-CD
079380                 MOVE TBL-PLC-ENTRY (IX-PLC) TO REG-PLANO-CATALOGO
080000         END-SEARCH.
080100
080200         IF PLC-CHARGE-CODE-OF-PLAN EQUAL SPACES
080300             MOVE WRK-CONST-VALOR-MINIMO TO DTO-FIXED-RECHARGE
080400         ELSE
080500             MOVE PLC-CHARGE-CODE-NUM TO DTO-FIXED-RECHARGE
080600         END-IF.
080700         MOVE SPACES TO DTO-SEGMENT.
080800         MOVE "S" TO WRK-PASSOU.
080900
081000 0450-PLANO-E-RECARGA-FIM.EXIT.
081100*-----------------------------------------------------------------*
081200 0500-RAMO-A-WHATSAPP                    SECTION.
081300*    PASSO 18 - RAMO WHATSAPP: GATE DE ATIVACAO DE ENVIO, CONFIG
081400*    E TEMPLATE; SUBSTITUICAO DE VARIAVEIS VIA PCRMSG.
081500*-----------------------------------------------------------------*
081600
081700         MOVE "N" TO WRK-TAB-ATIVA-ENVIO-ACHADA.
081800         MOVE SPACES TO REG-ATIVA-ENVIO.
081850         SET IX-ATS TO 1.
081900     0500-10.
082000         SEARCH TBL-ATS-ENTRY
082100             AT END
082200                 GO TO 0500-RAMO-A-WHATSAPP-FIM
082250             WHEN TBL-ATS-CLUSTER-GROUP-TAG (IX-ATS) EQUAL
082260                                         DTO-CLUSTER-GROUP-TAG
082270                 MOVE TBL-ATS-ENTRY (IX-ATS) TO REG-ATIVA-ENVIO
082300         END-SEARCH.
082400         IF DTO-ANTIGUIDADE-DIAS LESS ATS-MIN-ANTIQUITY-LINE OR
082800            DTO-ANTIGUIDADE-DIAS NOT LESS ATS-MAX-ANTIQUITY-LINE
082850             SET IX-ATS UP BY 1
082900             GO TO 0500-10
083000         END-IF.
083100
083200         IF ATS-TIPO-LIQUIDO
083300             MOVE SUB-NET-FIXED-CHARGE-N TO WRK-NET-FC
083400         ELSE
083500             MOVE SUB-FIXED-CHARGE-N TO WRK-NET-FC
083600         END-IF.
083700         IF WRK-NET-FC LESS ATS-MIN-FIXED-CHARGE OR
083800            WRK-NET-FC GREATER ATS-MAX-FIXED-CHARGE
083850             SET IX-ATS UP BY 1
083900             GO TO 0500-10
084000         END-IF.
084100
084200         IF NOT ATS-WHATSAPP-ATIVO OR NOT PRM-WHATSAPP-HABILITADO
084300             GO TO 0500-RAMO-A-WHATSAPP-FIM
084400         END-IF.
084500         SET WRK-ACHOU-ATIVA-ENVIO TO TRUE.
084600
084700 0500-RAMO-A-WHATSAPP-FIM.EXIT.
084800         IF NOT WRK-ACHOU-ATIVA-ENVIO
084900             GO TO 0500-RAMO-A-SAIR
085000         END-IF.
085100
085200         MOVE SPACES TO REG-CONFIG-NOTIFICACAO.
085300         READ CUSTOMER-NOTI-CONFIG
085400             AT END
085500                 GO TO 0500-RAMO-A-SAIR
085600         END-READ.
085700
085800         MOVE SPACES TO REG-TEMPLATE-NOTIFICACAO.
085850         SET IX-TPL TO 1.
085900         SEARCH TBL-TPL-ENTRY
086000             AT END
086100                 GO TO 0500-RAMO-A-SAIR
086150             WHEN TBL-TPL-OFFER-TYPE (IX-TPL) EQUAL COF-OFFER-TYPE
086200                 MOVE TBL-TPL-ENTRY (IX-TPL) TO REG-TEMPLATE-NOTIFICACAO
086300         END-SEARCH.
086700
086800         PERFORM 0510-MONTAR-DTO-TEMPLATE.
086900         CALL "PCRMSG" USING REG-TEMPLATE-NOTIFICACAO
087000                              WRK-DTO-TEMPLATE
087100                              WRK-VARIAVEIS-RESOLVIDAS.
087200
087300         MOVE DTO-TRACKING-ID      TO PCO-TRACKING-ID.
087400         MOVE PRM-CAMPAIGN-ID      TO PCO-CAMPAIGN-ID.
087500         MOVE DTO-PHONE-STD        TO PCO-PHONE-NUMBER.
087600         MOVE SUB-SUBSCRIBER-CD    TO PCO-SUBSCRIBER-ID.
087700         MOVE WRK-VAR-RESOLVIDA (1) TO PCO-MESSAGE-1.
087800         MOVE COF-FIRST-OFFER (1:10) TO PCO-OFFER-CODE.
087900         IF CFG-ROTEIA-PARA-ENVIO
088000             WRITE REG-PCR-SAIDA
088100             ADD 1 TO ACU-WHATSAPP
088200         ELSE
088300             CONTINUE
088400         END-IF.
088500
088600 0500-RAMO-A-SAIR.
088700         CONTINUE.
088800*-----------------------------------------------------------------*
088900 0510-MONTAR-DTO-TEMPLATE                SECTION.
089000
089100         MOVE SPACES           TO WRK-DTO-TEMPLATE.
089200         MOVE SUB-DOCUMENT-NUMBER (1:30) TO WRK-TPL-FULL-NAME.
089300         MOVE DTO-FIXED-RECHARGE TO WRK-TPL-FIXED-CHARGE.
089400         STRING DTO-TRANSVERSAL-TAG DELIMITED BY SPACE
089500                "|" DELIMITED BY SIZE
089600                DTO-CLUSTER-GROUP-TAG DELIMITED BY SPACE
089700                INTO WRK-TPL-PRODUCT-TAG.
089800         MOVE DTO-SEGMENT         TO WRK-TPL-SUBSCRIPTION-VAL.
089900         STRING PCE-EXTERNAL-OPERATOR DELIMITED BY SPACE
090000                "|" DELIMITED BY SIZE
090100                COF-FIRST-OFFER DELIMITED BY SPACE
090200                "|" DELIMITED BY SIZE
090300                COF-SECOND-OFFER DELIMITED BY SPACE
090400                INTO WRK-TPL-EQUIPAMENTO.
090500         MOVE COF-FIRST-OFFER (1:10) TO WRK-TPL-OFFER-CODE.
090600         MOVE COF-CALL-DESTINATION   TO WRK-TPL-CALL-DEST.
090700         MOVE DTO-PHONE-STD          TO WRK-TPL-PHONE-NUMBER.
090800         MOVE SUB-SUBSCRIBER-CD      TO WRK-TPL-SUBSCRIBER-ID.
090900         MOVE COF-MESSAGE            TO WRK-TPL-MENSAGEM-BASE.
091000
091100 0510-MONTAR-DTO-TEMPLATE-FIM.EXIT.
091200*-----------------------------------------------------------------*
091300 0600-RAMO-B-RETENCAO                    SECTION.
091400*    PASSO 19 - RAMO DE RETENCAO (SEMPRE RODA): ATUALIZA A
091500*    CONTATABILIDADE, GRAVA O LOG DE CONTATO, MONTA O LEAD E
091600*    GRAVA O REGISTRO DE SAIDA SOMENTE SE O LEAD "FOI ACEITO".
091700*-----------------------------------------------------------------*
091800
091900         MOVE DTO-PHONE-STD       TO CTL-PHONE-NUMBER.
092000         MOVE SUB-SUBSCRIBER-CD   TO CTL-SUBSCRIBER-ID.
092100         MOVE PRM-CAMPAIGN-ID     TO CTL-CAMPAIGN-ID.
092200         COMPUTE CTL-EXPIRA-EPOCA-N =
092300             1700000000 + (PRM-CONTACTABILITY-DAYS * 86400).
092400         REWRITE REG-CONTATABILIDADE
092500             INVALID KEY
092600                 WRITE REG-CONTATABILIDADE
092700         END-REWRITE.
092800
092900         MOVE DTO-PHONE-STD       TO CTC-PHONE-NUMBER.
093000         MOVE SUB-SUBSCRIBER-CD   TO CTC-SUBSCRIBER-ID.
093100         MOVE PRM-CAMPAIGN-ID     TO CTC-CAMPAIGN-ID.
093200         MOVE "SATPUSH"           TO CTC-CHANNEL.
093300         MOVE "20250615140000.000000" TO CTC-CONTACT-DATE.
093400         WRITE REG-CONTATO-LOG.
093500
093600*    LEAD DE RETENCAO (ENVIO AO SISTEMA DE TERCEIROS E FORA DO
093700*    ESCOPO DESTE JOB - O CORPO DO LEAD E MONTADO E PERSISTIDO
093800*    AQUI; A CHAMADA HTTP FICA A CARGO DA CAMADA ONLINE).
093900         MOVE DTO-TRACKING-ID      TO PCO-TRACKING-ID.
094000         MOVE PRM-CAMPAIGN-ID      TO PCO-CAMPAIGN-ID.
094100         MOVE DTO-PHONE-STD        TO PCO-PHONE-NUMBER.
094200         MOVE SUB-SUBSCRIBER-CD    TO PCO-SUBSCRIBER-ID.
094300         MOVE COF-MESSAGE          TO PCO-MESSAGE-1.
094400         MOVE COF-CALL-DESTINATION TO PCO-CALL-DESTINATION-TEXT.
094500         MOVE SUB-DOCUMENT-NUMBER (1:30) TO PCO-FULL-NAME.
094600         MOVE DTO-FIXED-RECHARGE   TO PCO-FIXED-CHARGE-N.
094700         STRING DTO-TRANSVERSAL-TAG DELIMITED BY SPACE
094800                "|" DELIMITED BY SIZE
094900                DTO-CLUSTER-GROUP-TAG DELIMITED BY SPACE
095000                INTO PCO-PRODUCT-TAG.
095100         MOVE DTO-SEGMENT          TO PCO-SUBSCRIPTION-VALUE.
095200         STRING PCE-EXTERNAL-OPERATOR DELIMITED BY SPACE
095300                "|" DELIMITED BY SIZE
095400                COF-FIRST-OFFER DELIMITED BY SPACE
095500                "|" DELIMITED BY SIZE
095600                COF-SECOND-OFFER DELIMITED BY SPACE
095700                INTO PCO-SUGGESTED-EQUIPMENT.
095800
095900*    RESPOSTA DO TERCEIRO NAO MODELADA NESTE JOB (NAO-GOAL) -
096000*    PERSISTE O LEAD COMO SE A RESPOSTA TIVESSE VINDO VAZIA
096100*    (SUCESSO), GRAVANDO O REGISTRO FINAL DE SAIDA.
096200         WRITE REG-PCR-SAIDA.
096300
096400 0600-RAMO-B-RETENCAO-FIM.EXIT.
096500*-----------------------------------------------------------------*
096600 0260-IMP-ESTATISTICA                    SECTION.
096700*-----------------------------------------------------------------*
096800         DISPLAY " ===== PCRP1 - RETENCAO PROATIVA ===== ".
096900         DISPLAY "TOTAL DE REGISTROS LIDOS.....:" ACU-LIDOS.
097000         DISPLAY "TOTAL DE REGISTROS GATILHADOS.:" ACU-GATILHADOS.
097100         DISPLAY "TOTAL DE REGISTROS REJEITADOS.:" ACU-REJEITADOS.
097200         DISPLAY "TOTAL DE NOTIFICACOES WHATSAPP:" ACU-WHATSAPP.
097300
097400 0260-IMP-ESTATISTICA-FIM.EXIT.
097500*-----------------------------------------------------------------*
097600 0900-FINALIZAR                          SECTION.
097700*-----------------------------------------------------------------*
097800         CLOSE PCR-EVENT-IN THRESHOLD-PARAM CUSTOMER-NOTI-CONFIG
097900               CONTACTABILITY-LOG CUSTOMER-CONTACT-LOG PCR-OUTPUT.
098300
098400         PERFORM 0260-IMP-ESTATISTICA.
098500         GOBACK.
098600
098700 0900-FINALIZAR-FIM.EXIT.
098800*-----------------------------------------------------------------*
098900 9999-TRATA-ERRO                         SECTION.
099000*-----------------------------------------------------------------*
099100
099200         DISPLAY "===== ERRO NO PROGRAMA ====="
099300         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
099400         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
099500         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
099600         GOBACK.
099700
099800 9999-TRATA-ERRO-FIM.EXIT.
099900
