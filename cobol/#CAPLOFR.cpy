000100*=================================================================*
000200*    BOOK....... : #CAPLOFR
000300*    OBJETIVO.... : CATALOGO DE OFERTAS DE TROCA DE PLANO (CAPL)
000400*                   CHAVEADO POR OFFER-TYPE + ORIGIN-FIXED-CHARGE
000500*                   (CHAVE COMPOSTA, PESQUISADA POR VARREDURA).
000600*-----------------------------------------------------------------*
000700*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000800*=================================================================*
000900 01  REG-CAPL-OFERTA.
001000     05 OFR-OFFER-TYPE               PIC X(010).
001100         88 OFR-TIPO-REGULAR                 VALUE "REGULAR".
001200         88 OFR-TIPO-FAMILY                  VALUE "FAMILY".
001300         88 OFR-TIPO-PORTA                   VALUE "PORTA".
001400     05 OFR-VALORES-TXT.
001500         10 OFR-ORIGIN-FIXED-CHARGE      PIC X(008).
001600         10 OFR-OFFER-FIXED-CHARGE       PIC X(008).
001700         10 OFR-FIXED-CHARGE-DIFFERENCE  PIC X(008).
001800         10 OFR-ORIGIN-GIGABYTES-AMOUNT  PIC X(008).
001900         10 OFR-OFFER-GIGABYTES-AMOUNT   PIC X(008).
002000         10 OFR-GIGABYTES-AMOUNT-DIFF    PIC X(008).
002100     05 OFR-BONUS-ID                 PIC X(008).
002200     05 OFR-BONUS-CODE               PIC X(010).
002300     05 OFR-BONUS-DURATION           PIC X(002).
002400     05 OFR-TOTAL-GIGABYTES          PIC X(008).
002500*-----------------------------------------------------------------*
002600*    VISAO NUMERICA DOS VALORES EM SOLES / GIGAS (REDEFINES)      *
002700*-----------------------------------------------------------------*
002800     05 OFR-VALORES-NUM REDEFINES OFR-VALORES-TXT.
002900         10 OFR-ORIGIN-FIXED-CHARGE-N    PIC 9(006)V99.
003000         10 OFR-OFFER-FIXED-CHARGE-N     PIC 9(006)V99.
003100         10 OFR-FIXED-CHARGE-DIFF-N      PIC S9(006)V99.
003200         10 OFR-ORIGIN-GIGABYTES-N       PIC 9(008).
003300         10 OFR-OFFER-GIGABYTES-N        PIC 9(008).
003400         10 OFR-GIGABYTES-DIFF-N         PIC S9(008).
003500     05 FILLER                       PIC X(014).
