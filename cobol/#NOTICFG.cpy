000100*=================================================================*
000200*    BOOK....... : #NOTICFG
000300*    OBJETIVO.... : CONFIGURACAO DO REMETENTE DE NOTIFICACAO
000400*                   WHATSAPP/SATPUSH - REGISTRO UNICO, CHAVE
000500*                   FIXA, LIDO UMA VEZ NA ABERTURA.
000600*-----------------------------------------------------------------*
000700*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000800*=================================================================*
000900 01  REG-CONFIG-NOTIFICACAO.
001000     05 CFG-SENDER-ID               PIC X(012).
001100     05 CFG-SENDER-NAME             PIC X(030).
001200     05 CFG-SENDER-PHONE            PIC X(012).
001300     05 CFG-ONLINE-MESSAGING        PIC X(001).
001400         88 CFG-ROTEIA-PARA-ENVIO           VALUE "1".
001500         88 CFG-ROTEIA-PARA-GRAVACAO        VALUE "0".
001600     05 FILLER                      PIC X(010).
