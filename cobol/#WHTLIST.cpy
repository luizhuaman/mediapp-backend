000100*=================================================================*
000200*    BOOK....... : #WHTLIST
000300*    OBJETIVO.... : LISTA BRANCA DE NUMEROS HABILITADOS A RECEBER
000400*                   OFERTAS DA ESTEIRA CAPL - TABELA CARREGADA EM
000500*                   MEMORIA, PESQUISADA POR SEARCH, CHAVE UNICA
000600*                   PHONE-NUMBER.
000700*-----------------------------------------------------------------*
000800*    PROGRAMADOR : IS                  DATA: 21/07/2025
000900*=================================================================*
001000 01  REG-LISTA-BRANCA.
001100     05 WHL-PHONE-NUMBER           PIC X(012).
001200     05 WHL-INCLUSION-DATE         PIC X(026).
001300     05 FILLER                     PIC X(010).
