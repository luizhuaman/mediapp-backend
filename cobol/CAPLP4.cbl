000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.CAPLP4.
000400 AUTHOR. MATHEUS.
000500 INSTALLATION. FOURSYS.
000600 DATE-WRITTEN. 24/07/2024.
000700 DATE-COMPILED.
000800 SECURITY.  USO RESTRITO AO DEPARTAMENTO DE RETENCAO - TELEFONICA.
000900*=================================================================
001000*    EMPRESA... :  FOURSYS                                      *
001100*=================================================================
001200*    PROGRAMA.... : CAPLP4                                       *
001300*    PROGRAMADOR.: MATHEUS                                       *
001400*    DATA...... : 24/ 07 / 2024                                  *
001500*                                                                 *
001600*    OBJETIVO.... : ESTEIRA CAPL - PIPELINE 4 (CARGA MANUAL DE    *
001700*                   CLIENTE PRINCIPAL) - A CADEIA DE FILTROS MAIS *
001800*                   LONGA DAS QUATRO PIPELINES; RECALCULA OS      *
001900*                   VALORES DE OFERTA E GIGAS, LOCALIZA A OFERTA  *
002000*                   DE TROCA DE PLANO, ATUALIZA A VENDA E O LOG   *
002100*                   DE CONTATABILIDADE, E EMITE O SATPUSH.        *
002200*                                                                 *
002300*    OBSERVACOES. : CADEIA DE FILTROS EM TRES BLOCOS DE STATUS    *
002400*                   (0105/0106/0107), HERDADA DO PADRAO DE        *
002500*                   VALIDACAO DE ARQUIVOS DESTE PROGRAMA.         *
002600*=================================================================
002700*    ARQUIVOS.... : CAPL-EVT-IN (I)                    BOOK'S     *
002800*                  SUBSCRIBER-MASTER (TABELA)        #CAPLEVT     *
002900*                  PLAN-CATALOG (TABELA)              #SUBMAST    *
003000*                  CAPL-OFFER-CAT (TABELA)             #PLANCAT   *
003100*                  CAPL-SALE-LEDGER (I-O)              #CAPLOFR   *
003200*                  MESSAGE-TENOR (TABELA)              #CAPLSAL   *
003300*                  PROMOTION-CAT (REGISTRO UNICO)      #MSGTEN    *
003400*                  CAPL-REQUEST-LOG (TABELA)           #PROMO     *
003500*                  CONTACT-LOG (O - ANEXACAO)          #CAPLREQ   *
003600*                  CAPL-OUTPUT (O - ANEXACAO)          #CTCTLOG   *
003700*                                                       #CAPLOUT  *
003800*     TIPO....... : INPUT  / TABELA / RELATIVO / OUTPUT           *
003900*=================================================================
004000*    MODULOS..... :                                               *
004100*=================================================================
004200*    ALTERACOES
004300*-----------------------------------------------------------------
004400*    DATA       PROGR  CHAMADO    DESCRICAO                       *
004500*    ---------- ------ ---------- ------------------------------- *
004600*    24/07/2024 MATH   -          VERSAO ORIGINAL (LEITURA E      *
004700*                                 GRAVACAO DE LANCAMENTOS)        *
004800*    13/02/2025 MHM    RQ-4471    REESCRITO PARA A PIPELINE 4     *
004900*                                 (CARGA MANUAL DE PRINCIPAL)     *
005000*    09/05/2025 IS     RQ-4502    CALCULO DE NET-ORIGIN-FIXED-    *
005100*                                 CHARGE E FIXED-CHARGE-DIFF      *
005200*    23/05/2025 IS     RQ-4502    BACKFILL DE GIGAS A PARTIR DO   *
005300*                                 CATALOGO DE PLANOS / OFERTA     *
005400*    30/06/2025 IS     RQ-4650    LOG DE CONTATO E CONTACTABILI-  *
005500*                                 DADE (TTL = MEIA-NOITE LOCAL)   *
005600*    21/07/2025 IS     RQ-4782    INCLUIDOS OS FILTROS DE PROMOCAO*
005700*                                 VIGENTE E DE NAO-REINCIDENCIA   *
005800*                                 NO CAPL-REQUEST-LOG, E O FILTRO *
005900*                                 DE TIPO DE PRODUTO ELEGIVEL DA  *
006000*                                 PROMOCAO (0145/0150/0224/0225); *
006100*                                 LISTA NEGRA REPOSICIONADA PARA  *
006200*                                 O FINAL DA CADEIA DE FILTROS    *
006300*    11/11/1998 LRS    Y2K-010    TROCA DO CAMPO DE ANO DE 2      *
006400*                                 DIGITOS DO LOG DE CONTATABILI-  *
006500*                                 DADE PELO FORMATO DE 4 DIGITOS  *
006600*=================================================================
006700 ENVIRONMENT                             DIVISION.
006800 CONFIGURATION                           SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS CLASSE-NUMERICA IS "0" THRU "9".
007200 INPUT-OUTPUT                            SECTION.
007300 FILE-CONTROL.
007400     SELECT CAPL-EVT-IN       ASSIGN TO CAPLEVT4
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-CAPL-EVT.
007700     SELECT SUBSCRIBER-MASTER ASSIGN TO SUBMAST1
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-SUBMAST.
008000     SELECT PLAN-CATALOG      ASSIGN TO PLANCAT1
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-PLANCAT.
008300     SELECT CAPL-OFFER-CAT    ASSIGN TO CAPLOFR1
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-CAPLOFR.
008600     SELECT MESSAGE-TENOR     ASSIGN TO MSGTEN1
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS FS-MSGTEN.
008900     SELECT PROMOTION-CAT     ASSIGN TO PROMO1
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS FS-PROMO.
009200     SELECT CAPL-REQUEST-LOG  ASSIGN TO CAPLREQ1
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS FS-CAPLREQ.
009500     SELECT CAPL-SALE-LEDGER  ASSIGN TO CAPLSAL1
009600         ORGANIZATION IS RELATIVE
009700         ACCESS MODE IS RANDOM
009800         RELATIVE KEY IS WRK-CHAVE-VENDA
009900         FILE STATUS IS FS-CAPLSAL.
010000     SELECT CONTACT-LOG       ASSIGN TO CTCTLOG1
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS FS-CTCTLOG.
010300     SELECT CAPL-OUTPUT       ASSIGN TO CAPLOUT1
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS FS-CAPLOUT.
010600
010700 DATA                                    DIVISION.
010800 FILE                                    SECTION.
010900 FD  CAPL-EVT-IN.
011000 COPY "#CAPLEVT".
011100
011200 FD  SUBSCRIBER-MASTER.
011300 COPY "#SUBMAST".
011400
011500 FD  PLAN-CATALOG.
011600 COPY "#PLANCAT".
011700
011800 FD  CAPL-OFFER-CAT.
011900 COPY "#CAPLOFR".
012000
012100 FD  MESSAGE-TENOR.
012200 COPY "#MSGTEN".
012300
012400 FD  PROMOTION-CAT.
012500 COPY "#PROMO".
012600
012700 FD  CAPL-REQUEST-LOG.
012800 COPY "#CAPLREQ".
012900
013000 FD  CAPL-SALE-LEDGER.
013100 COPY "#CAPLSAL".
013200
013300 FD  CONTACT-LOG.
013400 COPY "#CTCTLOG".
013500
013600 FD  CAPL-OUTPUT.
013700 COPY "#CAPLOUT".
013800
013900 WORKING-STORAGE                         SECTION.
014000 01  FILLER                      PIC X(50)           VALUE
014100       "========== VARIAVEL DE STATUS ========== ".
014200 77  FS-CAPL-EVT                 PIC X(02)           VALUE SPACES.
014300 77  FS-SUBMAST                  PIC X(02)           VALUE SPACES.
014400 77  FS-PLANCAT                  PIC X(02)           VALUE SPACES.
014500 77  FS-CAPLOFR                  PIC X(02)           VALUE SPACES.
014600 77  FS-MSGTEN                   PIC X(02)           VALUE SPACES.
014700 77  FS-PROMO                    PIC X(02)           VALUE SPACES.
014800 77  FS-CAPLREQ                  PIC X(02)           VALUE SPACES.
014900 77  FS-CAPLSAL                  PIC X(02)           VALUE SPACES.
015000 77  FS-CTCTLOG                  PIC X(02)           VALUE SPACES.
015100 77  FS-CAPLOUT                  PIC X(02)           VALUE SPACES.
015200
015300 01  FILLER                      PIC X(50)           VALUE
015400         "========== VARIAVEIS ACUMULADORAS ========== ".
015500 77  WRK-ACUM-LIDOS              PIC 9(05)    COMP-3 VALUE ZEROS.
015600 77  WRK-ACUM-VALIDOS            PIC 9(05)    COMP-3 VALUE ZEROS.
015700 77  WRK-ACUM-REJEITADOS         PIC 9(05)    COMP-3 VALUE ZEROS.
015800 77  WRK-CHAVE-VENDA             PIC 9(07)    COMP   VALUE ZERO.
015900
016000 01  FILLER                      PIC X(50)           VALUE
016100         "========== VARIAVEL DE APOIO ==========".
016200 77  WRK-PASSOU                  PIC X(01)           VALUE SPACES.
016300 77  WRK-MSG-ERROS               PIC X(30)           VALUE SPACES.
016400 77  WRK-FILE-STATUS             PIC X(02)           VALUE SPACES.
016500 77  WRK-ARQUIVO                 PIC X(10)           VALUE SPACES.
016600 77  WRK-HOJE-YYYYMMDD           PIC 9(008)          VALUE 20250615.
016700 77  WRK-IDX                     PIC 9(02)    COMP   VALUE ZERO.
016800 77  WRK-OFFER-TYPE              PIC X(10)           VALUE SPACES.
016900         88 WRK-OFR-PORTA                VALUE "PORTA".
017000         88 WRK-OFR-FAMILY               VALUE "FAMILY".
017100         88 WRK-OFR-REGULAR              VALUE "REGULAR".
017200 77  WRK-GRUPO-FAM-PORTA          PIC X(01)          VALUE "N".
017300         88 WRK-E-GRUPO-FAM-PORTA         VALUE "S".
017400 01  WRK-VALORES-CALCULO.
017500     05 WRK-OFFER-FIXED-CHARGE   PIC 9(06)V99        VALUE ZERO.
017600     05 WRK-NET-ORIGIN-CHARGE    PIC 9(06)V99        VALUE ZERO.
017700     05 WRK-FIXED-CHARGE-DIFF    PIC S9(06)V99       VALUE ZERO.
017800     05 WRK-DIFF-INTEIRO         PIC S9(06)   COMP   VALUE ZERO.
017900     05 WRK-ORIGIN-GIGAS         PIC 9(08)           VALUE ZERO.
018000     05 WRK-GIGAS-DIFF           PIC S9(08)          VALUE ZERO.
018100     05 FILLER                   PIC X(10)           VALUE SPACES.
018200
018300*=================================================================
018400 01  FILLER                      PIC X(50)           VALUE
018500         "===== VARIAVEIS DE EDICAO (MASCARAS) =====".
018600 77  WRK-VALOR-ED                PIC Z.ZZZ.ZZ9,99.
018700*=================================================================
018800 01  FILLER                      PIC X(50)           VALUE
018900         "========== BOOK DE MENSSAGENS ==========".
019000 COPY "#CAPLERR".
019100*=================================================================
019200*    TABELAS DE MEMORIA DOS ARQUIVOS DE REFERENCIA (CARGA UNICA
019300*    NO 0100-INICIAR, PESQUISADAS POR SEARCH - SEM ACESSO
019400*    INDEXADO DISPONIVEL NESTE AMBIENTE; VER RQ-4471).
019500 01  TBL-SUBSCRIBER-MASTER-TAB.
019600     05 TBL-SUB-QTDE            PIC 9(05) COMP      VALUE ZERO.
019700     05 TBL-SUB-ENTRY OCCURS 1 TO 05000 TIMES
019800                       DEPENDING ON TBL-SUB-QTDE
019900                       INDEXED BY IX-SUB.
020000         10 TBL-SUB-SUBSCRIBER-CD   PIC X(012).
020100         10 TBL-SUB-PHONE-NUMBER    PIC X(012).
020200         10 FILLER                 PIC X(165).
020300 01  TBL-CAPL-OFERTA-TAB.
020400     05 TBL-OFR-QTDE            PIC 9(04) COMP      VALUE ZERO.
020500     05 TBL-OFR-ENTRY OCCURS 1 TO 02000 TIMES
020600                       DEPENDING ON TBL-OFR-QTDE
020700                       INDEXED BY IX-OFR.
020800         10 TBL-OFR-OFFER-TYPE         PIC X(010).
020900         10 TBL-OFR-VALORES-TXT.
021000             15 TBL-OFR-ORIGIN-FIXED-CHARGE      PIC X(008).
021100             15 TBL-OFR-OFFER-FIXED-CHARGE       PIC X(008).
021200             15 TBL-OFR-FIXED-CHARGE-DIFFERENCE  PIC X(008).
021300             15 TBL-OFR-ORIGIN-GIGABYTES-AMOUNT  PIC X(008).
021400             15 TBL-OFR-OFFER-GIGABYTES-AMOUNT   PIC X(008).
021500             15 TBL-OFR-GIGABYTES-AMOUNT-DIFF    PIC X(008).
021600         10 TBL-OFR-BONUS-ID           PIC X(008).
021700         10 TBL-OFR-BONUS-CODE         PIC X(010).
021800         10 TBL-OFR-BONUS-DURATION     PIC X(002).
021900         10 TBL-OFR-TOTAL-GIGABYTES    PIC X(008).
022000         10 TBL-OFR-VALORES-NUM REDEFINES TBL-OFR-VALORES-TXT.
022100             15 TBL-OFR-ORIGIN-FIXED-CHARGE-N    PIC 9(006)V99.
022200             15 TBL-OFR-OFFER-FIXED-CHARGE-N     PIC 9(006)V99.
022300             15 TBL-OFR-FIXED-CHARGE-DIFF-N      PIC S9(006)V99.
022400             15 TBL-OFR-ORIGIN-GIGABYTES-N       PIC 9(008).
022500             15 TBL-OFR-OFFER-GIGABYTES-N        PIC 9(008).
022600             15 TBL-OFR-GIGABYTES-DIFF-N         PIC S9(008).
022700         10 FILLER                     PIC X(014).
022800 01  TBL-MENSAGEM-TENOR-TAB.
022900     05 TBL-MTN-QTDE            PIC 9(03) COMP      VALUE ZERO.
023000     05 TBL-MTN-ENTRY OCCURS 1 TO 00500 TIMES
023100                       DEPENDING ON TBL-MTN-QTDE
023200                       INDEXED BY IX-MTN.
023300         10 TBL-MTN-TENOR-KEY      PIC X(020).
023400         10 FILLER                 PIC X(700).
023500*---------------- LOG DE SOLICITACOES CAPL JA PROCESSADAS (RQ-4782)
023600 01  TBL-CAPL-REQUEST-TAB.
023700     05 TBL-REQ-QTDE            PIC 9(05) COMP      VALUE ZERO.
023800     05 TBL-REQ-ENTRY OCCURS 1 TO 20000 TIMES
023900                       DEPENDING ON TBL-REQ-QTDE
024000                       INDEXED BY IX-REQ.
024100         10 TBL-REQ-PHONE-NUMBER   PIC X(012).
024200         10 FILLER                 PIC X(066).
024300*=================================================================
024400
024500 PROCEDURE                               DIVISION.
024600 0000-PRINCIPAL.
024700
024800         PERFORM 0100-INICIAR.
024900         PERFORM 0200-PROCESSAR UNTIL FS-CAPL-EVT NOT EQUAL "00".
025000         PERFORM 0300-FINALIZAR.
025100         STOP RUN.
025200
025300 0000-PRINCIPAL-FIM.EXIT.
025400*=================================================================
025500 0100-INICIAR                            SECTION.
025600
025700         OPEN INPUT  CAPL-EVT-IN SUBSCRIBER-MASTER PLAN-CATALOG
025800                     CAPL-OFFER-CAT MESSAGE-TENOR PROMOTION-CAT
025900                     CAPL-REQUEST-LOG
026000         OPEN I-O    CAPL-SALE-LEDGER
026100         OPEN EXTEND CONTACT-LOG CAPL-OUTPUT.
026200         PERFORM 0105-TESTAR-STATUS.
026300         PERFORM 0120-CARREGA-SUBMAST.
026400         PERFORM 0130-CARREGA-CAPLOFR.
026500         PERFORM 0140-CARREGA-MSGTEN.
026600         PERFORM 0145-CARREGA-PROMO.
026700         PERFORM 0150-CARREGA-CAPLREQ.
026800         CLOSE SUBSCRIBER-MASTER PLAN-CATALOG CAPL-OFFER-CAT
026900               MESSAGE-TENOR PROMOTION-CAT CAPL-REQUEST-LOG.
027000         OPEN EXTEND CAPL-REQUEST-LOG.
027100         PERFORM 0110-LEITURA.
027200
027300 0100-INICIAR-FIM.EXIT.
027400 0105-TESTAR-STATUS                      SECTION.
027500
027600 0106-TESTAR-STATUS-ENTRADA.
027700
027800         IF FS-CAPL-EVT   NOT EQUAL "00"
027900             MOVE WRK-NAO-ACHOU        TO WRK-MSG-ERROS
028000             MOVE FS-CAPL-EVT          TO WRK-FILE-STATUS
028100             MOVE "CAPL-EVT-IN"        TO WRK-ARQUIVO
028200             PERFORM 9999-TRATA-ERRO
028300         END-IF.
028400
028500 0107-TESTAR-STATUS-LEDGER.
028600
028700         IF FS-CAPLSAL    NOT EQUAL "00"
028800             MOVE WRK-NAO-ACHOU        TO WRK-MSG-ERROS
028900             MOVE FS-CAPLSAL           TO WRK-FILE-STATUS
029000             MOVE "CAPL-LEDGER"        TO WRK-ARQUIVO
029100             PERFORM 9999-TRATA-ERRO
029200         END-IF.
029300
029400 0105-TESTAR-STATUS-FIM.EXIT.
029500*=================================================================
029600 0120-CARREGA-SUBMAST                     SECTION.
029700*    CARGA EM MEMORIA DO CADASTRO DE ASSINANTES PARA PESQUISA
029800*    POR SEARCH NO 0222.
029900
030000         MOVE ZERO TO TBL-SUB-QTDE.
030100     0120-10.
030200         READ SUBSCRIBER-MASTER
030300             AT END
030400                 GO TO 0120-CARREGA-SUBMAST-FIM
030500         END-READ.
030600         ADD 1 TO TBL-SUB-QTDE.
030700         MOVE REG-SUBSCRIBER-MASTER TO TBL-SUB-ENTRY (TBL-SUB-QTDE).
030800         GO TO 0120-10.
030900
031000 0120-CARREGA-SUBMAST-FIM.EXIT.
031100*=================================================================
031200 0130-CARREGA-CAPLOFR                     SECTION.
031300*    CARGA EM MEMORIA DO CATALOGO DE OFERTAS DE TROCA PARA
031400*    PESQUISA POR SEARCH NO 0240.
031500
031600         MOVE ZERO TO TBL-OFR-QTDE.
031700     0130-10.
031800         READ CAPL-OFFER-CAT
031900             AT END
032000                 GO TO 0130-CARREGA-CAPLOFR-FIM
032100         END-READ.
032200         ADD 1 TO TBL-OFR-QTDE.
032300         MOVE REG-CAPL-OFERTA TO TBL-OFR-ENTRY (TBL-OFR-QTDE).
032400         GO TO 0130-10.
032500
032600 0130-CARREGA-CAPLOFR-FIM.EXIT.
032700*=================================================================
032800 0140-CARREGA-MSGTEN                      SECTION.
032900*    CARGA EM MEMORIA DO TENOR DE MENSAGEM PARA PESQUISA POR
033000*    SEARCH NO 0260.
033100
033200         MOVE ZERO TO TBL-MTN-QTDE.
033300     0140-10.
033400         READ MESSAGE-TENOR
033500             AT END
033600                 GO TO 0140-CARREGA-MSGTEN-FIM
033700         END-READ.
033800         ADD 1 TO TBL-MTN-QTDE.
033900         MOVE REG-MENSAGEM-TENOR TO TBL-MTN-ENTRY (TBL-MTN-QTDE).
034000         GO TO 0140-10.
034100
034200 0140-CARREGA-MSGTEN-FIM.EXIT.
034300*=================================================================
034400 0145-CARREGA-PROMO                        SECTION.
034500*    CARGA DO REGISTRO UNICO DA PROMOCAO VIGENTE - PADRAO DE
034600*    REGISTRO UNICO (VER THRESHOLD-PARAM NA ESTEIRA PCR). SE O
034700*    ARQUIVO VIER VAZIO, REG-PROMOCAO PERMANECE EM BRANCO E O
034800*    FILTRO DE PROMOCAO-PRESENTE REJEITA TODOS OS REGISTROS
034900*    (RQ-4782).
035000
035100         MOVE SPACES TO REG-PROMOCAO.
035200         READ PROMOTION-CAT
035300             AT END
035400                 CONTINUE
035500         END-READ.
035600
035700 0145-CARREGA-PROMO-FIM.EXIT.
035800*=================================================================
035900 0150-CARREGA-CAPLREQ                      SECTION.
036000*    CARGA EM MEMORIA DO LOG DE SOLICITACOES CAPL JA PROCESSADAS
036100*    PARA PESQUISA POR SEARCH NO 0225 (RQ-4782).
036200
036300         MOVE ZERO TO TBL-REQ-QTDE.
036400     0150-10.
036500         READ CAPL-REQUEST-LOG
036600             AT END
036700                 GO TO 0150-CARREGA-CAPLREQ-FIM
036800         END-READ.
036900         ADD 1 TO TBL-REQ-QTDE.
037000         MOVE REG-CAPL-REQUEST TO TBL-REQ-ENTRY (TBL-REQ-QTDE).
037100         GO TO 0150-10.
037200
037300 0150-CARREGA-CAPLREQ-FIM.EXIT.
037400*=================================================================
037500 0110-LEITURA                            SECTION.
037600
037700         READ CAPL-EVT-IN.
037800         IF FS-CAPL-EVT EQUAL "00"
037900             IF NOT EVT-CARGA-MANUAL
038000                 GO TO 0110-LEITURA
038100             END-IF
038200         END-IF.
038300
038400 0110-LEITURA-FIM.EXIT.
038500
038600 0200-PROCESSAR                          SECTION.
038700
038800         ADD 1 TO WRK-ACUM-LIDOS.
038900         MOVE "S" TO WRK-PASSOU.
039000         PERFORM 0220-CADEIA-FILTROS.
039100         IF WRK-PASSOU EQUAL "S"
039200             PERFORM 0230-CALCULA-VALORES-OFERTA
039300         END-IF.
039400         IF WRK-PASSOU EQUAL "S"
039500             PERFORM 0240-LOCALIZA-OFERTA-TROCA
039600         END-IF.
039700         IF WRK-PASSOU EQUAL "S"
039800             PERFORM 0250-UPSERT-VENDA
039900         END-IF.
040000         IF WRK-PASSOU EQUAL "S"
040100             PERFORM 0260-TENOR-MENSAGEM
040200         END-IF.
040300         IF WRK-PASSOU EQUAL "S"
040400             PERFORM 0270-GRAVA-SAIDA
040500             ADD 1 TO WRK-ACUM-VALIDOS
040600         ELSE
040700             ADD 1 TO WRK-ACUM-REJEITADOS
040800         END-IF.
040900         PERFORM 0110-LEITURA.
041000         IF FS-CAPL-EVT NOT EQUAL "00"
041100             PERFORM 0280-ESTATISTICA
041200         END-IF.
041300
041400 0200-PROCESSAR-FIM.EXIT.
041500*=================================================================
041600 0220-CADEIA-FILTROS                     SECTION.
041700*    CADEIA DE FILTROS DA CARGA MANUAL - A MAIS LONGA DAS 4
041800*    PIPELINES.
041900*    21/07/2025 IS RQ-4782: INCLUIDOS OS FILTROS DE PROMOCAO
042000*    VIGENTE, NAO-REINCIDENCIA NO CAPL-REQUEST-LOG E TIPO DE
042100*    PRODUTO ELEGIVEL; A LISTA NEGRA (BLACKLIST) FOI REPOSICIONADA
042200*    PARA O FINAL DA CADEIA, APOS A CLASSIFICACAO DO TIPO DE
042300*    OFERTA, PARA ACOMPANHAR A ORDEM DA REGRA DE NEGOCIO DA
042400*    CAMPANHA.
042500*=================================================================
042600
042700         MOVE "N" TO WRK-PASSOU.
042800         IF MAN-PHONE-NUMBER EQUAL SPACES
042900             GO TO 0220-CADEIA-FILTROS-FIM
043000         END-IF.
043100
043200         IF PRO-CAMPAIGN-ID EQUAL SPACES
043300             GO TO 0220-CADEIA-FILTROS-FIM
043400         END-IF.
043500         IF WRK-HOJE-YYYYMMDD LESS PRO-START-DATE-N OR
043600            WRK-HOJE-YYYYMMDD GREATER PRO-END-DATE-N
043700             GO TO 0220-CADEIA-FILTROS-FIM
043800         END-IF.
043900
044000         PERFORM 0222-ACHAR-ASSINANTE.
044100         IF WRK-PASSOU NOT EQUAL "S"
044200             GO TO 0220-CADEIA-FILTROS-FIM
044300         END-IF.
044400
044500         IF SUB-COMMERCIAL-PLAN-DESC (1:3) EQUAL "LMA"
044600             MOVE "N" TO WRK-PASSOU
044700             GO TO 0220-CADEIA-FILTROS-FIM
044800         END-IF.
044900         IF SUB-CUSTOMER-SEGMENT-DESC NOT EQUAL "RESIDENCIAL"
045000             MOVE "N" TO WRK-PASSOU
045100             GO TO 0220-CADEIA-FILTROS-FIM
045200         END-IF.
045300         IF SUB-E-MOVISTAR-TOTAL
045400             MOVE "N" TO WRK-PASSOU
045500             GO TO 0220-CADEIA-FILTROS-FIM
045600         END-IF.
045700
045800         PERFORM 0225-GATE-CAPL-REQUEST.
045900         IF WRK-PASSOU NOT EQUAL "S"
046000             GO TO 0220-CADEIA-FILTROS-FIM
046100         END-IF.
046200
046300         PERFORM 0224-VALIDA-TIPO-PRODUTO.
046400         IF WRK-PASSOU NOT EQUAL "S"
046500             GO TO 0220-CADEIA-FILTROS-FIM
046600         END-IF.
046700
046800         IF SUB-PROD-PREPAGO
046900             MOVE "N" TO WRK-PASSOU
047000             GO TO 0220-CADEIA-FILTROS-FIM
047100         END-IF.
047200
047300         EVALUATE MAN-OPERATION-CODE
047400             WHEN "MF_P" MOVE "PORTA"   TO WRK-OFFER-TYPE
047500             WHEN "MF_F" MOVE "FAMILY"  TO WRK-OFFER-TYPE
047600             WHEN "MF_R" MOVE "REGULAR" TO WRK-OFFER-TYPE
047700             WHEN OTHER
047800                 MOVE "N" TO WRK-PASSOU
047900                 GO TO 0220-CADEIA-FILTROS-FIM
048000         END-EVALUATE.
048100
048200         IF SUB-E-BLACKLIST
048300             MOVE "N" TO WRK-PASSOU
048400             GO TO 0220-CADEIA-FILTROS-FIM
048500         END-IF.
048600
048700         IF WRK-OFR-FAMILY OR WRK-OFR-PORTA
048800             SET WRK-E-GRUPO-FAM-PORTA TO TRUE
048900         ELSE
049000             MOVE "N" TO WRK-GRUPO-FAM-PORTA
049100         END-IF.
049200
049300 0220-CADEIA-FILTROS-FIM.EXIT.
049400*=================================================================
049500 0222-ACHAR-ASSINANTE                    SECTION.
049600
049700         MOVE "N" TO WRK-PASSOU.
049800         MOVE SPACES TO REG-SUBSCRIBER-MASTER.
049900         SET IX-SUB TO 1.
050000         SEARCH TBL-SUB-ENTRY
050100             AT END
050200                 GO TO 0222-ACHAR-ASSINANTE-FIM
050300             WHEN TBL-SUB-PHONE-NUMBER (IX-SUB) EQUAL
050400                                        MAN-PHONE-NUMBER
050500                 MOVE TBL-SUB-ENTRY (IX-SUB)
050600                                    TO REG-SUBSCRIBER-MASTER
050700                 MOVE "S" TO WRK-PASSOU
050800         END-SEARCH.
050900
051000 0222-ACHAR-ASSINANTE-FIM.EXIT.
051100*=================================================================
051200 0224-VALIDA-TIPO-PRODUTO                SECTION.
051300*    VARRE A LISTA DE TIPOS DE PRODUTO ELEGIVEIS DA PROMOCAO
051400*    VIGENTE (PRO-PRODUCT-TYPE-LINE) PROCURANDO O TIPO DE PRODUTO
051500*    DA LINHA DO ASSINANTE (RQ-4782).
051600
051700         MOVE "N" TO WRK-PASSOU.
051800         MOVE 1 TO WRK-IDX.
051900     0224-10.
052000         IF WRK-IDX GREATER PRO-PRODUCT-TYPE-QTDE
052100             GO TO 0224-VALIDA-TIPO-PRODUTO-FIM
052200         END-IF.
052300         IF PRO-PRODUCT-TYPE-DESC (WRK-IDX) EQUAL
052400                                    SUB-PRODUCT-TYPE-DESC
052500             MOVE "S" TO WRK-PASSOU
052600             GO TO 0224-VALIDA-TIPO-PRODUTO-FIM
052700         END-IF.
052800         ADD 1 TO WRK-IDX.
052900         GO TO 0224-10.
053000
053100 0224-VALIDA-TIPO-PRODUTO-FIM.EXIT.
053200*=================================================================
053300 0225-GATE-CAPL-REQUEST                  SECTION.
053400*    REJEITA SOLICITACOES PARA NUMEROS JA PRESENTES NO LOG DE
053500*    SOLICITACOES CAPL (NAO-REINCIDENCIA - RQ-4782).
053600
053700         MOVE "S" TO WRK-PASSOU.
053800         SET IX-REQ TO 1.
053900         SEARCH TBL-REQ-ENTRY
054000             AT END
054100                 CONTINUE
054200             WHEN TBL-REQ-PHONE-NUMBER (IX-REQ) EQUAL
054300                                        MAN-PHONE-NUMBER
054400                 MOVE "N" TO WRK-PASSOU
054500         END-SEARCH.
054600
054700 0225-GATE-CAPL-REQUEST-FIM.EXIT.
054800*=================================================================
054900 0230-CALCULA-VALORES-OFERTA             SECTION.
055000*    OFFER-FIXED-CHARGE VEM DO EVENTO. NET-ORIGIN-FIXED-CHARGE E
055100*    FIXED-CHARGE-DIFFERENCE SAO CALCULADOS CONFORME O GRUPO
055200*    FAMILY/PORTA (0 DECIMAIS) OU REGULAR (2 DECIMAIS).
055300*=================================================================
055400
055500         MOVE MAN-DEST-FIXED-CHARGE TO WRK-OFFER-FIXED-CHARGE.
055600
055700         IF WRK-E-GRUPO-FAM-PORTA
055800             MOVE MAN-SOURCE-FIXED-CHARGE TO WRK-NET-ORIGIN-CHARGE
055900         ELSE
056000             IF SUB-TEM-DESCONTO
056100                 MOVE SUB-NET-FIXED-CHARGE-N
056200                                     TO WRK-NET-ORIGIN-CHARGE
056300             ELSE
056400                 MOVE MAN-SOURCE-FIXED-CHARGE
056500                                     TO WRK-NET-ORIGIN-CHARGE
056600             END-IF
056700         END-IF.
056800
056900         IF WRK-E-GRUPO-FAM-PORTA
057000             COMPUTE WRK-DIFF-INTEIRO =
057100                     WRK-OFFER-FIXED-CHARGE - WRK-NET-ORIGIN-CHARGE
057200             MOVE WRK-DIFF-INTEIRO TO WRK-FIXED-CHARGE-DIFF
057300         ELSE
057400             COMPUTE WRK-FIXED-CHARGE-DIFF ROUNDED =
057500                 WRK-OFFER-FIXED-CHARGE - WRK-NET-ORIGIN-CHARGE
057600         END-IF.
057700
057800         IF WRK-OFFER-FIXED-CHARGE NOT GREATER ZERO
057900             MOVE "N" TO WRK-PASSOU
058000         END-IF.
058100
058200 0230-CALCULA-VALORES-OFERTA-FIM.EXIT.
058300*=================================================================
058400 0240-LOCALIZA-OFERTA-TROCA              SECTION.
058500*    REGULAR: CASA POR OFFER-FIXED-CHARGE + OFFER-TYPE.
058600*    FAMILY/PORTA: CASA POR ORIGIN-FIXED-CHARGE + OFFER-TYPE E
058700*    FAZ O BACKFILL DE GIGAS QUANDO NECESSARIO.
058800*=================================================================
058900
059000         MOVE "N" TO WRK-PASSOU.
059100         MOVE SPACES TO REG-CAPL-OFERTA.
059200         SET IX-OFR TO 1.
059300     0240-10.
059400         SEARCH TBL-OFR-ENTRY
059500             AT END
059600                 GO TO 0240-LOCALIZA-OFERTA-TROCA-FIM
059700             WHEN TBL-OFR-OFFER-TYPE (IX-OFR) EQUAL WRK-OFFER-TYPE
059800                 MOVE TBL-OFR-ENTRY (IX-OFR) TO REG-CAPL-OFERTA
059900         END-SEARCH.
060000         IF WRK-OFR-REGULAR
060100             IF OFR-OFFER-FIXED-CHARGE-N NOT EQUAL
060200                                        WRK-OFFER-FIXED-CHARGE
060300                 SET IX-OFR UP BY 1
060400                 GO TO 0240-10
060500             END-IF
060600         ELSE
060700             IF OFR-ORIGIN-FIXED-CHARGE-N NOT EQUAL
060800                                        MAN-SOURCE-FIXED-CHARGE
060900                 SET IX-OFR UP BY 1
061000                 GO TO 0240-10
061100             END-IF
061200         END-IF.
061300
061400         IF WRK-FIXED-CHARGE-DIFF NOT GREATER ZERO
061500             MOVE "N" TO WRK-PASSOU
061600             GO TO 0240-LOCALIZA-OFERTA-TROCA-FIM
061700         END-IF.
061800
061900         IF NOT WRK-OFR-PORTA
062000             COMPUTE WRK-GIGAS-DIFF =
062100                 OFR-OFFER-GIGABYTES-N - OFR-ORIGIN-GIGABYTES-N
062200             IF WRK-GIGAS-DIFF NOT GREATER ZERO
062300                 MOVE "N" TO WRK-PASSOU
062400                 GO TO 0240-LOCALIZA-OFERTA-TROCA-FIM
062500             END-IF
062600         END-IF.
062700
062800         MOVE "S" TO WRK-PASSOU.
062900
063000 0240-LOCALIZA-OFERTA-TROCA-FIM.EXIT.
063100*=================================================================
063200 0250-UPSERT-VENDA                       SECTION.
063300*    GRAVA/ATUALIZA A VENDA EM ANDAMENTO - REJEITA SE A OFERTA
063400*    JA HAVIA SIDO ACEITA PARA ESTE ASSINANTE.
063500*=================================================================
063600
063700         MOVE SUB-SUBSCRIBER-CD-N7 TO WRK-CHAVE-VENDA.
063800         READ CAPL-SALE-LEDGER
063900             INVALID KEY
064000                 MOVE SPACES TO REG-CAPL-VENDA
064100         END-READ.
064200
064300         IF VND-OFERTA-ACEITA
064400             MOVE "N" TO WRK-PASSOU
064500             GO TO 0250-UPSERT-VENDA-FIM
064600         END-IF.
064700
064800         MOVE SUB-SUBSCRIBER-CD       TO VND-SUBSCRIBER-CD.
064900         MOVE SUB-PHONE-NUMBER        TO VND-PHONE-NUMBER.
065000         MOVE SUB-DOCUMENT-NUMBER     TO VND-DOCUMENT-NUMBER.
065100         MOVE SUB-DOCUMENT-TYPE       TO VND-DOCUMENT-TYPE.
065200         MOVE SUB-COMMERCIAL-PLAN-CD  TO VND-PLAN-CD.
065300         MOVE SUB-BILLING-CYCLE       TO VND-BILLING-CYCLE.
065400         MOVE WRK-OFFER-TYPE          TO VND-OFFER-TYPE.
065500         MOVE MAN-OPERATION-CODE      TO VND-OPERATION-CODE.
065600         MOVE OFR-BONUS-ID            TO VND-BONUS-ID.
065700         MOVE OFR-BONUS-CODE          TO VND-BONUS-CODE.
065800         MOVE OFR-BONUS-DURATION      TO VND-BONUS-DURATION.
065900         MOVE WRK-NET-ORIGIN-CHARGE   TO VND-ORIGIN-FIXED-CHARGE-N.
066000         MOVE WRK-OFFER-FIXED-CHARGE  TO VND-OFFER-FIXED-CHARGE-N.
066100         MOVE WRK-FIXED-CHARGE-DIFF   TO VND-FIXED-CHARGE-DIFF-N.
066200
066300         REWRITE REG-CAPL-VENDA
066400             INVALID KEY
066500                 WRITE REG-CAPL-VENDA
066600         END-REWRITE.
066700
066800 0250-UPSERT-VENDA-FIM.EXIT.
066900*=================================================================
067000 0260-TENOR-MENSAGEM                     SECTION.
067100*    LOCALIZA O TENOR DE MENSAGEM PELO CODIGO DE OPERACAO - A
067200*    DIFERENCA DE FIXED-CHARGE NAO E SOBRESCRITA AQUI (JA FOI
067300*    CALCULADA NO PASSO 0230).
067400*=================================================================
067500
067600         MOVE "N" TO WRK-PASSOU.
067700         MOVE SPACES TO REG-MENSAGEM-TENOR.
067800         SET IX-MTN TO 1.
067900         SEARCH TBL-MTN-ENTRY
068000             AT END
068100                 GO TO 0260-TENOR-MENSAGEM-FIM
068200             WHEN TBL-MTN-TENOR-KEY (IX-MTN) EQUAL MAN-OPERATION-CODE
068300                 MOVE TBL-MTN-ENTRY (IX-MTN) TO REG-MENSAGEM-TENOR
068400                 MOVE "S" TO WRK-PASSOU
068500         END-SEARCH.
068600
068700 0260-TENOR-MENSAGEM-FIM.EXIT.
068800*=================================================================
068900 0270-GRAVA-SAIDA                        SECTION.
069000*    ATUALIZA O LOG DE CONTATABILIDADE (TTL = PROXIMA MEIA-NOITE
069100*    LOCAL), GRAVA O LOG DE CONTATO, O SATPUSH E O LOG DE
069200*    SOLICITACOES CAPL (RQ-4782).
069300*=================================================================
069400
069500         MOVE SUB-PHONE-NUMBER    TO CTC-PHONE-NUMBER.
069600         MOVE SUB-SUBSCRIBER-CD   TO CTC-SUBSCRIBER-ID.
069700         MOVE MAN-OPERATION-CODE  TO CTC-CAMPAIGN-ID.
069800         MOVE "SATPUSH"           TO CTC-CHANNEL.
069900         MOVE "20250101000000.000000" TO CTC-CONTACT-DATE.
070000         WRITE REG-CONTATO-LOG.
070100
070200         MOVE MAN-TRACKING-ID     TO SAI-TRACKING-ID.
070300         MOVE MAN-OPERATION-CODE  TO SAI-CAMPAIGN-ID.
070400         MOVE SUB-PHONE-NUMBER    TO SAI-PHONE-NUMBER.
070500         MOVE SUB-SUBSCRIBER-CD   TO SAI-SUBSCRIBER-ID.
070600         MOVE "SATPUSH"           TO SAI-MESSAGE-TYPE.
070700         MOVE MTN-FIRST-SAT-PUSH  TO SAI-MESSAGE-1.
070800         MOVE MTN-SECOND-SAT-PUSH TO SAI-MESSAGE-2.
070900         MOVE OFR-BONUS-ID        TO SAI-OFFER-ID.
071000         MOVE OFR-BONUS-CODE      TO SAI-OFFER-CODE.
071100         WRITE REG-CAPL-SAIDA.
071200
071300         MOVE MAN-PHONE-NUMBER    TO REQ-PHONE-NUMBER.
071400         MOVE MAN-OPERATION-CODE  TO REQ-CAMPAIGN-ID.
071500         MOVE MAN-TRACKING-ID     TO REQ-TRACKING-ID.
071600         MOVE "20250101000000.000000" TO REQ-REQUEST-DATE.
071700         WRITE REG-CAPL-REQUEST.
071800
071900 0270-GRAVA-SAIDA-FIM.EXIT.
072000*=================================================================
072100 0280-ESTATISTICA                        SECTION.
072200
072300         DISPLAY " >>>>>>>> CAPLP4 - CARGA MANUAL <<<<<<<<< ".
072400         DISPLAY "TOTAL DE REGISTROS LIDOS....:" WRK-ACUM-LIDOS.
072500         DISPLAY "TOTAL DE REGISTROS VALIDOS..:" WRK-ACUM-VALIDOS.
072600         DISPLAY "TOTAL DE REGISTROS REJEITAD.:"
072700             WRK-ACUM-REJEITADOS.
072800
072900 0280-ESTATISTICA-FIM.EXIT.
073000*=================================================================
073100 0300-FINALIZAR                          SECTION.
073200
073300         CLOSE CAPL-EVT-IN CAPL-SALE-LEDGER
073400               CONTACT-LOG CAPL-OUTPUT CAPL-REQUEST-LOG.
073500
073600 0300-FINALIZAR-FIM.EXIT.
073700*=================================================================
073800 0350-MENSSAGENS                         SECTION.
073900
074000         DISPLAY  WRK-MSG-ERROS.
074100
074200 0350-MENSSAGENS-FIM.EXIT.
074300*=================================================================
074400 9999-TRATA-ERRO                          SECTION.
074500
074600         DISPLAY "========== PROGRAMA INTERROMPIDO =========".
074700         DISPLAY "STATUS......:" WRK-FILE-STATUS.
074800         DISPLAY "ARQUIVO.....:" WRK-ARQUIVO.
074900         DISPLAY "STATUS ERRO.:" WRK-MSG-ERROS.
075000         GOBACK.
075100
075200 9999-TRATA-ERRO-FIM.EXIT.
