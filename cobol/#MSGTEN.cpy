000100*=================================================================*
000200*    BOOK....... : #MSGTEN
000300*    OBJETIVO.... : CATALOGO DE TEXTOS-MODELO (TENOR) DAS
000400*                   MENSAGENS DE SATPUSH/SMS DA ESTEIRA CAPL.
000500*                   CHAVEADO POR TENOR-KEY (CODIGO DE OPERACAO,
000600*                   OU CODIGO + "_" + TIPO DE PLANO QUANDO HA
000700*                   DESAMBIGUACAO), PESQUISADO POR VARREDURA.
000800*-----------------------------------------------------------------*
000900*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
001000*=================================================================*
001100 01  REG-MENSAGEM-TENOR.
001200     05 MTN-TENOR-KEY              PIC X(020).
001300     05 MTN-FIRST-SAT-PUSH         PIC X(160).
001400     05 MTN-SECOND-SAT-PUSH        PIC X(160).
001500     05 MTN-SMS-TEMPLATE           PIC X(160).
001600     05 MTN-SECOND-SMS-TEMPLATE    PIC X(160).
001700     05 MTN-MONTH-TENOR-1          PIC X(020).
001800     05 MTN-MONTH-TENOR-2          PIC X(020).
001900     05 FILLER                     PIC X(020).
