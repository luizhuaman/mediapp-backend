000100*=================================================================*
000200*    BOOK....... : #PROMO
000300*    OBJETIVO.... : CATALOGO DE PROMOCOES VIGENTES DA ESTEIRA
000400*                   CAPL - TABELA CARREGADA EM MEMORIA, PESQUISADA
000500*                   POR SEARCH, CHAVE UNICA CAMPAIGN-ID. CARREGA A
000600*                   JANELA DE VIGENCIA (DATA INICIAL/FINAL) E A
000700*                   LISTA DE TIPOS DE PRODUTO ELEGIVEIS.
000800*-----------------------------------------------------------------*
000900*    PROGRAMADOR : IS                  DATA: 21/07/2025
001000*=================================================================*
001100 01  REG-PROMOCAO.
001200     05 PRO-CAMPAIGN-ID            PIC X(010).
001300     05 PRO-START-VALIDATE-DATE.
001400         10 PRO-START-ANO          PIC X(004).
001500         10 PRO-START-MES          PIC X(002).
001600         10 PRO-START-DIA          PIC X(002).
001700     05 PRO-START-DATE-N REDEFINES PRO-START-VALIDATE-DATE
001800                                   PIC 9(008).
001900     05 PRO-END-VALIDATE-DATE.
002000         10 PRO-END-ANO            PIC X(004).
002100         10 PRO-END-MES            PIC X(002).
002200         10 PRO-END-DIA            PIC X(002).
002300     05 PRO-END-DATE-N REDEFINES PRO-END-VALIDATE-DATE
002400                                   PIC 9(008).
002500     05 PRO-PRODUCT-TYPE-QTDE      PIC 9(002).
002600     05 PRO-PRODUCT-TYPE-LINE OCCURS 10 TIMES.
002700         10 PRO-PRODUCT-TYPE-DESC  PIC X(020).
002800     05 FILLER                     PIC X(010).
