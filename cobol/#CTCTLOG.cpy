000100*=================================================================*
000200*    BOOK....... : #CTCTLOG
000300*    OBJETIVO.... : LOG DE CONTATO COM O ASSINANTE - ARQUIVO
000400*                   SEQUENCIAL DE ANEXACAO (APPEND-ONLY), COMUM
000500*                   AS ESTEIRAS CAPL E PCR.
000600*-----------------------------------------------------------------*
000700*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000800*=================================================================*
000900 01  REG-CONTATO-LOG.
001000     05 CTC-PHONE-NUMBER           PIC X(012).
001100     05 CTC-SUBSCRIBER-ID          PIC X(012).
001200     05 CTC-CAMPAIGN-ID            PIC X(010).
001300     05 CTC-CHANNEL                PIC X(008).
001400         88 CTC-CANAL-SATPUSH              VALUE "SATPUSH".
001500         88 CTC-CANAL-SMS                  VALUE "SMS".
001600         88 CTC-CANAL-WHATSAPP             VALUE "WHATSAPP".
001700     05 CTC-CONTACT-DATE           PIC X(026).
001800     05 FILLER                     PIC X(012).
