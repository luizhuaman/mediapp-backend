000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.CAPLP1.
000400 AUTHOR. M.MEDEIROS.
000500 INSTALLATION. FOURSYS.
000600 DATE-WRITTEN. 18/07/2024.
000700 DATE-COMPILED.
000800 SECURITY.  USO RESTRITO AO DEPARTAMENTO DE RETENCAO - TELEFONICA.
000900*=================================================================
001000*    EMPRESA... :  FOURSYS                                       *
001100*=================================================================
001200*    PROGRAMA....: CAPLP1                                        *
001300*    PROGRAMADOR.: MATHEUS                                       *
001400*    DATA....... : 18 / 07 / 2024                                *
001500*                                                                 *
001600*    OBJETIVO.... : ESTEIRA CAPL - PIPELINE 1 (AVISO DE LIMIAR    *
001700*                   "UB" E DE ESGOTAMENTO "XB" DE CONSUMO) - LE   *
001800*                   O EVENTO, APLICA A CADEIA DE FILTROS DE       *
001900*                   ELEGIBILIDADE, MONTA A OFERTA DE TROCA DE     *
002000*                   PLANO, GRAVA/ATUALIZA A VENDA EM ANDAMENTO E  *
002100*                   EMITE O SATPUSH.                              *
002200*                                                                 *
002300*    OBSERVACOES. : NAO HA REJEICAO COM MENSAGEM DE ERRO - UM     *
002400*                   REGISTRO QUE NAO PASSA NA CADEIA DE FILTROS   *
002500*                   E SIMPLESMENTE DESCARTADO (REGRA DE NEGOCIO). *
002600*=================================================================
002700*    ARQUIVOS.... : CAPL-EVT-IN           BOOK'S                 *
002800*                   SUBSCRIBER-MASTER    #CAPLEVT                *
002900*                   PLAN-CATALOG         #SUBMAST                *
003000*                   CAPL-OFFER-CATALOG   #PLANCAT                *
003100*                   CAPL-SALE-LEDGER     #CAPLOFR                *
003200*                   MESSAGE-TENOR        #CAPLSAL                *
003300*                   WHITE-LIST-CP        #MSGTEN                 *
003320*                   BOLTON-LIST          #WHTLIST                *
003340*                   PROMOTION-CAT        #BOLTON                 *
003360*                   CAPL-REQUEST-LOG     #PROMO                  *
003380*                   CUSTOMER-CONTACT-LOG #CAPLREQ                *
003400*                   CAPL-OUTPUT          #CTCTLOG                *
003410*                                        #CAPLOUT                *
003600*     TIPO....... : INPUT / TABELA / RELATIVO / SAIDA             *
003700*=================================================================
003800*    MODULOS..... :  (NENHUM - VER RQ-4782)                       *
003900*=================================================================
004000*    ALTERACOES
004100*-----------------------------------------------------------------
004200*    DATA       PROGR  CHAMADO    DESCRICAO                      *
004300*    ---------- ------ ---------- ------------------------------ *
004400*    18/07/2024 MATH   -          VERSAO ORIGINAL (LEITURA DE     *
004500*                                 LANCAMENTOS BANCARIOS)          *
004600*    03/02/2025 MHM    RQ-4471    REESCRITO PARA A ESTEIRA CAPL - *
004700*                                 PIPELINE 1 (AVISO UB/XB)        *
004800*    17/02/2025 MHM    RQ-4471    INCLUIDA CADEIA DE FILTROS DE   *
004900*                                 ELEGIBILIDADE (0220 A 0236)     *
005000*    05/03/2025 IS     RQ-4502    CALCULO DE STATUS DE DEBITO     *
005100*                                 (0240-CALCULA-DEBITO)           *
005200*    21/03/2025 IS     RQ-4502    UPSERT DA VENDA E SELECAO DE    *
005300*                                 MENSAGEM POR RAMO UB/XB         *
005400*    09/04/2025 MHM    RQ-4588    CHAMADA A CAPLSND (CASCATA)     *
005500*    30/06/2025 IS     RQ-4650    GRAVACAO DO LOG DE CONTATO      *
005600*    14/08/1998 LRS    Y2K-007    REVISAO DE CAMPOS DE DATA COM   *
005700*                                 ANO DE 2 DIGITOS (MANTIDO POR   *
005800*                                 COMPATIBILIDADE - VER 0244)     *
005900*    12/07/2025 MHM    RQ-4711    MESES-DESDE-CADASTRO PASSOU A   *
006000*                                 SER CALCULADO A PARTIR DA DATA  *
006100*                                 DE REGISTRO (SUB-REG-ANO/MES/   *
006200*                                 DIA) - ESTAVA FIXO EM 1 (0240)  *
006210*    21/07/2025 IS     RQ-4782    INCLUIDOS OS FILTROS DE LISTA   *
006215*                                 BRANCA, PROMOCAO VIGENTE E      *
006220*                                 BOLTON, E O REGISTRO DE         *
006225*                                 SOLICITACAO CAPL JA ENVIADA     *
006230*                                 (0220/0245) - CADEIA DE FILTROS *
006235*                                 REORDENADA CONFORME ROTEIRO DO  *
006240*                                 BATCH                           *
006245*    21/07/2025 IS     RQ-4782    INCLUIDO O FILTRO DE RAMO UB/XB *
006250*                                 (0255) - ESGOTAMENTO SEM LIMIAR *
006255*                                 PREVIO OU LIMIAR SOBRE OFERTA JA*
006260*                                 ACEITA PASSAVAM INDEVIDAMENTE   *
006265*    21/07/2025 IS     RQ-4782    REMOVIDA A CHAMADA A CAPLSND NO *
006270*                                 FIM DO 0280 - A CASCATA DE SMS  *
006275*                                 E EXCLUSIVA DA PIPELINE 2       *
006300*=================================================================
006400 ENVIRONMENT                             DIVISION.
006500 CONFIGURATION                           SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS CLASSE-NUMERICA IS "0" THRU "9"
006900     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
007000 INPUT-OUTPUT                            SECTION.
007100 FILE-CONTROL.
007200     SELECT CAPL-EVT-IN       ASSIGN TO CAPLEVT1
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-CAPL-EVT.
007500     SELECT SUBSCRIBER-MASTER ASSIGN TO SUBMAST1
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-SUBMAST.
007800     SELECT PLAN-CATALOG      ASSIGN TO PLANCAT1
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-PLANCAT.
008100     SELECT CAPL-OFFER-CAT    ASSIGN TO CAPLOFR1
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS FS-CAPLOFR.
008400     SELECT MESSAGE-TENOR     ASSIGN TO MSGTEN1
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-MSGTEN.
008700     SELECT CAPL-SALE-LEDGER  ASSIGN TO CAPLSAL1
008800         ORGANIZATION IS RELATIVE
008900         ACCESS MODE IS RANDOM
009000         RELATIVE KEY IS WRK-CHAVE-VENDA
009100         FILE STATUS IS FS-CAPLSAL.
009200     SELECT CONTACT-LOG       ASSIGN TO CTCTLOG1
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS FS-CTCTLOG.
009500     SELECT CAPL-OUTPUT       ASSIGN TO CAPLOUT1
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS FS-CAPLOUT.
009710     SELECT WHITE-LIST-CP     ASSIGN TO WHTLIST1
009720         ORGANIZATION IS LINE SEQUENTIAL
009730         FILE STATUS IS FS-WHTLIST.
009740     SELECT BOLTON-LIST       ASSIGN TO BOLTON1
009750         ORGANIZATION IS LINE SEQUENTIAL
009760         FILE STATUS IS FS-BOLTON.
009770     SELECT PROMOTION-CAT     ASSIGN TO PROMO1
009780         ORGANIZATION IS LINE SEQUENTIAL
009790         FILE STATUS IS FS-PROMO.
009792     SELECT CAPL-REQUEST-LOG  ASSIGN TO CAPLREQ1
009794         ORGANIZATION IS LINE SEQUENTIAL
009796         FILE STATUS IS FS-CAPLREQ.
009800
009900 DATA                                    DIVISION.
010000 FILE                                    SECTION.
010100 FD  CAPL-EVT-IN.
010200 COPY "#CAPLEVT".
010300
010400 FD  SUBSCRIBER-MASTER.
010500 COPY "#SUBMAST".
010600
010700 FD  PLAN-CATALOG.
010800 COPY "#PLANCAT".
010900
011000 FD  CAPL-OFFER-CAT.
011100 COPY "#CAPLOFR".
011200
011300 FD  MESSAGE-TENOR.
011400 COPY "#MSGTEN".
011500
011600 FD  CAPL-SALE-LEDGER.
011700 COPY "#CAPLSAL".
011800
011900 FD  CONTACT-LOG.
012000 COPY "#CTCTLOG".
012100
012200 FD  CAPL-OUTPUT.
012300 COPY "#CAPLOUT".
012310
012320 FD  WHITE-LIST-CP.
012330 COPY "#WHTLIST".
012340
012350 FD  BOLTON-LIST.
012360 COPY "#BOLTON".
012370
012380 FD  PROMOTION-CAT.
012390 COPY "#PROMO".
012392
012394 FD  CAPL-REQUEST-LOG.
012396 COPY "#CAPLREQ".
012400
012500 WORKING-STORAGE                         SECTION.
012600*---------------- VARIAVEIS DE STATUS
012700 77  FS-CAPL-EVT                PIC X(02)           VALUE ZEROS.
012800 77  FS-SUBMAST                 PIC X(02)           VALUE ZEROS.
012900 77  FS-PLANCAT                 PIC X(02)           VALUE ZEROS.
013000 77  FS-CAPLOFR                 PIC X(02)           VALUE ZEROS.
013100 77  FS-MSGTEN                  PIC X(02)           VALUE ZEROS.
013200 77  FS-CAPLSAL                 PIC X(02)           VALUE ZEROS.
013300 77  FS-CTCTLOG                 PIC X(02)           VALUE ZEROS.
013400 77  FS-CAPLOUT                 PIC X(02)           VALUE ZEROS.
013410 77  FS-WHTLIST                 PIC X(02)           VALUE ZEROS.
013420 77  FS-BOLTON                  PIC X(02)           VALUE ZEROS.
013430 77  FS-PROMO                   PIC X(02)           VALUE ZEROS.
013440 77  FS-CAPLREQ                 PIC X(02)           VALUE ZEROS.
013500*---------------- VARIAVEIS DE ACUMULO (COMP PARA CONTADORES)
013600 77  WRK-ACUM-LIDOS             PIC 9(07) COMP      VALUE ZERO.
013700 77  WRK-ACUM-VALIDOS           PIC 9(07) COMP      VALUE ZERO.
013800 77  WRK-ACUM-REJEITADOS        PIC 9(07) COMP      VALUE ZERO.
013900 77  WRK-IDX                    PIC 9(05) COMP      VALUE ZERO.
014000 77  WRK-CHAVE-VENDA            PIC 9(07) COMP      VALUE ZERO.
014100*---------------- VARIAVEL DE APOIO / CHAVE DE REPROCESSO (UPSI)
014200 01  CHAVE-REPROCESSO           PIC X(01)           VALUE "N".
014300 77  WRK-PASSOU                 PIC X(01)           VALUE SPACES.
014400 77  WRK-MSG-ERROS              PIC X(40)           VALUE SPACES.
014500*---------------- AREA DO DTO DE TRABALHO DO EVENTO
014600 01  WRK-DTO-AVISO.
014700     05 WRK-TRACKING-ID         PIC X(020)          VALUE SPACES.
014800     05 WRK-OPERATION-CODE      PIC X(004)          VALUE SPACES.
014900     05 WRK-PHONE-NUMBER        PIC X(012)          VALUE SPACES.
015000     05 WRK-BONO-CODE           PIC X(010)          VALUE SPACES.
015100         88 WRK-E-LIMIAR-UB             VALUE "UB".
015200         88 WRK-E-ESGOTAMENTO-XB        VALUE "XB".
015300     05 FILLER                     PIC X(010)          VALUE SPACES.
015400 01  WRK-STATUS-DEBITO.
015500     05 WRK-DEBT-STRING         PIC X(003)          VALUE SPACES.
015600     05 WRK-MESES-CADASTRO      PIC S9(03) COMP     VALUE ZERO.
015700     05 WRK-TEM-RECEITA-M1      PIC X(001)          VALUE "N".
015800         88 WRK-RECEBEU-M1              VALUE "S".
015900     05 WRK-DEBITO-REJEITA      PIC X(001)          VALUE "N".
016000         88 WRK-REJEITA-POR-DEBITO      VALUE "S".
016100     05 FILLER                  PIC X(005)          VALUE SPACES.
016200*---------------- DATA "DE HOJE" PARA CALCULO DE MESES-DESDE-CADASTRO
016300*    (JOB BATCH SEM RELOGIO DE SISTEMA DISPONIVEL NO AMBIENTE -
016400*    DATA CORRENTE MANTIDA FIXA POR RODADA, A EXEMPLO DO QUE JA
016500*    FAZ CAPLP2 COM WRK-HOJE-DIA/WRK-HOJE-MES).
016600 01  WRK-DATA-ATUAL.
016700     05 WRK-HOJE-ANO             PIC 9(004) COMP     VALUE 2025.
016800     05 WRK-HOJE-MES             PIC 9(002) COMP     VALUE 06.
016900     05 WRK-HOJE-DIA             PIC 9(002) COMP     VALUE 15.
016950     05 WRK-HOJE-YYYYMMDD        PIC 9(008)          VALUE 20250615.
017000     05 FILLER                   PIC X(005)          VALUE SPACES.
017100*---------------- AREA DE MENSAGEM MONTADA PARA ENVIO
017200 01  WRK-MENSAGEM-FINAL.
017300     05 WRK-MSG-SATPUSH-1       PIC X(160)          VALUE SPACES.
017400     05 WRK-MSG-SATPUSH-2       PIC X(160)          VALUE SPACES.
017500     05 FILLER                  PIC X(010)          VALUE SPACES.
017600*---------------- MASCARAS DE EDICAO
017700 77  WRK-VALOR-ED               PIC Z.ZZZ.ZZ9,99.
017702*---------------- TABELAS DE MEMORIA DOS ARQUIVOS DE REFERENCIA
017704*    (CARGA UNICA NO 0100-INICIAR, PESQUISADAS POR SEARCH - SEM
017706*    ACESSO INDEXADO DISPONIVEL NESTE AMBIENTE; VER RQ-4731).
017708 01  TBL-SUBSCRIBER-MASTER-TAB.
017710     05 TBL-SUB-QTDE            PIC 9(05) COMP      VALUE ZERO.
017712     05 TBL-SUB-ENTRY OCCURS 1 TO 05000 TIMES
017714                       DEPENDING ON TBL-SUB-QTDE
017716                       INDEXED BY IX-SUB.
017718         10 TBL-SUB-SUBSCRIBER-CD   PIC X(012).
017720         10 TBL-SUB-PHONE-NUMBER    PIC X(012).
017722         10 FILLER                 PIC X(165).
017724 01  TBL-PLANO-CATALOGO-TAB.
017726     05 TBL-PLC-QTDE            PIC 9(04) COMP      VALUE ZERO.
017728     05 TBL-PLC-ENTRY OCCURS 1 TO 02000 TIMES
017730                       DEPENDING ON TBL-PLC-QTDE
017732                       INDEXED BY IX-PLC.
017734         10 TBL-PLC-PLAN-CD        PIC X(010).
017736         10 FILLER                 PIC X(070).
017738 01  TBL-CAPL-OFERTA-TAB.
017740     05 TBL-OFR-QTDE            PIC 9(04) COMP      VALUE ZERO.
017742     05 TBL-OFR-ENTRY OCCURS 1 TO 02000 TIMES
017744                       DEPENDING ON TBL-OFR-QTDE
017746                       INDEXED BY IX-OFR.
017748         10 FILLER                          PIC X(010).
017750         10 TBL-OFR-ORIGIN-FIXED-CHARGE     PIC X(008).
017752         10 TBL-OFR-ORIGIN-FIXED-CHARGE-N REDEFINES
017754                       TBL-OFR-ORIGIN-FIXED-CHARGE
017756                                            PIC 9(006)V99.
017758         10 FILLER                          PIC X(082).
017760 01  TBL-MENSAGEM-TENOR-TAB.
017762     05 TBL-MTN-QTDE            PIC 9(03) COMP      VALUE ZERO.
017764     05 TBL-MTN-ENTRY OCCURS 1 TO 00500 TIMES
017766                       DEPENDING ON TBL-MTN-QTDE
017768                       INDEXED BY IX-MTN.
017770         10 TBL-MTN-TENOR-KEY       PIC X(020).
017772         10 FILLER                 PIC X(700).
017773*---------------- LISTA BRANCA / BOLTON / SOLICITACOES CAPL (RQ-4782)
017774 01  TBL-LISTA-BRANCA-TAB.
017775     05 TBL-WHL-QTDE            PIC 9(05) COMP      VALUE ZERO.
017776     05 TBL-WHL-ENTRY OCCURS 1 TO 20000 TIMES
017777                       DEPENDING ON TBL-WHL-QTDE
017778                       INDEXED BY IX-WHL.
017779         10 TBL-WHL-PHONE-NUMBER   PIC X(012).
017780         10 FILLER                 PIC X(036).
017781 01  TBL-BOLTON-LIST-TAB.
017782     05 TBL-BOL-QTDE            PIC 9(03) COMP      VALUE ZERO.
017783     05 TBL-BOL-ENTRY OCCURS 1 TO 00200 TIMES
017784                       DEPENDING ON TBL-BOL-QTDE
017785                       INDEXED BY IX-BOL.
017786         10 TBL-BOL-BONUS-CODE     PIC X(010).
017787         10 FILLER                 PIC X(040).
017788 01  TBL-CAPL-REQUEST-TAB.
017789     05 TBL-REQ-QTDE            PIC 9(05) COMP      VALUE ZERO.
017790     05 TBL-REQ-ENTRY OCCURS 1 TO 20000 TIMES
017791                       DEPENDING ON TBL-REQ-QTDE
017792                       INDEXED BY IX-REQ.
017793         10 TBL-REQ-PHONE-NUMBER   PIC X(012).
017794         10 FILLER                 PIC X(066).
017800*---------------- BOOKS COMPARTILHADOS
017900 COPY "#CAPLERR".
018000
018100 PROCEDURE                               DIVISION.
018200 0000-PRINCIPAL.
018300
018400         PERFORM 0100-INICIAR.
018500         PERFORM 0200-PROCESSAR UNTIL FS-CAPL-EVT NOT EQUAL "00".
018600         PERFORM 0300-FINALIZAR.
018700         GOBACK.
018800
018900 0000-PRINCIPAL-FIM.EXIT.
019000*=================================================================
019100 0100-INICIAR                            SECTION.
019200
019300         OPEN INPUT  CAPL-EVT-IN
019400                     SUBSCRIBER-MASTER
019500                     PLAN-CATALOG
019600                     CAPL-OFFER-CAT
019700                     MESSAGE-TENOR
019705                     WHITE-LIST-CP
019710                     BOLTON-LIST
019715                     PROMOTION-CAT
019718                     CAPL-REQUEST-LOG.
019720
019740         IF FS-CAPL-EVT   NOT EQUAL "00"
019760             MOVE WRK-ERRO-ABERTURA TO WRK-MSG-ERROS
019780             PERFORM 0310-MENSAGENS
019800             GOBACK
019820         END-IF.
019840
019860         PERFORM 0120-CARREGA-SUBMAST.
019870         PERFORM 0130-CARREGA-PLANCAT.
019880         PERFORM 0140-CARREGA-CAPLOFR.
019890         PERFORM 0150-CARREGA-MSGTEN.
019892         PERFORM 0160-CARREGA-WHTLIST.
019894         PERFORM 0170-CARREGA-BOLTON.
019896         PERFORM 0180-CARREGA-PROMO.
019898         PERFORM 0190-CARREGA-CAPLREQ.
019900
019920         CLOSE SUBSCRIBER-MASTER PLAN-CATALOG CAPL-OFFER-CAT
019940               MESSAGE-TENOR WHITE-LIST-CP BOLTON-LIST
019945               PROMOTION-CAT CAPL-REQUEST-LOG.
019960
019980         OPEN I-O    CAPL-SALE-LEDGER
019990         OPEN EXTEND CONTACT-LOG
020000         OPEN EXTEND CAPL-OUTPUT
020050         OPEN EXTEND CAPL-REQUEST-LOG.
020100
020800         PERFORM 0110-LEITURA.
020900
021000 0100-INICIAR-FIM.EXIT.
021001*=================================================================
021003 0120-CARREGA-SUBMAST                     SECTION.
021005*    CARGA EM MEMORIA DO CADASTRO DE ASSINANTES (UMA UNICA VEZ
021007*    NO INICIO DO JOB) PARA PESQUISA POR SEARCH NO 0222.
021009
021011         MOVE ZERO TO TBL-SUB-QTDE.
021013     0120-10.
021015         READ SUBSCRIBER-MASTER
021017             AT END
021019                 GO TO 0120-CARREGA-SUBMAST-FIM
021021         END-READ.
021023         ADD 1 TO TBL-SUB-QTDE.
021025         MOVE REG-SUBSCRIBER-MASTER
021027                           TO TBL-SUB-ENTRY (TBL-SUB-QTDE).
021029         GO TO 0120-10.
021031
021033 0120-CARREGA-SUBMAST-FIM.EXIT.
021035*=================================================================
021037 0130-CARREGA-PLANCAT                     SECTION.
021039*    CARGA EM MEMORIA DO CATALOGO DE PLANOS PARA PESQUISA POR
021041*    SEARCH NO 0250-10.
021043
021045         MOVE ZERO TO TBL-PLC-QTDE.
021047     0130-10.
021049         READ PLAN-CATALOG
021051             AT END
021053                 GO TO 0130-CARREGA-PLANCAT-FIM
021055         END-READ.
021057         ADD 1 TO TBL-PLC-QTDE.
021059         MOVE REG-PLANO-CATALOGO
021061                           TO TBL-PLC-ENTRY (TBL-PLC-QTDE).
021063         GO TO 0130-10.
021065
021067 0130-CARREGA-PLANCAT-FIM.EXIT.
021069*=================================================================
021071 0140-CARREGA-CAPLOFR                     SECTION.
021073*    CARGA EM MEMORIA DO CATALOGO DE OFERTAS DE TROCA DE PLANO
021075*    PARA PESQUISA POR SEARCH NO 0250-20.
021077
021079         MOVE ZERO TO TBL-OFR-QTDE.
021081     0140-10.
021083         READ CAPL-OFFER-CAT
021085             AT END
021087                 GO TO 0140-CARREGA-CAPLOFR-FIM
021089         END-READ.
021091         ADD 1 TO TBL-OFR-QTDE.
021093         MOVE REG-CAPL-OFERTA
021095                           TO TBL-OFR-ENTRY (TBL-OFR-QTDE).
021097         GO TO 0140-10.
021099
021101 0140-CARREGA-CAPLOFR-FIM.EXIT.
021103*=================================================================
021105 0150-CARREGA-MSGTEN                      SECTION.
021107*    CARGA EM MEMORIA DO CATALOGO DE TENORES DE MENSAGEM PARA
021109*    PESQUISA POR SEARCH NO 0250-30.
021111
021113         MOVE ZERO TO TBL-MTN-QTDE.
021115     0150-10.
021117         READ MESSAGE-TENOR
021119             AT END
021121                 GO TO 0150-CARREGA-MSGTEN-FIM
021123         END-READ.
021125         ADD 1 TO TBL-MTN-QTDE.
021127         MOVE REG-MENSAGEM-TENOR
021129                           TO TBL-MTN-ENTRY (TBL-MTN-QTDE).
021131         GO TO 0150-10.
021133
021135 0150-CARREGA-MSGTEN-FIM.EXIT.
021137*=================================================================
021139 0160-CARREGA-WHTLIST                     SECTION.
021141*    CARGA EM MEMORIA DA LISTA BRANCA PARA PESQUISA POR SEARCH
021143*    NO 0220 (RQ-4782).
021145
021147         MOVE ZERO TO TBL-WHL-QTDE.
021149     0160-10.
021151         READ WHITE-LIST-CP
021153             AT END
021155                 GO TO 0160-CARREGA-WHTLIST-FIM
021157         END-READ.
021159         ADD 1 TO TBL-WHL-QTDE.
021161         MOVE REG-LISTA-BRANCA TO TBL-WHL-ENTRY (TBL-WHL-QTDE).
021163         GO TO 0160-10.
021165
021167 0160-CARREGA-WHTLIST-FIM.EXIT.
021169*=================================================================
021171 0170-CARREGA-BOLTON                      SECTION.
021173*    CARGA EM MEMORIA DO CATALOGO DE BONOS HABILITADOS PARA
021175*    PESQUISA POR SEARCH NO 0220 (RQ-4782).
021177
021179         MOVE ZERO TO TBL-BOL-QTDE.
021181     0170-10.
021183         READ BOLTON-LIST
021185             AT END
021187                 GO TO 0170-CARREGA-BOLTON-FIM
021189         END-READ.
021191         ADD 1 TO TBL-BOL-QTDE.
021193         MOVE REG-BOLTON-LIST TO TBL-BOL-ENTRY (TBL-BOL-QTDE).
021195         GO TO 0170-10.
021197
021199 0170-CARREGA-BOLTON-FIM.EXIT.
021201*=================================================================
021203 0180-CARREGA-PROMO                        SECTION.
021205*    CARGA DO REGISTRO UNICO DA PROMOCAO VIGENTE - PADRAO DE
021207*    REGISTRO UNICO (VER THRESHOLD-PARAM NA ESTEIRA PCR). SE O
021209*    ARQUIVO VIER VAZIO, REG-PROMOCAO PERMANECE EM BRANCO E O
021211*    FILTRO DE PROMOCAO-PRESENTE REJEITA TODOS OS REGISTROS
021213*    (RQ-4782).
021215
021217         MOVE SPACES TO REG-PROMOCAO.
021219         READ PROMOTION-CAT
021221             AT END
021223                 CONTINUE
021225         END-READ.
021227
021229 0180-CARREGA-PROMO-FIM.EXIT.
021231*=================================================================
021233 0190-CARREGA-CAPLREQ                      SECTION.
021235*    CARGA EM MEMORIA DO LOG DE SOLICITACOES CAPL JA ENVIADAS,
021237*    PARA PESQUISA POR SEARCH NO 0245 (RQ-4782). O ARQUIVO E
021239*    REABERTO EM MODO EXTEND APOS A CARGA PARA ANEXACAO DAS NOVAS
021241*    SOLICITACOES DESTA RODADA.
021243
021245         MOVE ZERO TO TBL-REQ-QTDE.
021247     0190-10.
021249         READ CAPL-REQUEST-LOG
021251             AT END
021253                 GO TO 0190-CARREGA-CAPLREQ-FIM
021255         END-READ.
021257         ADD 1 TO TBL-REQ-QTDE.
021259         MOVE REG-CAPL-REQUEST TO TBL-REQ-ENTRY (TBL-REQ-QTDE).
021261         GO TO 0190-10.
021263
021265 0190-CARREGA-CAPLREQ-FIM.EXIT.
021270*=================================================================
021280 0110-LEITURA                            SECTION.
021300
021400         READ CAPL-EVT-IN.
021500         IF FS-CAPL-EVT EQUAL "00"
021600             IF NOT EVT-AVISO
021700                 GO TO 0110-LEITURA
021800             END-IF
021900         END-IF.
022000
022100 0110-LEITURA-FIM.EXIT.
022200*=================================================================
022300 0200-PROCESSAR                          SECTION.
022400
022500         ADD 1 TO WRK-ACUM-LIDOS.
022600         MOVE "S" TO WRK-PASSOU.
022700         PERFORM 0210-MONTA-DTO.
022800         PERFORM 0220-CADEIA-FILTROS.
022900         IF WRK-PASSOU EQUAL "S"
023000             PERFORM 0240-CALCULA-DEBITO
023100         END-IF.
023200         IF WRK-PASSOU EQUAL "S" AND WRK-REJEITA-POR-DEBITO
023300             MOVE "N" TO WRK-PASSOU
023400         END-IF.
023410         IF WRK-PASSOU EQUAL "S"
023420             PERFORM 0245-GATE-CAPL-REQUEST
023430         END-IF.
023500         IF WRK-PASSOU EQUAL "S"
023600             PERFORM 0250-LOCALIZA-OFERTA
023700         END-IF.
023710         IF WRK-PASSOU EQUAL "S"
023720             PERFORM 0255-GATE-RAMO-OPERACAO
023730         END-IF.
023800         IF WRK-PASSOU EQUAL "S"
023900             PERFORM 0260-UPSERT-VENDA
024000             PERFORM 0270-MONTA-MENSAGEM
024100             PERFORM 0280-GRAVA-SAIDA
024200             ADD 1 TO WRK-ACUM-VALIDOS
024300         ELSE
024400             ADD 1 TO WRK-ACUM-REJEITADOS
024500         END-IF.
024600         PERFORM 0110-LEITURA.
024700
024800 0200-PROCESSAR-FIM.EXIT.
024900*=================================================================
025000 0210-MONTA-DTO                          SECTION.
025100*    MONTA O DTO DE TRABALHO A PARTIR DA VISAO "AVISO" DO EVENTO.
025200
025300*    OS CODIGOS DE OPERACAO DO EVENTO JA CHEGAM EM MAIUSCULAS
025400*    (UB/XB) - NAO HA CONVERSAO DE CAIXA A FAZER AQUI.
025500         MOVE AVI-TRACKING-ID    TO WRK-TRACKING-ID.
025600         MOVE AVI-OPERATION-CODE TO WRK-OPERATION-CODE.
025700         MOVE AVI-PHONE-NUMBER   TO WRK-PHONE-NUMBER.
025800         MOVE AVI-BONO-CODE      TO WRK-BONO-CODE.
025900
026000 0210-MONTA-DTO-FIM.EXIT.
026100*=================================================================
026200 0220-CADEIA-FILTROS                     SECTION.
026300*    CADEIA DE FILTROS DE ELEGIBILIDADE NA ORDEM DO BATCH FLOW -
026400*    QUALQUER FALHA DESCARTA O REGISTRO SEM GRAVAR SAIDA.
026410*    ORDEM (RQ-4782): LISTA BRANCA, PROMOCAO PRESENTE/VIGENTE,
026420*    CODIGO DE OPERACAO, BOLTON, ASSINANTE, PLANO LMA, SEGMENTO,
026430*    MOVISTAR TOTAL/BLACKLIST, TIPO DE PRODUTO DA PROMOCAO.
026500
026510         MOVE "N" TO WRK-PASSOU.
026520         SET IX-WHL TO 1.
026530         SEARCH TBL-WHL-ENTRY
026540             AT END
026550                 GO TO 0220-CADEIA-FILTROS-FIM
026560             WHEN TBL-WHL-PHONE-NUMBER (IX-WHL) EQUAL
026570                                        WRK-PHONE-NUMBER
026580                 MOVE "S" TO WRK-PASSOU
026590         END-SEARCH.
026595         IF WRK-PASSOU NOT EQUAL "S"
026596             GO TO 0220-CADEIA-FILTROS-FIM
026597         END-IF.
026598
026599         MOVE "N" TO WRK-PASSOU.
026600         IF PRO-CAMPAIGN-ID EQUAL SPACES
026601             GO TO 0220-CADEIA-FILTROS-FIM
026602         END-IF.
026603         IF WRK-HOJE-YYYYMMDD LESS PRO-START-DATE-N OR
026604            WRK-HOJE-YYYYMMDD GREATER PRO-END-DATE-N
026605             GO TO 0220-CADEIA-FILTROS-FIM
026606         END-IF.
026607         MOVE "S" TO WRK-PASSOU.
026608
026609         IF WRK-OPERATION-CODE NOT EQUAL "UB  " AND
026700            WRK-OPERATION-CODE NOT EQUAL "XB  "
026800             MOVE "N" TO WRK-PASSOU
026900             GO TO 0220-CADEIA-FILTROS-FIM
027000         END-IF.
027010
027020         MOVE "N" TO WRK-PASSOU.
027030         SET IX-BOL TO 1.
027040         SEARCH TBL-BOL-ENTRY
027050             AT END
027060                 GO TO 0220-CADEIA-FILTROS-FIM
027070             WHEN TBL-BOL-BONUS-CODE (IX-BOL) EQUAL WRK-BONO-CODE
027080                 MOVE "S" TO WRK-PASSOU
027090         END-SEARCH.
027095         IF WRK-PASSOU NOT EQUAL "S"
027096             GO TO 0220-CADEIA-FILTROS-FIM
027097         END-IF.
027100
027200         PERFORM 0222-ACHAR-ASSINANTE.
027300         IF WRK-PASSOU NOT EQUAL "S"
027400             GO TO 0220-CADEIA-FILTROS-FIM
027500         END-IF.
027600
027700         IF SUB-COMMERCIAL-PLAN-DESC (1:3) EQUAL "LMA"
027800             MOVE "N" TO WRK-PASSOU
027900             GO TO 0220-CADEIA-FILTROS-FIM
028000         END-IF.
028100
028200         IF SUB-CUSTOMER-SEGMENT-DESC NOT EQUAL "RESIDENCIAL"
028300             MOVE "N" TO WRK-PASSOU
028400             GO TO 0220-CADEIA-FILTROS-FIM
028500         END-IF.
028600
028700         IF SUB-E-MOVISTAR-TOTAL OR SUB-E-BLACKLIST
028800             MOVE "N" TO WRK-PASSOU
028900             GO TO 0220-CADEIA-FILTROS-FIM
029000         END-IF.
029010
029020         IF PRO-PRODUCT-TYPE-QTDE GREATER ZERO
029030             MOVE "N" TO WRK-PASSOU
029040             MOVE 1 TO WRK-IDX
029050             PERFORM 0224-VALIDA-TIPO-PRODUTO
029060             IF WRK-PASSOU NOT EQUAL "S"
029070                 GO TO 0220-CADEIA-FILTROS-FIM
029080             END-IF
029140         END-IF.
029150
029200         IF SUB-PROD-PREPAGO
029300             MOVE "N" TO WRK-PASSOU
029400             GO TO 0220-CADEIA-FILTROS-FIM
029500         END-IF.
029600
029700 0220-CADEIA-FILTROS-FIM.EXIT.
029800*=================================================================
029900 0222-ACHAR-ASSINANTE                    SECTION.
030000*    PESQUISA O ASSINANTE NA TABELA DE MEMORIA CARREGADA PELO
030100*    0120-CARREGA-SUBMAST (SEARCH SEQUENCIAL - ARQUIVO SEM
030200*    INDICE).
030300
030400         MOVE "N" TO WRK-PASSOU.
030500         MOVE SPACES TO REG-SUBSCRIBER-MASTER.
030600         SET IX-SUB TO 1.
030700         SEARCH TBL-SUB-ENTRY
030800             AT END
030900                 GO TO 0222-ACHAR-ASSINANTE-FIM
031000             WHEN TBL-SUB-PHONE-NUMBER (IX-SUB) EQUAL
031010                                        WRK-PHONE-NUMBER
031020                 MOVE TBL-SUB-ENTRY (IX-SUB)
031030                                   TO REG-SUBSCRIBER-MASTER
031040                 MOVE "S" TO WRK-PASSOU
031100         END-SEARCH.
031500
031600 0222-ACHAR-ASSINANTE-FIM.EXIT.
031650*=================================================================
031660 0224-VALIDA-TIPO-PRODUTO                SECTION.
031670*    VARRE A LISTA DE TIPOS DE PRODUTO ELEGIVEIS DA PROMOCAO
031680*    VIGENTE (PRO-PRODUCT-TYPE-LINE) PROCURANDO O TIPO DE PRODUTO
031690*    DA LINHA DO ASSINANTE (RQ-4782).
031695
031700     0224-10.
031710         IF WRK-IDX GREATER PRO-PRODUCT-TYPE-QTDE
031720             GO TO 0224-VALIDA-TIPO-PRODUTO-FIM
031730         END-IF.
031740         IF PRO-PRODUCT-TYPE-DESC (WRK-IDX) EQUAL
031750                                    SUB-PRODUCT-TYPE-DESC
031760             MOVE "S" TO WRK-PASSOU
031770             GO TO 0224-VALIDA-TIPO-PRODUTO-FIM
031780         END-IF.
031790         ADD 1 TO WRK-IDX.
031795         GO TO 0224-10.
031797
031800 0224-VALIDA-TIPO-PRODUTO-FIM.EXIT.
031810*=================================================================
031820 0240-CALCULA-DEBITO                     SECTION.
031900*    CLASSIFICACAO DO STATUS DE DEBITO (SETDTOVALIDATIONDEBTS) -
032000*    MESES DESDE O CADASTRO E TABELA DE DESPACHO POR QTDE DE
032100*    MESES / RECEBIMENTO DO MES -1.
032200
032300         MOVE "N" TO WRK-DEBITO-REJEITA.
032400         STRING SUB-HAS-DEBT-M1 SUB-HAS-DEBT-M2 SUB-HAS-DEBT-M3
032500             DELIMITED BY SIZE INTO WRK-DEBT-STRING.
032600
032700*    MESES DESDE O CADASTRO = DIFERENCA EM MESES ENTRE HOJE E A
032800*    DATA DE REGISTRO DA LINHA (SUB-REG-ANO/MES/DIA), DESCONTANDO
032900*    UM MES QUANDO O DIA-DE-HOJE AINDA NAO ALCANCOU O DIA DE
033000*    REGISTRO NO MES CORRENTE (RQ-4711).
033100        COMPUTE WRK-MESES-CADASTRO =
033200            (WRK-HOJE-ANO - SUB-REG-ANO-N) * 12 +
033300            (WRK-HOJE-MES - SUB-REG-MES-N).
033400        IF WRK-HOJE-DIA LESS SUB-REG-DIA-N
033500            SUBTRACT 1 FROM WRK-MESES-CADASTRO
033600        END-IF.
033700        IF WRK-MESES-CADASTRO LESS 1
033800            MOVE 1 TO WRK-MESES-CADASTRO
033900        END-IF.
034000         IF SUB-DEVE-M1
034100             MOVE "N" TO WRK-TEM-RECEITA-M1
034200         ELSE
034300             MOVE "S" TO WRK-TEM-RECEITA-M1
034400         END-IF.
034500
034600         EVALUATE TRUE
034700             WHEN WRK-MESES-CADASTRO EQUAL 3 AND WRK-RECEBEU-M1
034800                 EVALUATE WRK-DEBT-STRING
034900                     WHEN "111" MOVE "S" TO WRK-DEBITO-REJEITA
035000                     WHEN "001" MOVE "S" TO WRK-DEBITO-REJEITA
035100                     WHEN "011" MOVE "S" TO WRK-DEBITO-REJEITA
035200                     WHEN "010" MOVE "S" TO WRK-DEBITO-REJEITA
035300                     WHEN OTHER MOVE "N" TO WRK-DEBITO-REJEITA
035400                 END-EVALUATE
035500             WHEN (WRK-MESES-CADASTRO EQUAL 3 AND
035600                   NOT WRK-RECEBEU-M1)
035700               OR (WRK-MESES-CADASTRO EQUAL 2 AND
035800                   WRK-RECEBEU-M1)
035900                 EVALUATE WRK-DEBT-STRING
036000                     WHEN "110" MOVE "S" TO WRK-DEBITO-REJEITA
036100                     WHEN "010" MOVE "S" TO WRK-DEBITO-REJEITA
036200                     WHEN OTHER MOVE "N" TO WRK-DEBITO-REJEITA
036300                 END-EVALUATE
036400             WHEN OTHER
036500                 IF WRK-DEBT-STRING EQUAL "100" AND
036600                    WRK-RECEBEU-M1
036700                     MOVE "S" TO WRK-DEBITO-REJEITA
036800                 ELSE
036900                     MOVE "N" TO WRK-DEBITO-REJEITA
037000                 END-IF
037100         END-EVALUATE.
037200
037300 0240-CALCULA-DEBITO-FIM.EXIT.
037310*=================================================================
037320 0245-GATE-CAPL-REQUEST                   SECTION.
037330*    REJEITA O NUMERO QUE JA POSSUI SOLICITACAO CAPL REGISTRADA NO
037340*    LOG DE ANEXACAO (TBL-REQ-ENTRY CARREGADA NO 0190) - EVITA
037350*    SOLICITACAO DUPLICADA DO MESMO NUMERO (RQ-4782).
037360
037370         MOVE "N" TO WRK-PASSOU.
037380         SET IX-REQ TO 1.
037390         SEARCH TBL-REQ-ENTRY
037400             AT END
037410                 MOVE "S" TO WRK-PASSOU
037420             WHEN TBL-REQ-PHONE-NUMBER (IX-REQ) EQUAL
037430                                        WRK-PHONE-NUMBER
037440                 MOVE "N" TO WRK-PASSOU
037450         END-SEARCH.
037460
037470 0245-GATE-CAPL-REQUEST-FIM.EXIT.
037480*=================================================================
037500 0250-LOCALIZA-OFERTA                    SECTION.
037600*    LOCALIZA PLANO NO CATALOGO PELA CHAVE DO ASSINANTE, DEPOIS
037700*    A OFERTA DE TROCA DE PLANO PELO FIXED-CHARGE DE ORIGEM, E
037800*    POR FIM O TENOR DE MENSAGEM DO CODIGO DE OPERACAO - TUDO
037810*    PESQUISADO NAS TABELAS DE MEMORIA (SEARCH), NAO MAIS LIDO
037820*    DIRETO DO ARQUIVO (RQ-4731).
037900
038000         MOVE "N" TO WRK-PASSOU.
038100         MOVE SPACES TO REG-PLANO-CATALOGO.
038150         SET IX-PLC TO 1.
038200         SEARCH TBL-PLC-ENTRY
038250             AT END
038300                 GO TO 0250-LOCALIZA-OFERTA-FIM
038350             WHEN TBL-PLC-PLAN-CD (IX-PLC) EQUAL
038360                                   SUB-COMMERCIAL-PLAN-CD
038370                 MOVE TBL-PLC-ENTRY (IX-PLC) TO REG-PLANO-CATALOGO
038400         END-SEARCH.
039000         IF PLC-CHARGE-CODE-NUM NOT GREATER ZERO
039100             GO TO 0250-LOCALIZA-OFERTA-FIM
039200         END-IF.
039300
039400         MOVE SPACES TO REG-CAPL-OFERTA.
039450         SET IX-OFR TO 1.
039500         SEARCH TBL-OFR-ENTRY
039550             AT END
039600                 GO TO 0250-LOCALIZA-OFERTA-FIM
039650             WHEN TBL-OFR-ORIGIN-FIXED-CHARGE-N (IX-OFR) EQUAL
039660                                      PLC-CHARGE-CODE-NUM
039670                 MOVE TBL-OFR-ENTRY (IX-OFR) TO REG-CAPL-OFERTA
039900         END-SEARCH.
040400
040500         MOVE SPACES TO REG-MENSAGEM-TENOR.
040550         SET IX-MTN TO 1.
040600         SEARCH TBL-MTN-ENTRY
040650             AT END
040700                 GO TO 0250-LOCALIZA-OFERTA-FIM
040750             WHEN TBL-MTN-TENOR-KEY (IX-MTN) EQUAL
040760                                     WRK-OPERATION-CODE
040770                 MOVE TBL-MTN-ENTRY (IX-MTN) TO REG-MENSAGEM-TENOR
041000         END-SEARCH.
041400
041500         MOVE "S" TO WRK-PASSOU.
041600
041700 0250-LOCALIZA-OFERTA-FIM.EXIT.
041710*=================================================================
041720 0255-GATE-RAMO-OPERACAO                  SECTION.
041730*    ELEGIBILIDADE POR RAMO DE OPERACAO (RQ-4782): O LIMIAR (UB)
041740*    SO PASSA SE NAO HA VENDA EM ANDAMENTO E A OFERTA AINDA NAO
041750*    FOI ACEITA; O ESGOTAMENTO (XB) SO PASSA SE HA VENDA EM
041760*    ANDAMENTO, O LIMIAR JA FOI CONTATADO E A OFERTA AINDA NAO
041770*    FOI ACEITA.
041780
041790         MOVE "N" TO WRK-PASSOU.
041800         MOVE SUB-SUBSCRIBER-CD-N7 TO WRK-CHAVE-VENDA.
041810         MOVE SPACES TO REG-CAPL-VENDA.
041820         READ CAPL-SALE-LEDGER
041830             INVALID KEY
041840                 MOVE SPACES TO REG-CAPL-VENDA
041850         END-READ.
041860
041870         IF WRK-E-LIMIAR-UB
041880             IF VND-SUBSCRIBER-CD EQUAL SPACES AND
041890                NOT VND-OFERTA-ACEITA
041900                 MOVE "S" TO WRK-PASSOU
041910             END-IF
041920         END-IF.
041930         IF WRK-E-ESGOTAMENTO-XB
041940             IF VND-SUBSCRIBER-CD NOT EQUAL SPACES AND
041950                VND-THRESHOLD-CONTACT-DATE NOT EQUAL SPACES AND
041960                NOT VND-OFERTA-ACEITA
041970                 MOVE "S" TO WRK-PASSOU
041980             END-IF
041990         END-IF.
042000
042010 0255-GATE-RAMO-OPERACAO-FIM.EXIT.
042020*=================================================================
042030 0260-UPSERT-VENDA                       SECTION.
042040*    GRAVA/ATUALIZA O REGISTRO DA VENDA EM ANDAMENTO (LEDGER
042100*    RELATIVO, CHAVEADO PELA POSICAO CALCULADA A PARTIR DO
042200*    CODIGO DO ASSINANTE).
042300
042400         MOVE SUB-SUBSCRIBER-CD-N7 TO WRK-CHAVE-VENDA.
042500         READ CAPL-SALE-LEDGER
042600             INVALID KEY
042700                 MOVE SPACES TO REG-CAPL-VENDA
042800         END-READ.
042900
043000         MOVE SUB-SUBSCRIBER-CD      TO VND-SUBSCRIBER-CD.
043100         MOVE SUB-PHONE-NUMBER       TO VND-PHONE-NUMBER.
043200         MOVE SUB-DOCUMENT-NUMBER    TO VND-DOCUMENT-NUMBER.
043300         MOVE SUB-DOCUMENT-TYPE      TO VND-DOCUMENT-TYPE.
043400         MOVE PLC-PLAN-CD            TO VND-PLAN-CD.
043500         MOVE SUB-BILLING-CYCLE      TO VND-BILLING-CYCLE.
043600         MOVE OFR-ORIGIN-FIXED-CHARGE TO VND-ORIGIN-FIXED-CHARGE.
043700         MOVE OFR-OFFER-FIXED-CHARGE  TO VND-OFFER-FIXED-CHARGE.
043800         MOVE OFR-FIXED-CHARGE-DIFFERENCE
043900                                      TO VND-FIXED-CHARGE-DIFF.
044000         MOVE OFR-OFFER-TYPE          TO VND-OFFER-TYPE.
044100         MOVE WRK-OPERATION-CODE      TO VND-OPERATION-CODE.
044200         MOVE OFR-BONUS-ID            TO VND-BONUS-ID.
044300         MOVE OFR-BONUS-CODE          TO VND-BONUS-CODE.
044400         MOVE OFR-BONUS-DURATION      TO VND-BONUS-DURATION.
044500
044600         IF WRK-E-LIMIAR-UB
044700             MOVE WRK-TRACKING-ID     TO WRK-TRACKING-ID
044800             MOVE "20250101000000.000000" TO
044900                                       VND-THRESHOLD-CONTACT-DATE
045000         ELSE
045100             MOVE "20250101000000.000000" TO
045200                                       VND-EXHAUSTION-CONTACT-DATE
045300         END-IF.
045400
045500         REWRITE REG-CAPL-VENDA
045600             INVALID KEY
045700                 WRITE REG-CAPL-VENDA
045800         END-REWRITE.
045900
046000 0260-UPSERT-VENDA-FIM.EXIT.
046100*=================================================================
046200 0270-MONTA-MENSAGEM                     SECTION.
046300*    SUBSTITUI OS PLACEHOLDERS DO TENOR NOS TEXTOS DE SATPUSH.
046400
046500         MOVE MTN-FIRST-SAT-PUSH  TO WRK-MSG-SATPUSH-1.
046600         MOVE MTN-SECOND-SAT-PUSH TO WRK-MSG-SATPUSH-2.
046700
046800 0270-MONTA-MENSAGEM-FIM.EXIT.
046900*=================================================================
047000 0280-GRAVA-SAIDA                        SECTION.
047100*    GRAVA O LOG DE CONTATO (CANAL SATPUSH), O REGISTRO DE SAIDA
047200*    CAPL-OUTPUT E A ANEXACAO NO LOG DE SOLICITACOES CAPL. A
047210*    PIPELINE 1 TERMINA AQUI - NAO HA CASCATA DE SMS NESTE FLUXO
047220*    (RQ-4782).
047300
047400         MOVE WRK-PHONE-NUMBER    TO CTC-PHONE-NUMBER.
047500         MOVE SUB-SUBSCRIBER-CD   TO CTC-SUBSCRIBER-ID.
047600         MOVE WRK-OPERATION-CODE  TO CTC-CAMPAIGN-ID.
047700         MOVE "SATPUSH"           TO CTC-CHANNEL.
047800         MOVE "20250101000000.000000" TO CTC-CONTACT-DATE.
047900         WRITE REG-CONTATO-LOG.
048000
048100         MOVE WRK-TRACKING-ID     TO SAI-TRACKING-ID.
048200         MOVE WRK-OPERATION-CODE  TO SAI-CAMPAIGN-ID.
048300         MOVE WRK-PHONE-NUMBER    TO SAI-PHONE-NUMBER.
048400         MOVE SUB-SUBSCRIBER-CD   TO SAI-SUBSCRIBER-ID.
048500         MOVE "SATPUSH"           TO SAI-MESSAGE-TYPE.
048600         MOVE WRK-MSG-SATPUSH-1   TO SAI-MESSAGE-1.
048700         MOVE WRK-MSG-SATPUSH-2   TO SAI-MESSAGE-2.
048800         MOVE OFR-BONUS-ID        TO SAI-OFFER-ID.
048900         MOVE OFR-BONUS-CODE      TO SAI-OFFER-CODE.
049000         WRITE REG-CAPL-SAIDA.
049100
049110         MOVE WRK-PHONE-NUMBER    TO REQ-PHONE-NUMBER.
049120         MOVE WRK-OPERATION-CODE  TO REQ-CAMPAIGN-ID.
049130         MOVE WRK-TRACKING-ID     TO REQ-TRACKING-ID.
049140         MOVE "20250101000000.000000" TO REQ-REQUEST-DATE.
049150         WRITE REG-CAPL-REQUEST.
049400
049500 0280-GRAVA-SAIDA-FIM.EXIT.
049600*=================================================================
049700 0300-FINALIZAR                          SECTION.
049800
049900         CLOSE CAPL-EVT-IN CAPL-SALE-LEDGER
050000               CONTACT-LOG CAPL-OUTPUT CAPL-REQUEST-LOG.
050200
050300         DISPLAY "CAPLP1 - PIPELINE 1 DE AVISO CAPL".
050400         DISPLAY "REGISTROS LIDOS.....: " WRK-ACUM-LIDOS.
050500         DISPLAY "REGISTROS VALIDOS...: " WRK-ACUM-VALIDOS.
050600         DISPLAY "REGISTROS REJEITADOS: " WRK-ACUM-REJEITADOS.
050700
050800 0300-FINALIZAR-FIM.EXIT.
050900*=================================================================
051000 0310-MENSAGENS                          SECTION.
051100
051200         DISPLAY WRK-MSG-ERROS.
051300
051400 0310-MENSAGENS-FIM.EXIT.
