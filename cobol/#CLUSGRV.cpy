000100*=================================================================*
000200*    BOOK....... : #CLUSGRV
000300*    OBJETIVO.... : VARIAVEL DE GRUPO DE CLUSTER, CHAVEADA POR
000400*                   DIRECAO:DECIL DE DURACAO DE CHAMADA - TABELA
000500*                   PESQUISADA POR FAIXA DE DURACAO E OPERADORA.
000600*-----------------------------------------------------------------*
000700*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000800*=================================================================*
000900 01  REG-CLUSTER-GRUPO-VAR.
001000     05 CGV-DIRECTION-DECILE-KEY    PIC X(010).
001100     05 CGV-DURATION-INTERVAL-START PIC 9(005).
001200     05 CGV-DURATION-INTERVAL-END   PIC 9(005).
001300     05 CGV-OPERATOR-NAME           PIC X(015).
001400     05 CGV-CLUSTER-GROUP-TAG       PIC X(010).
001500     05 FILLER                      PIC X(010).
