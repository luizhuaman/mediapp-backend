000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             CAPLP2.
000400 AUTHOR. MATHEUS H. MEDEIROS.
000500 INSTALLATION. FOURSYS.
000600 DATE-WRITTEN. 22/07/2024.
000700 DATE-COMPILED.
000800 SECURITY.  USO RESTRITO AO DEPARTAMENTO DE RETENCAO - TELEFONICA.
000900*=================================================================
001000* PROGRAMA   : CAPLP2
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 22/07/2024
001500*-----------------------------------------------------------------
001600* OBJETIVO...: ESTEIRA CAPL - PIPELINE 2 (FEEDBACK / ACEITE DO
001700*              SATPUSH) - VALIDA O FEEDBACK DO ASSINANTE, MARCA
001800*              O ACEITE NA VENDA EM ANDAMENTO, DERIVA O TENOR DE
001900*              CICLO DE FATURAMENTO E O PLANO POS-ACEITE, MONTA
002000*              O SMS DE ACEITE E ENVIA A CASCATA DE SMS.
002100*-----------------------------------------------------------------
002200* ARQUIVOS                I/O                  INCLUDE/BOOK
002300*  CAPL-EVT-IN            I                    #CAPLEVT
002400*  CAPL-SALE-LEDGER       I-O                  #CAPLSAL
002500*  BILLING-CYCLE-TENOR    TABELA               #BCYCTEN
002600*  PLAN-TENOR             TABELA               #PLANTEN
002700*  MESSAGE-TENOR          TABELA               #MSGTEN
002750*  PROMOTION-CAT          REGISTRO UNICO       #PROMO
002800*  CONTACT-LOG            O (APPEND)           #CTCTLOG
002900*
003000*-----------------------------------------------------------------
003100* MODULOS....: CAPLSND (CASCATA DE ENVIO DE SMS), LOGS
003200*
003300*-----------------------------------------------------------------
003400*                          ALTERACOES                             *
003500*-----------------------------------------------------------------
003600* PROGRAMADOR: MATHEUS H. MEDEIROS
003700* ANALISTA   : IVAN SANCHES
003800* CONSULTORIA: FOURSYS
003900* DATA.......: 22/07/2024
004000* OBJETIVO...: VERSAO ORIGINAL (LEITURA/GRAVACAO DE LANCAMENTOS)
004100*-----------------------------------------------------------------
004200* PROGRAMADOR: M.MEDEIROS            DATA: 10/02/2025
004300* OBJETIVO...: REESCRITO PARA A ESTEIRA CAPL - PIPELINE 2
004400*              (FEEDBACK/ACEITE) - RQ-4471                         RQ-4471
004500*-----------------------------------------------------------------
004600* PROGRAMADOR: I.SANCHES             DATA: 24/03/2025
004700* OBJETIVO...: SELECAO DO TENOR DE CICLO DE FATURAMENTO E
004800*              DERIVACAO DA DATA DE ATIVACAO - RQ-4502             RQ-4502
004900*-----------------------------------------------------------------
005000* PROGRAMADOR: I.SANCHES             DATA: 02/04/2025
005100* OBJETIVO...: LOOKUP DO PLANO POS-ACEITE (PLAN-TENOR) E DO SMS
005200*              DE TENOR DE MENSAGEM - RQ-4502                      RQ-4502
005300*-----------------------------------------------------------------
005400* PROGRAMADOR: MHM                   DATA: 09/04/2025
005500* OBJETIVO...: CHAMADA A CAPLSND NO FINAL DA MONTAGEM DO SMS -
005600*              CASCATA COMPARTILHADA COM A PIPELINE 1 - RQ-4588    RQ-4588
005700*-----------------------------------------------------------------
005800* PROGRAMADOR: LRS                   DATA: 21/09/1998
005900* OBJETIVO...: Y2K-008 - REVISAO DE CAMPOS DE DATA/HORA DE 2       Y2K-008
006000*              DIGITOS NO CARIMBO DE ACEITE (VER 0230)
006020*-----------------------------------------------------------------
006040* PROGRAMADOR: IS                    DATA: 21/07/2025
006060* OBJETIVO...: INCLUIDO O FILTRO DE PROMOCAO VIGENTE NO 0210 -     RQ-4782
006080*              CAMPANHA SEM PROMOCAO CADASTRADA OU FORA DA
006090*              JANELA DE VIGENCIA PASSAVA INDEVIDAMENTE
006100*=================================================================
006200 ENVIRONMENT                             DIVISION.
006300 CONFIGURATION                           SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS CLASSE-NUMERICA IS "0" THRU "9".
006700 INPUT-OUTPUT                            SECTION.
006800 FILE-CONTROL.
006900     SELECT CAPL-EVT-IN      ASSIGN TO CAPLEVT2
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS-CAPL-EVT.
007200     SELECT CAPL-SALE-LEDGER ASSIGN TO CAPLSAL1
007300         ORGANIZATION IS RELATIVE
007400         ACCESS MODE IS RANDOM
007500         RELATIVE KEY IS WRK-CHAVE-VENDA
007600         FILE STATUS IS FS-CAPLSAL.
007700     SELECT BILLCYC-TENOR    ASSIGN TO BCYCTEN1
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-BCYCTEN.
008000     SELECT PLAN-TENOR       ASSIGN TO PLANTEN1
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-PLANTEN.
008300     SELECT MESSAGE-TENOR    ASSIGN TO MSGTEN1
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-MSGTEN.
008550     SELECT PROMOTION-CAT    ASSIGN TO PROMO1
008560         ORGANIZATION IS LINE SEQUENTIAL
008570         FILE STATUS IS FS-PROMO.
008600     SELECT CONTACT-LOG      ASSIGN TO CTCTLOG1
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS FS-CTCTLOG.
008900
009000*=================================================================
009100 DATA                                    DIVISION.
009200*=================================================================
009300 FILE                                    SECTION.
009400 FD  CAPL-EVT-IN.
009500 COPY "#CAPLEVT".
009600
009700 FD  CAPL-SALE-LEDGER.
009800 COPY "#CAPLSAL".
009900
010000 FD  BILLCYC-TENOR.
010100 COPY "#BCYCTEN".
010200
010300 FD  PLAN-TENOR.
010400 COPY "#PLANTEN".
010500
010600 FD  MESSAGE-TENOR.
010700 COPY "#MSGTEN".
010750
010760 FD  PROMOTION-CAT.
010770 COPY "#PROMO".
010800
010900 FD  CONTACT-LOG.
011000 COPY "#CTCTLOG".
011100
011200 WORKING-STORAGE                         SECTION.
011300 01  FILLER                      PIC X(050)          VALUE
011400     "========== VARIAVEL DE STATUS ==========".
011500 77  FS-CAPL-EVT                 PIC X(002)          VALUE SPACES.
011600 77  FS-CAPLSAL                  PIC X(002)          VALUE SPACES.
011700 77  FS-BCYCTEN                  PIC X(002)          VALUE SPACES.
011800 77  FS-PLANTEN                  PIC X(002)          VALUE SPACES.
011900 77  FS-MSGTEN                   PIC X(002)          VALUE SPACES.
011950 77  FS-PROMO                    PIC X(002)          VALUE SPACES.
012000 77  FS-CTCTLOG                  PIC X(002)          VALUE SPACES.
012100
012200 01  FILLER                      PIC X(050)          VALUE
012300     "========== VARIAVEIS ACUMULADORAS ==========".
012400 77  ACU-LIDOS                   PIC 9(005)   COMP-3 VALUE ZEROS.
012500 77  ACU-VALIDOS                 PIC 9(005)   COMP-3 VALUE ZEROS.
012600 77  ACU-REJEITADOS              PIC 9(005)   COMP-3 VALUE ZEROS.
012700 77  WRK-CHAVE-VENDA             PIC 9(007)   COMP   VALUE ZERO.
012800
012900 01  FILLER                      PIC X(050)          VALUE
013000     "========== VARIAVEL DE APOIO ==========".
013100 77  WRK-PASSOU                  PIC X(001)          VALUE SPACES.
013200 77  WRK-ARQUIVO                 PIC X(010)          VALUE SPACES.
013300 77  WRK-MODULO                  PIC X(008)          VALUE "LOGS".
013400 77  WRK-HOJE-DIA                PIC 9(002) COMP     VALUE 15.
013500 77  WRK-HOJE-MES                PIC 9(002) COMP     VALUE 06.
013600 77  WRK-DIAS-NO-MES             PIC 9(002) COMP     VALUE 30.
013650 77  WRK-HOJE-YYYYMMDD           PIC 9(008)          VALUE 20250615.
013700 77  WRK-OFFER-TYPE              PIC X(010)          VALUE SPACES.
013800         88 WRK-OFR-PORTA                VALUE "PORTA".
013900         88 WRK-OFR-FAMILY               VALUE "FAMILY".
014000         88 WRK-OFR-REGULAR              VALUE "REGULAR".
014100 77  WRK-TENOR-CHAVE             PIC X(020)          VALUE SPACES.
014200 77  WRK-ACTIVATION-MONTH        PIC X(002)          VALUE SPACES.
014300 77  WRK-ACTIVATION-DAY          PIC X(002)          VALUE SPACES.
014400 77  WRK-PLAN-NOME-TENOR         PIC X(040)          VALUE SPACES.
014405
014410*-----------------------------------------------------------------
014415*    TABELAS DE MEMORIA DOS ARQUIVOS DE REFERENCIA (CARGA UNICA
014420*    NO 0100-INICIAR, PESQUISADAS POR SEARCH - SEM ACESSO
014425*    INDEXADO DISPONIVEL NESTE AMBIENTE; VER RQ-4731).
014430 01  TBL-CICLO-TENOR-TAB.
014435     05 TBL-CIT-QTDE            PIC 9(03) COMP      VALUE ZERO.
014440     05 TBL-CIT-ENTRY OCCURS 1 TO 00200 TIMES
014445                       DEPENDING ON TBL-CIT-QTDE
014450                       INDEXED BY IX-CIT.
014455         10 TBL-CIT-BILLING-CYCLE   PIC X(002).
014460         10 FILLER                 PIC X(034).
014465 01  TBL-PLANO-TENOR-TAB.
014470     05 TBL-PTN-QTDE            PIC 9(04) COMP      VALUE ZERO.
014475     05 TBL-PTN-ENTRY OCCURS 1 TO 02000 TIMES
014480                       DEPENDING ON TBL-PTN-QTDE
014485                       INDEXED BY IX-PTN.
014490         10 TBL-PTN-FIXED-CHARGE   PIC X(008).
014495         10 TBL-PTN-OFFER-TYPE     PIC X(010).
014500         10 FILLER                 PIC X(070).
014505 01  TBL-MENSAGEM-TENOR-TAB.
014510     05 TBL-MTN-QTDE            PIC 9(03) COMP      VALUE ZERO.
014515     05 TBL-MTN-ENTRY OCCURS 1 TO 00500 TIMES
014520                       DEPENDING ON TBL-MTN-QTDE
014525                       INDEXED BY IX-MTN.
014530         10 TBL-MTN-TENOR-KEY      PIC X(020).
014535         10 FILLER                 PIC X(700).
014540*-----------------------------------------------------------------
014545 01  FILLER                      PIC X(050)          VALUE
014550     "========== BOOK'S  ==========".
014800 COPY "#CAPLERR".
014900
015000 PROCEDURE                               DIVISION.
015100 0000-PRINCIPAL.
015200
015300         PERFORM 0100-INICIAR.
015400         PERFORM 0200-PROCESSAR UNTIL FS-CAPL-EVT NOT EQUAL "00".
015500         PERFORM 0300-FINALIZAR.
015600         STOP RUN.
015700
015800 0000-PRINCIPAL-FIM.                     EXIT.
015900*-----------------------------------------------------------------
016000 0100-INICIAR                            SECTION.
016100*-----------------------------------------------------------------
016200
016300         OPEN INPUT CAPL-EVT-IN BILLCYC-TENOR PLAN-TENOR
016400                    MESSAGE-TENOR PROMOTION-CAT.
016420
016440         IF FS-CAPL-EVT NOT EQUAL "00"
016460             MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
016480             MOVE FS-CAPL-EVT          TO WRK-STATUS-ERRO
016500             MOVE "0100-INICIAR"       TO WRK-AREA-ERRO
016520             PERFORM 9999-TRATA-ERRO
016540         END-IF.
016560
016580         PERFORM 0120-CARREGA-BCYCTEN.
016600         PERFORM 0130-CARREGA-PLANTEN.
016620         PERFORM 0140-CARREGA-MSGTEN.
016630         PERFORM 0150-CARREGA-PROMO.
016640
016660         CLOSE BILLCYC-TENOR PLAN-TENOR MESSAGE-TENOR PROMOTION-CAT.
016680
016700         OPEN I-O   CAPL-SALE-LEDGER
016720         OPEN EXTEND CONTACT-LOG.
017500
017600 0100-INICIAR-FIM.                       EXIT.
017620*-----------------------------------------------------------------
017640 0120-CARREGA-BCYCTEN                      SECTION.
017650*    CARGA EM MEMORIA DO TENOR DE CICLO DE FATURAMENTO PARA
017660*    PESQUISA POR SEARCH NO 0230.
017665
017670         MOVE ZERO TO TBL-CIT-QTDE.
017675     0120-10.
017680         READ BILLCYC-TENOR
017685             AT END
017690                 GO TO 0120-CARREGA-BCYCTEN-FIM
017695         END-READ.
017700         ADD 1 TO TBL-CIT-QTDE.
017705         MOVE REG-CICLO-TENOR TO TBL-CIT-ENTRY (TBL-CIT-QTDE).
017710         GO TO 0120-10.
017715
017720 0120-CARREGA-BCYCTEN-FIM.                  EXIT.
017725*-----------------------------------------------------------------
017730 0130-CARREGA-PLANTEN                      SECTION.
017735*    CARGA EM MEMORIA DO PLANO POS-ACEITE PARA PESQUISA POR
017740*    SEARCH NO 0240.
017745
017750         MOVE ZERO TO TBL-PTN-QTDE.
017755     0130-10.
017760         READ PLAN-TENOR
017765             AT END
017770                 GO TO 0130-CARREGA-PLANTEN-FIM
017775         END-READ.
017780         ADD 1 TO TBL-PTN-QTDE.
017785         MOVE REG-PLANO-TENOR TO TBL-PTN-ENTRY (TBL-PTN-QTDE).
017790         GO TO 0130-10.
017795
017800 0130-CARREGA-PLANTEN-FIM.                  EXIT.
017805*-----------------------------------------------------------------
017810 0140-CARREGA-MSGTEN                       SECTION.
017815*    CARGA EM MEMORIA DO TENOR DE MENSAGEM PARA PESQUISA POR
017820*    SEARCH NO 0250.
017825
017830         MOVE ZERO TO TBL-MTN-QTDE.
017835     0140-10.
017840         READ MESSAGE-TENOR
017845             AT END
017850                 GO TO 0140-CARREGA-MSGTEN-FIM
017855         END-READ.
017860         ADD 1 TO TBL-MTN-QTDE.
017865         MOVE REG-MENSAGEM-TENOR TO TBL-MTN-ENTRY (TBL-MTN-QTDE).
017870         GO TO 0140-10.
017875
017880 0140-CARREGA-MSGTEN-FIM.                   EXIT.
017881*-----------------------------------------------------------------
017882 0150-CARREGA-PROMO                        SECTION.
017883*    CARGA DO REGISTRO UNICO DA PROMOCAO VIGENTE - PADRAO DE
017884*    REGISTRO UNICO (VER THRESHOLD-PARAM NA ESTEIRA PCR). SE O
017885*    ARQUIVO VIER VAZIO, REG-PROMOCAO PERMANECE EM BRANCO E O
017886*    FILTRO DE PROMOCAO-PRESENTE REJEITA TODOS OS REGISTROS
017887*    (RQ-4782).
017888
017889         MOVE SPACES TO REG-PROMOCAO.
017890         READ PROMOTION-CAT
017891             AT END
017892                 CONTINUE
017893         END-READ.
017894
017895 0150-CARREGA-PROMO-FIM.                    EXIT.
017896*-----------------------------------------------------------------
017900 0110-LEITURA                            SECTION.
018000*-----------------------------------------------------------------
018100
018200         READ CAPL-EVT-IN.
018300         IF FS-CAPL-EVT EQUAL "00"
018400             IF NOT EVT-FEEDBACK
018500                 GO TO 0110-LEITURA
018600             END-IF
018700         END-IF.
018800
018900 0110-LEITURA-FIM.                       EXIT.
019000*-----------------------------------------------------------------
019100 0200-PROCESSAR                          SECTION.
019200*-----------------------------------------------------------------
019300
019400         ADD 1 TO ACU-LIDOS.
019500         MOVE "S" TO WRK-PASSOU.
019600         PERFORM 0210-VALIDA-FEEDBACK.
019700         IF WRK-PASSOU EQUAL "S"
019800             PERFORM 0220-ACEITAR-VENDA
019900             PERFORM 0230-TENOR-CICLO-FATURAMENTO
020000         END-IF.
020100         IF WRK-PASSOU EQUAL "S"
020200             PERFORM 0240-NOME-PLANO-POS-ACEITE
020300         END-IF.
020400         IF WRK-PASSOU EQUAL "S"
020500             PERFORM 0250-TENOR-MENSAGEM-SMS
020600         END-IF.
020700         IF WRK-PASSOU EQUAL "S"
020800             PERFORM 0260-GRAVAR-VENDA
020900             PERFORM 0270-MONTA-SMS
021000             ADD 1 TO ACU-VALIDOS
021100         ELSE
021200             ADD 1 TO ACU-REJEITADOS
021300         END-IF.
021400         PERFORM 0110-LEITURA.
021500
021600 0200-PROCESSAR-FIM.                     EXIT.
021700*-----------------------------------------------------------------
021800 0210-VALIDA-FEEDBACK                    SECTION.
021900*    VALIDA CAMPANHA, PROMOCAO E LOCALIZA A VENDA EM ANDAMENTO
022000*    PELO CODIGO DE ASSINANTE DO FEEDBACK.
022100*-----------------------------------------------------------------
022200
022300         MOVE "N" TO WRK-PASSOU.
022400         IF FBK-CAMPAIGN-ID-IN EQUAL SPACES
022500             GO TO 0210-VALIDA-FEEDBACK-FIM
022600         END-IF.
022610
022620         IF PRO-CAMPAIGN-ID EQUAL SPACES
022630             GO TO 0210-VALIDA-FEEDBACK-FIM
022640         END-IF.
022650         IF WRK-HOJE-YYYYMMDD LESS PRO-START-DATE-N OR
022660            WRK-HOJE-YYYYMMDD GREATER PRO-END-DATE-N
022670             GO TO 0210-VALIDA-FEEDBACK-FIM
022680         END-IF.
022700
022800         MOVE FBK-SUBSCRIBER-ID-N7 TO WRK-CHAVE-VENDA.
022900         READ CAPL-SALE-LEDGER
023000             INVALID KEY
023100                 GO TO 0210-VALIDA-FEEDBACK-FIM
023200         END-READ.
023300
023400         IF VND-SUBSCRIBER-CD EQUAL SPACES
023500             GO TO 0210-VALIDA-FEEDBACK-FIM
023600         END-IF.
023700
023800         MOVE "S" TO WRK-PASSOU.
023900
024000 0210-VALIDA-FEEDBACK-FIM.                EXIT.
024100*-----------------------------------------------------------------
024200 0220-ACEITAR-VENDA                      SECTION.
024300*    MARCA O ACEITE DO SATPUSH NA VENDA (REWRITE IMEDIATO -
024400*    "PERSISTENCIA IDEMPOTENTE" DO DOMINIO ORIGINAL).
024500*-----------------------------------------------------------------
024600
024700         MOVE "1"                TO VND-SAT-PUSH-ACCEPTED.
024800         MOVE FBK-TRACKING-ID    TO VND-THRESHOLD-CONTACT-DATE.
024900         REWRITE REG-CAPL-VENDA
025000             INVALID KEY
025100                 MOVE "N" TO WRK-PASSOU
025200         END-REWRITE.
025300
025400 0220-ACEITAR-VENDA-FIM.                  EXIT.
025500*-----------------------------------------------------------------
025600 0230-TENOR-CICLO-FATURAMENTO             SECTION.
025700*    FILTRA BILLING-CYCLE-TENOR PELO CICLO DA VENDA E PELA
025800*    QTDE DE DIAS DO MES CORRENTE (OU "ANY"); ESCOLHE A
025900*    PRIMEIRA LINHA CUJA REGRA DE SINAL BATE COM O DIA DE HOJE.
026000*-----------------------------------------------------------------
026100
026120         MOVE "N" TO WRK-PASSOU.
026140         MOVE SPACES TO REG-CICLO-TENOR.
026160         SET IX-CIT TO 1.
026180     0230-10.
026200         SEARCH TBL-CIT-ENTRY
026220             AT END
026240                 GO TO 0230-TENOR-CICLO-FATURAMENTO-FIM
026260             WHEN TBL-CIT-BILLING-CYCLE (IX-CIT) EQUAL
026280                                        VND-BILLING-CYCLE
026300                 MOVE TBL-CIT-ENTRY (IX-CIT) TO REG-CICLO-TENOR
026320         END-SEARCH.
027200         IF CIT-NUMBER-OF-DAYS-MONTH NOT EQUAL "ANY"
027300             MOVE CIT-NUMBER-OF-DAYS-MONTH TO WRK-DIAS-NO-MES
027400         END-IF.
027500
027600         EVALUATE CIT-SIGN-ACCEPTANCE-LOGIC
027700             WHEN "<="
027800                 IF WRK-HOJE-DIA NOT > CIT-DAY-ACCEPTANCE-LOGIC
027900                     MOVE "S" TO WRK-PASSOU
028000                 END-IF
028100             WHEN ">="
028200                 IF WRK-HOJE-DIA NOT < CIT-DAY-ACCEPTANCE-LOGIC
028300                     MOVE "S" TO WRK-PASSOU
028400                 END-IF
028500             WHEN ">"
028600                 IF WRK-HOJE-DIA > CIT-DAY-ACCEPTANCE-LOGIC
028700                     MOVE "S" TO WRK-PASSOU
028800                 END-IF
028900             WHEN "<"
029000                 IF WRK-HOJE-DIA < CIT-DAY-ACCEPTANCE-LOGIC
029100                     MOVE "S" TO WRK-PASSOU
029200                 END-IF
029300             WHEN OTHER
029400                 IF WRK-HOJE-DIA EQUAL CIT-DAY-ACCEPTANCE-LOGIC
029500                     MOVE "S" TO WRK-PASSOU
029600                 END-IF
029700         END-EVALUATE.
029800
029900         IF WRK-PASSOU NOT EQUAL "S"
029950             SET IX-CIT UP BY 1
030000             GO TO 0230-10
030100         END-IF.
030200
030300         IF CIT-ACTIVATION-MONTH EQUAL "M"
030400             MOVE WRK-HOJE-MES TO WRK-ACTIVATION-MONTH
030500         ELSE
030600             MOVE WRK-HOJE-MES TO WRK-ACTIVATION-MONTH
030700         END-IF.
030800         MOVE CIT-ACTIVATION-DAY TO WRK-ACTIVATION-DAY.
030900         IF WRK-ACTIVATION-MONTH EQUAL SPACES OR
031000            WRK-ACTIVATION-DAY   EQUAL SPACES
031100             MOVE "N" TO WRK-PASSOU
031200         END-IF.
031300
031400 0230-TENOR-CICLO-FATURAMENTO-FIM.         EXIT.
031500*-----------------------------------------------------------------
031600 0240-NOME-PLANO-POS-ACEITE               SECTION.
031700*    DERIVA OFFER-TYPE DO CODIGO DE OPERACAO E PESQUISA O PLANO
031800*    POS-ACEITE EM PLAN-TENOR (FIXED-CHARGE + OFFER-TYPE, COM
031900*    RENT-TYPE QUANDO NAO-REGULAR), PREFERINDO A ORIGEM
032000*    "AUTOMATIC".
032100*-----------------------------------------------------------------
032200
032300         MOVE "N" TO WRK-PASSOU.
032400         EVALUATE VND-OPERATION-CODE
032500             WHEN "MF_P" MOVE "PORTA"   TO WRK-OFFER-TYPE
032600             WHEN "MF_F" MOVE "FAMILY"  TO WRK-OFFER-TYPE
032700             WHEN OTHER  MOVE "REGULAR" TO WRK-OFFER-TYPE
032800         END-EVALUATE.
032900
033000         MOVE SPACES TO REG-PLANO-TENOR.
033050         SET IX-PTN TO 1.
033100     0240-10.
033150         SEARCH TBL-PTN-ENTRY
033200             AT END
033400                 GO TO 0240-NOME-PLANO-POS-ACEITE-FIM
033450             WHEN TBL-PTN-FIXED-CHARGE (IX-PTN) EQUAL
033470                                        VND-OFFER-FIXED-CHARGE
033480                  AND TBL-PTN-OFFER-TYPE (IX-PTN) EQUAL
033490                                        WRK-OFFER-TYPE
033495                 MOVE TBL-PTN-ENTRY (IX-PTN) TO REG-PLANO-TENOR
033498         END-SEARCH.
034200         IF NOT WRK-OFR-REGULAR
034300             IF PTN-RENT-TYPE NOT EQUAL VND-RENT-TYPE
034350                 SET IX-PTN UP BY 1
034400                 GO TO 0240-10
034500             END-IF
034600         END-IF.
034700         MOVE PTN-PLAN-NAME TO WRK-PLAN-NOME-TENOR.
034800         MOVE "S" TO WRK-PASSOU.
034900         IF PTN-ORIGEM-AUTOMATICA
035000             CONTINUE
035100         ELSE
035150             SET IX-PTN UP BY 1
035200             GO TO 0240-10
035300         END-IF.
035400
035500 0240-NOME-PLANO-POS-ACEITE-FIM.           EXIT.
035600*-----------------------------------------------------------------
035700 0250-TENOR-MENSAGEM-SMS                  SECTION.
035800*    LOCALIZA O TENOR DE MENSAGEM DE SMS PELO CODIGO DE
035900*    OPERACAO (OU CODIGO + "_" + TIPO DE PLANO QUANDO O CODIGO
036000*    FOR AMBIGUO).
036100*-----------------------------------------------------------------
036200
036300         MOVE "N" TO WRK-PASSOU.
036400         MOVE VND-OPERATION-CODE TO WRK-TENOR-CHAVE.
036500         MOVE SPACES TO REG-MENSAGEM-TENOR.
036550         SET IX-MTN TO 1.
036600         SEARCH TBL-MTN-ENTRY
036700             AT END
036900                 GO TO 0250-TENOR-MENSAGEM-SMS-FIM
036950             WHEN TBL-MTN-TENOR-KEY (IX-MTN) EQUAL WRK-TENOR-CHAVE
036970                 MOVE TBL-MTN-ENTRY (IX-MTN) TO REG-MENSAGEM-TENOR
036980                 MOVE "S" TO WRK-PASSOU
037000         END-SEARCH.
037500
037600 0250-TENOR-MENSAGEM-SMS-FIM.              EXIT.
037700*-----------------------------------------------------------------
037800 0260-GRAVAR-VENDA                        SECTION.
037900*-----------------------------------------------------------------
038000
038100         REWRITE REG-CAPL-VENDA
038200             INVALID KEY
038300                 CONTINUE
038400         END-REWRITE.
038500
038600 0260-GRAVAR-VENDA-FIM.                    EXIT.
038700*-----------------------------------------------------------------
038800 0270-MONTA-SMS                           SECTION.
038900*    SUBSTITUI OS PLACEHOLDERS DO SMS DE ACEITE, GRAVA O LOG DE
039000*    CONTATO (CANAL SMS) E CHAMA A CASCATA DE ENVIO.
039100*-----------------------------------------------------------------
039200
039300         MOVE VND-PHONE-NUMBER   TO CTC-PHONE-NUMBER.
039400         MOVE VND-SUBSCRIBER-CD  TO CTC-SUBSCRIBER-ID.
039500         MOVE VND-OPERATION-CODE TO CTC-CAMPAIGN-ID.
039600         MOVE "SMS"              TO CTC-CHANNEL.
039700         MOVE "20250101000000.000000" TO CTC-CONTACT-DATE.
039800         WRITE REG-CONTATO-LOG
039900             INVALID KEY CONTINUE
040000         END-WRITE.
040100
040200         CALL "CAPLSND" USING REG-CAPL-VENDA MTN-SMS-TEMPLATE
040300                               MTN-SECOND-SMS-TEMPLATE
040400                               VND-PHONE-NUMBER.
040500
040600 0270-MONTA-SMS-FIM.                       EXIT.
040700*-----------------------------------------------------------------
040800 0300-FINALIZAR                          SECTION.
040900*-----------------------------------------------------------------
041000
041100         CLOSE CAPL-EVT-IN CAPL-SALE-LEDGER CONTACT-LOG.
041300
041400         DISPLAY "CAPLP2 - PIPELINE 2 DE FEEDBACK CAPL".
041500         DISPLAY "TOTAL DE REGISTROS LIDOS....: " ACU-LIDOS.
041600         DISPLAY "TOTAL DE REGISTROS VALIDOS..: " ACU-VALIDOS.
041700         DISPLAY "TOTAL DE REGISTROS REJEITADO: " ACU-REJEITADOS.
041800
041900 0300-FINALIZAR-FIM.                     EXIT.
042000*-----------------------------------------------------------------
042100 9999-TRATA-ERRO                          SECTION.
042200*-----------------------------------------------------------------
042300
042400         CALL WRK-MODULO USING WRK-DESCRICAO-ERRO.
042500         GOBACK.
042600
042700 9999-TRATA-ERRO-FIM.                      EXIT.
