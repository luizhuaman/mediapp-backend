000100*=================================================================*
000200*    BOOK....... : #BCYCTEN
000300*    OBJETIVO.... : TABELA DE "TENOR" DE CICLO DE FATURAMENTO -
000400*                   USADA PARA DERIVAR O MES/DIA DE ATIVACAO DA
000500*                   TROCA DE PLANO APOS O ACEITE (PIPELINE 2).
000600*                   CHAVEADA POR BILLING-CYCLE, PESQUISADA POR
000700*                   VARREDURA (SEARCH), ORDENADA COM AS LINHAS
000800*                   DE ORIGEM "AUTOMATIC" NA FRENTE.
000900*-----------------------------------------------------------------*
001000*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
001100*=================================================================*
001200 01  REG-CICLO-TENOR.
001300     05 CIT-BILLING-CYCLE          PIC X(002).
001400     05 CIT-NUMBER-OF-DAYS-MONTH   PIC X(002).
001500     05 CIT-SIGN-ACCEPTANCE-LOGIC  PIC X(002).
001600     05 CIT-DAY-ACCEPTANCE-LOGIC   PIC 9(002).
001700     05 CIT-ACTIVATION-MONTH       PIC X(004).
001800     05 CIT-ACTIVATION-DAY         PIC X(002).
001900     05 CIT-SOURCE                 PIC X(010).
002000         88 CIT-ORIGEM-AUTOMATICA          VALUE "AUTOMATIC".
002100     05 FILLER                     PIC X(012).
