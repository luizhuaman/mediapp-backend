000100*=================================================================*
000200*    BOOK....... : #BOLTON
000300*    OBJETIVO.... : CATALOGO DE BONOS (BOLT-ONS) HABILITADOS PARA
000400*                   A PIPELINE 1 DA ESTEIRA CAPL - TABELA
000500*                   CARREGADA EM MEMORIA, PESQUISADA POR SEARCH,
000600*                   CHAVE UNICA BONUS-CODE.
000700*-----------------------------------------------------------------*
000800*    PROGRAMADOR : IS                  DATA: 21/07/2025
000900*=================================================================*
001000 01  REG-BOLTON-LIST.
001100     05 BOL-BONUS-CODE             PIC X(010).
001200     05 BOL-BONUS-DESC             PIC X(030).
001300     05 FILLER                     PIC X(010).
