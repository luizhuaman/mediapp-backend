000100*=================================================================*
000200*    BOOK....... : #CAPLREQ
000300*    OBJETIVO.... : LOG DE SOLICITACOES CAPL JA PROCESSADAS -
000400*                   ARQUIVO SEQUENCIAL DE ANEXACAO (APPEND-ONLY),
000500*                   CARREGADO EM MEMORIA NA ABERTURA E VARRIDO
000600*                   POR PHONE-NUMBER PARA EVITAR SOLICITACAO
000700*                   DUPLICADA NO MESMO NUMERO.
000800*-----------------------------------------------------------------*
000900*    PROGRAMADOR : IS                  DATA: 21/07/2025
001000*=================================================================*
001100 01  REG-CAPL-REQUEST.
001200     05 REQ-PHONE-NUMBER           PIC X(012).
001300     05 REQ-CAMPAIGN-ID            PIC X(010).
001400     05 REQ-TRACKING-ID            PIC X(020).
001500     05 REQ-REQUEST-DATE           PIC X(026).
001600     05 FILLER                     PIC X(010).
