000100*=================================================================*
000200*    BOOK....... : #PLANCAT
000300*    OBJETIVO.... : CATALOGO DE PLANOS COMERCIAIS, CHAVEADO POR
000400*                   COMMERCIAL-PLAN-CD. CARREGADO EM TABELA E
000500*                   PESQUISADO POR SEARCH (ESTEIRAS CAPL E PCR).
000600*-----------------------------------------------------------------*
000700*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000800*=================================================================*
000900 01  REG-PLANO-CATALOGO.
001000     05 PLC-PLAN-CD               PIC X(010).
001100     05 PLC-PLAN-DESCRIPTION      PIC X(040).
001200     05 PLC-CHARGE-CODE-OF-PLAN   PIC X(008).
001300     05 PLC-CHARGE-CODE-NUM REDEFINES PLC-CHARGE-CODE-OF-PLAN
001400                                   PIC 9(006)V99.
001500     05 PLC-AMOUNT-MB-PLAN        PIC X(010).
001600     05 FILLER                    PIC X(012).
