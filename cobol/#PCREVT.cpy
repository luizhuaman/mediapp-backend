000100*=================================================================*
000200*    BOOK....... : #PCREVT
000300*    OBJETIVO.... : LAYOUT DO EVENTO DE ENTRADA DA RETENCAO
000400*                   PROATIVA DE CHAMADAS (PCR) - TRAFEGO PARA
000500*                   OPERADORA RIVAL.
000600*-----------------------------------------------------------------*
000700*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000800*=================================================================*
000900 01  REG-PCR-EVENTO.
001000     05 PCE-EVENT-ID                PIC X(020).
001100     05 PCE-SERVICE-ID               PIC X(014).
001200     05 PCE-TRAFFIC-TYPE             PIC X(006).
001300         88 PCE-TRAFEGO-MOBILE               VALUE "MOBILE".
001400         88 PCE-TRAFEGO-FIXED                VALUE "FIXED".
001500         88 PCE-TRAFEGO-WEB                  VALUE "WEB".
001600     05 PCE-TRAFFIC-DIRECTION        PIC X(003).
001700         88 PCE-DIRECAO-ENTRANTE             VALUE "IN".
001800         88 PCE-DIRECAO-SAINTE               VALUE "OUT".
001900     05 PCE-DURATION                 PIC X(006).
002000     05 PCE-DURATION-N REDEFINES PCE-DURATION
002100                                    PIC 9(006).
002200     05 PCE-TRAFFIC-DATE             PIC X(019).
002300     05 PCE-EXTERNAL-OPERATOR        PIC X(015).
002400     05 FILLER                       PIC X(010).
