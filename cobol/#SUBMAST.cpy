000100*=================================================================*
000200*    BOOK....... : #SUBMAST
000300*    OBJETIVO.... : LAYOUT DO CADASTRO MESTRE DE ASSINANTES
000400*                   (SUBSCRIBER MASTER) CONSULTADO POR TELEFONE
000500*                   OU CODIGO DE ASSINANTE PELAS ESTEIRAS CAPL
000600*                   E PCR. CARREGADO EM TABELA DE MEMORIA NO
000700*                   INICIO DO JOB E PESQUISADO POR SEARCH/
000800*                   SEARCH ALL (NAO HA ACESSO INDEXADO NESTE
000900*                   AMBIENTE).
001000*-----------------------------------------------------------------*
001100*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
001200*    CONSULTORIA : FOURSYS
001300*-----------------------------------------------------------------*
001400*    ALTERACOES
001500*-----------------------------------------------------------------*
001600*    PROGRAMADOR : I.SANCHES           DATA: 14/05/2025
001700*    OBJETIVO    : INCLUSAO DO DECIL DE PROPENSAO A PORTOUT
001800*                  (CAMPO DECIL-PROPEN-PORTOUT) PARA A ESTEIRA
001900*                  DE RETENCAO PROATIVA (PCR).
002000*-----------------------------------------------------------------*
002100*    PROGRAMADOR : M.MEDEIROS          DATA: 12/07/2025
002200*    OBJETIVO    : INCLUIDA VISAO NUMERICA (REDEFINES) DOS
002300*                  COMPONENTES DIA/MES/ANO DA DATA DE REGISTRO -
002400*                  FALTAVA PARA O CALCULO DE MESES-DESDE-CADASTRO
002500*                  DA ESTEIRA CAPL (RQ-4711).
002600*=================================================================*
002700 01  REG-SUBSCRIBER-MASTER.
002800*-----------------------------------------------------------------*
002900*        CHAVES DE ACESSO                                         *
003000*-----------------------------------------------------------------*
003100     05 SUB-CHAVE.
003200         10 SUB-SUBSCRIBER-CD    PIC X(012).
003300*-----------------------------------------------------------------*
003400*        VISAO NUMERICA DO CODIGO DE ASSINANTE (REDEFINES) - OS    *
003500*        7 DIGITOS MAIS A DIREITA FORMAM A CHAVE RELATIVA DO       *
003600*        LEDGER DE VENDA (VER #CAPLSAL).                           *
003700*-----------------------------------------------------------------*
003800         10 SUB-SUBSCRIBER-CD-NUM REDEFINES SUB-SUBSCRIBER-CD.
003900             15 FILLER               PIC 9(005).
004000             15 SUB-SUBSCRIBER-CD-N7 PIC 9(007).
004100         10 SUB-PHONE-NUMBER     PIC X(012).
004200*-----------------------------------------------------------------*
004300*        DOCUMENTO DO TITULAR                                     *
004400*-----------------------------------------------------------------*
004500     05 SUB-DOCUMENTO.
004600         10 SUB-DOCUMENT-TYPE    PIC X(003).
004700             88 SUB-DOC-DNI                  VALUE "DNI".
004800             88 SUB-DOC-RUC                  VALUE "RUC".
004900             88 SUB-DOC-CARNET               VALUE "C  ".
005000             88 SUB-DOC-PASSAPORTE           VALUE "P  ".
005100         10 SUB-DOCUMENT-NUMBER  PIC X(015).
005200*-----------------------------------------------------------------*
005300*        PLANO COMERCIAL VIGENTE                                  *
005400*-----------------------------------------------------------------*
005500     05 SUB-PLANO.
005600         10 SUB-COMMERCIAL-PLAN-CD    PIC X(010).
005700         10 SUB-COMMERCIAL-PLAN-DESC  PIC X(040).
005800*-----------------------------------------------------------------*
005900*        SEGMENTACAO / PRODUTO                                    *
006000*-----------------------------------------------------------------*
006100     05 SUB-SEGMENTACAO.
006200         10 SUB-CUSTOMER-SEGMENT-DESC PIC X(020).
006300         10 SUB-PRODUCT-TYPE-DESC     PIC X(015).
006400             88 SUB-PROD-POSTPAGO            VALUE "POSTPAGO".
006500             88 SUB-PROD-CONTROL             VALUE "CONTROL".
006600             88 SUB-PROD-PREPAGO             VALUE "PREPAGO".
006700             88 SUB-PROD-CARIBU              VALUE "CARIBU".
006800*-----------------------------------------------------------------*
006900*        INDICADORES (FLAGS "0"/"1")                              *
007000*-----------------------------------------------------------------*
007100     05 SUB-INDICADORES.
007200         10 SUB-FLAG-MT               PIC X(001).
007300             88 SUB-E-MOVISTAR-TOTAL         VALUE "1".
007400         10 SUB-FLAG-IND-BLACKLIST    PIC X(001).
007500             88 SUB-E-BLACKLIST              VALUE "1".
007600         10 SUB-FLAG-DISCOUNT         PIC X(001).
007700             88 SUB-TEM-DESCONTO             VALUE "1".
007800         10 SUB-HAS-DEBT-M1           PIC X(001).
007900             88 SUB-DEVE-M1                  VALUE "1".
008000         10 SUB-HAS-DEBT-M2           PIC X(001).
008100             88 SUB-DEVE-M2                  VALUE "1".
008200         10 SUB-HAS-DEBT-M3           PIC X(001).
008300             88 SUB-DEVE-M3                  VALUE "1".
008400*-----------------------------------------------------------------*
008500*        VALORES (GRAVADOS COMO TEXTO NUMERICO - VER REDEFINES)   *
008600*-----------------------------------------------------------------*
008700     05 SUB-VALORES.
008800         10 SUB-NET-FIXED-CHARGE      PIC X(008).
008900         10 SUB-FIXED-CHARGE          PIC X(008).
009000*-----------------------------------------------------------------*
009100*        VISAO NUMERICA DOS VALORES ACIMA (REDEFINES)             *
009200*-----------------------------------------------------------------*
009300     05 SUB-VALORES-NUM REDEFINES SUB-VALORES.
009400         10 SUB-NET-FIXED-CHARGE-N    PIC 9(006)V99.
009500         10 SUB-FIXED-CHARGE-N        PIC 9(006)V99.
009600*-----------------------------------------------------------------*
009700*        RENDA / DATAS / CICLO                                    *
009800*-----------------------------------------------------------------*
009900     05 SUB-DATAS-CICLO.
010000         10 SUB-RENT-TYPE                       PIC X(010).
010100             88 SUB-RENDA-VENCIDA                   VALUE "OVERDUE".
010200             88 SUB-RENDA-ANTECIPADA                VALUE "ADVANCE".
010300         10 SUB-MOBILE-LINE-REGISTRATION-DATE   PIC X(010).
010400         10 SUB-BILLING-CYCLE                   PIC X(002).
010500         10 SUB-OLD-LINE                        PIC X(006).
010600         10 SUB-DECIL-PROPEN-PORTOUT            PIC X(002).
010700*-----------------------------------------------------------------*
010800*        VISAO NUMERICA DA DATA DE REGISTRO (REDEFINES)           *
010900*        FORMATO ORIGINAL COM BARRAS: DD/MM/AAAA                  *
011000*-----------------------------------------------------------------*
011100     05 SUB-DATA-REGISTRO-ALT REDEFINES SUB-DATAS-CICLO.
011200         10 SUB-REG-DIA              PIC X(002).
011300         10 FILLER                   PIC X(001).
011400         10 SUB-REG-MES              PIC X(002).
011500         10 FILLER                   PIC X(001).
011600         10 SUB-REG-ANO              PIC X(004).
011700         10 FILLER                   PIC X(013).
011800*-----------------------------------------------------------------*
011900*        VISAO NUMERICA DOS COMPONENTES DA DATA DE REGISTRO         *
012000*        (REDEFINES) - USADA NO CALCULO DE MESES-DESDE-CADASTRO     *
012100*        DA ESTEIRA CAPL (VER CAPLP1, SECAO 0240-CALCULA-DEBITO).   *
012200*-----------------------------------------------------------------*
012300     05 SUB-DATA-REGISTRO-NUM REDEFINES SUB-DATAS-CICLO.
012400         10 SUB-REG-DIA-N            PIC 9(002).
012500         10 FILLER                   PIC X(001).
012600         10 SUB-REG-MES-N            PIC 9(002).
012700         10 FILLER                   PIC X(001).
012800         10 SUB-REG-ANO-N            PIC 9(004).
012900         10 FILLER                   PIC X(013).
013000*-----------------------------------------------------------------*
013100*        FILLER DE FECHO DE REGISTRO                              *
013200*-----------------------------------------------------------------*
013300     05 FILLER                   PIC X(010).
