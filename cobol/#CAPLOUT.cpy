000100*=================================================================*
000200*    BOOK....... : #CAPLOUT
000300*    OBJETIVO.... : REGISTRO DE SAIDA DA ESTEIRA CAPL (SATPUSH
000400*                   OU SMS) - ARQUIVO SEQUENCIAL, SO GRAVACAO.
000500*-----------------------------------------------------------------*
000600*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000700*=================================================================*
000800 01  REG-CAPL-SAIDA.
000900     05 SAI-TRACKING-ID            PIC X(020).
001000     05 SAI-CAMPAIGN-ID            PIC X(010).
001100     05 SAI-PHONE-NUMBER           PIC X(012).
001200     05 SAI-SUBSCRIBER-ID          PIC X(012).
001300     05 SAI-MESSAGE-TYPE           PIC X(008).
001400         88 SAI-E-SATPUSH                  VALUE "SATPUSH".
001500         88 SAI-E-SMS                      VALUE "SMS".
001600     05 SAI-MESSAGE-1              PIC X(160).
001700     05 SAI-MESSAGE-2              PIC X(160).
001800     05 SAI-OFFER-ID               PIC X(008).
001900     05 SAI-OFFER-CODE             PIC X(010).
002000     05 FILLER                     PIC X(010).
