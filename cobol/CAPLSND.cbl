000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.CAPLSND.
000400 AUTHOR. MATHEUS.
000500 INSTALLATION. FOURSYS.
000600 DATE-WRITTEN. 09/07/2024.
000700 DATE-COMPILED.
000800 SECURITY.  USO RESTRITO AO DEPARTAMENTO DE RETENCAO - TELEFONICA.
000900*=================================================================
001000*      EMPRESA... :  FOURSYS                                      *
001100*=================================================================
001200*    PROGRAMA.... : CAPLSND                                        *
001300*    PROGRAMADOR. : MATHEUS                                        *
001400*    DATA........ : 09 / 07 / 2024                                 *
001500*                                                                 *
001600*    OBJETIVO.... : CASCATA DE ENVIO DE SMS - CAUDA COMPARTILHADA  *
001700*                   DAS PIPELINES 1 E 2 DA ESTEIRA CAPL. TENTA O   *
001800*                   PRIMEIRO SMS E SINALIZA FLAG-FIRST-SMS NA      *
001900*                   VENDA, DEPOIS TENTA O SEGUNDO E SINALIZA       *
002000*                   FLAG-SECOND-SMS - CADA ENVIO E INDEPENDENTE,   *
002100*                   FALHA EM UM NAO BLOQUEIA O OUTRO.              *
002200*                                                                 *
002300*    OBSERVACOES. : SUBPROGRAMA (CALL), NAO ABRE ARQUIVO DE        *
002400*                   EVENTO - RECEBE TUDO VIA LINKAGE SECTION.      *
002500*=================================================================
002600*    ARQUIVOS.... :  CAPL-SALE-LEDGER (I-O, REGRAVA FLAGS)         *
002700*                    CAPL-OUTPUT (SAIDA, ANEXACAO)       BOOK'S    *
002800*                                                        #CAPLSAL  *
002900*                                                        #CAPLOUT  *
003000*=================================================================
003100*    MODULOS..... :                                                *
003200*=================================================================
003300*    ALTERACOES
003400*-----------------------------------------------------------------
003500*    DATA       PROGR  CHAMADO    DESCRICAO                       *
003600*    ---------- ------ ---------- ------------------------------- *
003700*    09/07/2024 MATH   -          VERSAO ORIGINAL (LEITURA DE UM   *
003800*                                 REGISTRO DE CLIENTES)            *
003900*    09/04/2025 MHM    RQ-4588    REESCRITO COMO SUBPROGRAMA DA    *
004000*                                 CASCATA DE ENVIO DE SMS          *
004100*    22/04/2025 IS     RQ-4588    SINALIZACAO INDEPENDENTE DOS     *
004200*                                 FLAGS DE PRIMEIRO/SEGUNDO SMS    *
004300*    19/08/1999 LRS    Y2K-011    AJUSTE DO CARIMBO DE DATA DO     *
004400*                                 LOG DE SAIDA PARA ANO COM 4      *
004500*                                 DIGITOS (VER 0220/0230)          *
004600*=================================================================
004700 ENVIRONMENT                             DIVISION.
004800 CONFIGURATION                           SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASSE-NUMERICA IS "0" THRU "9".
005200 INPUT-OUTPUT                            SECTION.
005300 FILE-CONTROL.
005400     SELECT CAPL-SALE-LEDGER ASSIGN TO CAPLSAL1
005500         ORGANIZATION IS RELATIVE
005600         ACCESS MODE IS RANDOM
005700         RELATIVE KEY IS WRK-CHAVE-VENDA
005800         FILE STATUS IS FS-CAPLSAL.
005900     SELECT CAPL-OUTPUT      ASSIGN TO CAPLOUT1
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-CAPLOUT.
006200
006300 DATA                                    DIVISION.
006400 FILE                                    SECTION.
006500 FD  CAPL-SALE-LEDGER.
006600 COPY "#CAPLSAL".
006700
006800 FD  CAPL-OUTPUT.
006900 COPY "#CAPLOUT".
007000
007100 WORKING-STORAGE                         SECTION.
007200 77  FS-CAPLSAL                  PIC X(02)           VALUE ZEROS.
007300 77  FS-CAPLOUT                  PIC X(02)           VALUE ZEROS.
007400 77  WRK-CHAVE-VENDA             PIC 9(07) COMP      VALUE ZERO.
007500*----------------- VARIAVEL DE MENSSAGEM
007600 01  WRK-MSG-ERRO.
007700     05 WRK-NAO-EXISTE               PIC X(30)        VALUE
007800             "VENDA NAO ENCONTRADA NO LEDGER".
007900     05 WRK-ARQ-EXISTE               PIC X(30)        VALUE
008000             "LEDGER LOCALIZADO".
008100     05 WRK-VAZIO                    PIC X(30)        VALUE
008200             "FALHA NO ENVIO DO SMS".
008300     05 FILLER                       PIC X(10)        VALUE SPACES.
008400
008500 LINKAGE                                 SECTION.
008600 01  LK-VENDA.
008700 COPY "#CAPLSAL".
008800 01  LK-TEXTO-SMS-1               PIC X(160).
008900 01  LK-TEXTO-SMS-2               PIC X(160).
009000 01  LK-IDENTIFICADOR             PIC X(020).
009100
009200 PROCEDURE DIVISION USING LK-VENDA LK-TEXTO-SMS-1
009300                           LK-TEXTO-SMS-2 LK-IDENTIFICADOR.
009400 0000-PRINCIPAL.
009500         PERFORM 0100-INICIAR.
009600         PERFORM 0200-PROCESSAR.
009700         PERFORM 0300-FINALIZAR.
009800         GOBACK.
009900 0099-PRINCIPAL-FIM.EXIT.
010000
010100 0100-INICIAR                            SECTION.
010200         OPEN I-O   CAPL-SALE-LEDGER.
010300         OPEN EXTEND CAPL-OUTPUT.
010400         IF FS-CAPLSAL EQUAL "35"
010500             DISPLAY WRK-NAO-EXISTE
010600         ELSE
010700             DISPLAY WRK-ARQ-EXISTE
010800         END-IF.
010900 0199-INICIAR-FIM.EXIT.
011000
011100 0200-PROCESSAR                          SECTION.
011200*    TENTA O PRIMEIRO SMS - INDEPENDENTE DO SEGUNDO.
011300
011400         MOVE VND-SUBSCRIBER-CD-N7 TO WRK-CHAVE-VENDA.
011500         READ CAPL-SALE-LEDGER
011600             INVALID KEY
011700                 DISPLAY WRK-NAO-EXISTE
011800                 GO TO 0210-SEGUNDO-SMS
011900         END-READ.
012000
012100         IF LK-TEXTO-SMS-1 NOT EQUAL SPACES
012200             MOVE "1" TO VND-FLAG-FIRST-SMS
012300             MOVE LK-IDENTIFICADOR TO SAI-TRACKING-ID
012400             MOVE VND-OPERATION-CODE TO SAI-CAMPAIGN-ID
012500             MOVE VND-PHONE-NUMBER TO SAI-PHONE-NUMBER
012600             MOVE VND-SUBSCRIBER-CD TO SAI-SUBSCRIBER-ID
012700             MOVE "SMS"             TO SAI-MESSAGE-TYPE
012800             MOVE LK-TEXTO-SMS-1    TO SAI-MESSAGE-1
012900             WRITE REG-CAPL-SAIDA
013000         ELSE
013100             DISPLAY WRK-VAZIO
013200         END-IF.
013300
013400 0210-SEGUNDO-SMS.
013500*    TENTA O SEGUNDO SMS - FALHA NO PRIMEIRO NAO IMPEDE ESTE.
013600
013700         IF LK-TEXTO-SMS-2 NOT EQUAL SPACES
013800             MOVE "1" TO VND-FLAG-SECOND-SMS
013900             MOVE LK-IDENTIFICADOR TO SAI-TRACKING-ID
014000             MOVE VND-OPERATION-CODE TO SAI-CAMPAIGN-ID
014100             MOVE VND-PHONE-NUMBER TO SAI-PHONE-NUMBER
014200             MOVE VND-SUBSCRIBER-CD TO SAI-SUBSCRIBER-ID
014300             MOVE "SMS"             TO SAI-MESSAGE-TYPE
014400             MOVE LK-TEXTO-SMS-2    TO SAI-MESSAGE-1
014500             WRITE REG-CAPL-SAIDA
014600         ELSE
014700             DISPLAY WRK-VAZIO
014800         END-IF.
014900
015000         REWRITE REG-CAPL-VENDA
015100             INVALID KEY
015200                 CONTINUE
015300         END-REWRITE.
015400
015500 0299-PROCESSAR-FIM.EXIT.
015600
015700 0300-FINALIZAR                          SECTION.
015800     CLOSE CAPL-SALE-LEDGER CAPL-OUTPUT.
015900     DISPLAY "FIM DA CASCATA DE ENVIO".
016000
016100 0399-FINALIZAR-FIM.EXIT.
