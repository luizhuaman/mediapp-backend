000100*=================================================================*
000200*    BOOK....... : #ACTSEND
000300*    OBJETIVO.... : CHAVE DE ATIVACAO DE ENVIO WHATSAPP POR
000400*                   CLUSTER - ARQUIVO SEQUENCIAL CARREGADO
000500*                   INTEIRO NA TABELA W-TAB-ATIVA-ENVIO (OCCURS)
000600*                   NA ABERTURA DO PROGRAMA PCRP1.
000700*-----------------------------------------------------------------*
000800*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000900*=================================================================*
001000 01  REG-ATIVA-ENVIO.
001100     05 ATS-CLUSTER-GROUP-TAG       PIC X(010).
001200     05 ATS-ACTIVE-WHATSAPP-SENDING PIC X(001).
001300         88 ATS-WHATSAPP-ATIVO              VALUE "1".
001400     05 ATS-MIN-ANTIQUITY-LINE      PIC 9(005).
001500     05 ATS-MAX-ANTIQUITY-LINE      PIC 9(005).
001600     05 ATS-TYPE-FIXED-CHARGE       PIC X(003).
001700         88 ATS-TIPO-LIQUIDO                VALUE "NET".
001800     05 ATS-MIN-FIXED-CHARGE        PIC S9(005)V99 COMP-3.
001900     05 ATS-MAX-FIXED-CHARGE        PIC S9(005)V99 COMP-3.
002000     05 FILLER                      PIC X(010).
