000100*=================================================================*
000200*    BOOK....... : #NOTITPL
000300*    OBJETIVO.... : TEMPLATE DE MENSAGEM POR TIPO DE OFERTA -
000400*                   CHAVEADO POR OFFER-TYPE, COM A TABELA DE
000500*                   SUBSTITUICAO VARIAVEL-CAMPO REPETIDA (OCCURS
000600*                   10) PARA MONTAGEM DA MENSAGEM FINAL.
000700*-----------------------------------------------------------------*
000800*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000900*=================================================================*
001000 01  REG-TEMPLATE-NOTIFICACAO.
001100     05 TPL-TEMPLATE-ID             PIC X(010).
001200     05 TPL-OFFER-TYPE              PIC X(010).
001300     05 TPL-CONTAINS-STATIC-VALUES  PIC X(001).
001400         88 TPL-TEM-VALOR-ESTATICO          VALUE "1".
001500     05 TPL-TAB-VARIAVEIS OCCURS 10 TIMES
001600                           INDEXED BY TPL-IDX.
001700         10 TPL-VARIABLE-NAME       PIC X(020).
001800         10 TPL-VARIABLE-FIELD      PIC X(020).
001900     05 FILLER                      PIC X(010).
