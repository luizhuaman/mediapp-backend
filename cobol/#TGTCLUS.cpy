000100*=================================================================*
000200*    BOOK....... : #TGTCLUS
000300*    OBJETIVO.... : FAIXA DE CLUSTER-ALVO, CHAVEADA PELA
000400*                   COMPOSICAO CLUSTER-TAG:TRANSVERSAL:DESCONTO -
000500*                   A CHAVE COMPOSTA E REDEFINIDA EM TRES PARTES
000600*                   PARA COMPARACAO INDIVIDUAL NA PESQUISA.
000700*-----------------------------------------------------------------*
000800*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000900*=================================================================*
001000 01  REG-CLUSTER-ALVO.
001100     05 TGC-TARGET-KEY              PIC X(030).
001200     05 TGC-TARGET-KEY-PARTES REDEFINES TGC-TARGET-KEY.
001300         10 TGC-CHAVE-CLUSTER-TAG   PIC X(010).
001400         10 TGC-CHAVE-TRANSVERSAL   PIC X(010).
001500         10 TGC-CHAVE-DISCOUNT      PIC X(010).
001600     05 TGC-CUST-SENIORITY-START    PIC 9(005).
001700     05 TGC-CUST-SENIORITY-END      PIC 9(005).
001800     05 TGC-NET-FC-INTERVAL-START   PIC S9(005)V99 COMP-3.
001900     05 TGC-NET-FC-INTERVAL-END     PIC S9(005)V99 COMP-3.
002000     05 TGC-GROUP-TAG               PIC X(010).
002100     05 FILLER                      PIC X(010).
