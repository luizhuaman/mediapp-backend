000100*=================================================================*
000200*    BOOK....... : #CTBLOG
000300*    OBJETIVO.... : LOG DE CONTATABILIDADE (RELATIVO, LEITURA-
000400*                   ALTERACAO-GRAVACAO) - GUARDA, POR TELEFONE /
000500*                   ASSINANTE, ATE QUANDO O CLIENTE ESTA "QUEIMADO"
000600*                   PARA A CAMPANHA (TTL EM SEGUNDOS-EPOCA).
000700*-----------------------------------------------------------------*
000800*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000900*=================================================================*
001000 01  REG-CONTATABILIDADE.
001100     05 CTL-PHONE-NUMBER            PIC X(012).
001200     05 CTL-SUBSCRIBER-ID           PIC X(012).
001300     05 CTL-CAMPAIGN-ID             PIC X(010).
001400     05 CTL-EXPIRA-EPOCA            PIC X(012).
001500     05 CTL-EXPIRA-EPOCA-N REDEFINES CTL-EXPIRA-EPOCA
001600                                   PIC 9(012).
001700     05 FILLER                      PIC X(010).
