000100*=================================================================*
000200*    BOOK....... : #BLKLIST
000300*    OBJETIVO.... : RESULTADO DA CONSULTA DE PORTABILIDADE
000400*                   (LISTA NEGRA DE PORTABILIDADE) - TABELA
000500*                   CARREGADA EM MEMORIA, PESQUISADA POR SEARCH.
000600*-----------------------------------------------------------------*
000700*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000800*=================================================================*
000900 01  REG-BLACKLIST-CP.
001000     05 BLK-PHONE-NUMBER            PIC X(012).
001100     05 BLK-EVENT-DATE              PIC X(026).
001200     05 FILLER                      PIC X(010).
