000100*=================================================================*
000200*    BOOK....... : #CAPLSAL
000300*    OBJETIVO.... : REGISTRO DA "VENDA EM ANDAMENTO" (LEDGER) DA
000400*                   TROCA DE PLANO CAPL. ARQUIVO RELATIVO, UM
000500*                   REGISTRO POR ASSINANTE, LIDO-ALTERADO-GRAVADO
000600*                   (READ-MODIFY-WRITE) PELAS PIPELINES 1 A 4.
000700*-----------------------------------------------------------------*
000800*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000900*=================================================================*
001000 01  REG-CAPL-VENDA.
001100     05 VND-SUBSCRIBER-CD         PIC X(012).
001200*-----------------------------------------------------------------*
001300*    VISAO NUMERICA DO CODIGO DE ASSINANTE (REDEFINES) - OS 7      *
001400*    DIGITOS MAIS A DIREITA FORMAM A CHAVE RELATIVA DO PROPRIO     *
001500*    REGISTRO (LEITURA-ALTERACAO-GRAVACAO POR CHAVE RELATIVA).     *
001600*-----------------------------------------------------------------*
001700     05 VND-SUBSCRIBER-CD-NUM REDEFINES VND-SUBSCRIBER-CD.
001800         10 FILLER                   PIC 9(005).
001900         10 VND-SUBSCRIBER-CD-N7     PIC 9(007).
002000     05 VND-PHONE-NUMBER          PIC X(012).
002100     05 VND-DOCUMENT-NUMBER       PIC X(015).
002200     05 VND-DOCUMENT-TYPE         PIC X(003).
002300     05 VND-PLAN-CD               PIC X(010).
002400     05 VND-PLAN-TYPE             PIC X(010).
002500         88 VND-PLANO-ILIMITADO           VALUE "ILIMITADO".
002600         88 VND-PLANO-CONTROLE            VALUE "CONTROL".
002700     05 VND-BILLING-CYCLE         PIC X(002).
002800     05 VND-VALORES.
002900         10 VND-ORIGIN-FIXED-CHARGE   PIC X(008).
003000         10 VND-OFFER-FIXED-CHARGE    PIC X(008).
003100         10 VND-FIXED-CHARGE-DIFF     PIC X(008).
003200     05 VND-RENT-TYPE              PIC X(010).
003300     05 VND-OFFER-TYPE             PIC X(010).
003400     05 VND-OPERATION-CODE         PIC X(004).
003500     05 VND-BONUS.
003600         10 VND-BONUS-ID               PIC X(008).
003700         10 VND-BONUS-CODE             PIC X(010).
003800         10 VND-BONUS-DURATION         PIC X(002).
003900     05 VND-SAT-PUSH-ACCEPTED      PIC X(001).
004000         88 VND-OFERTA-ACEITA              VALUE "1".
004100     05 VND-DATAS-CONTATO.
004200         10 VND-THRESHOLD-CONTACT-DATE     PIC X(026).
004300         10 VND-EXHAUSTION-CONTACT-DATE    PIC X(026).
004400         10 VND-SMS-POST-CAPL-CONTACT-DATE PIC X(026).
004500     05 VND-FLAG-FIRST-SMS         PIC X(001).
004600         88 VND-PRIMEIRO-SMS-ENVIADO       VALUE "1".
004700     05 VND-FLAG-SECOND-SMS        PIC X(001).
004800         88 VND-SEGUNDO-SMS-ENVIADO        VALUE "1".
004900     05 VND-EXPIRATION             PIC 9(010).
005000*-----------------------------------------------------------------*
005100*    VISAO NUMERICA DOS VALORES EM SOLES (REDEFINES)              *
005200*-----------------------------------------------------------------*
005300     05 VND-VALORES-NUM REDEFINES VND-VALORES.
005400         10 VND-ORIGIN-FIXED-CHARGE-N PIC 9(006)V99.
005500         10 VND-OFFER-FIXED-CHARGE-N  PIC 9(006)V99.
005600         10 VND-FIXED-CHARGE-DIFF-N   PIC S9(006)V99.
005700*-----------------------------------------------------------------*
005800*    VISAO DE EXPIRACAO COMO DATA/HORA (REDEFINES, USO EM LOG)    *
005900*-----------------------------------------------------------------*
006000     05 VND-EXPIRATION-DH REDEFINES VND-EXPIRATION.
006100         10 VND-EXPIRATION-DIAS       PIC 9(005).
006200         10 VND-EXPIRATION-RESTO      PIC 9(005).
006300     05 FILLER                     PIC X(020).
