000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.CAPLP3.
000400 AUTHOR. MATHEUS.
000500 INSTALLATION. FOURSYS.
000600 DATE-WRITTEN. 11/07/2024.
000700 DATE-COMPILED.
000800 SECURITY.  USO RESTRITO AO DEPARTAMENTO DE RETENCAO - TELEFONICA.
000900*=================================================================
001000*      EMPRESA... :  FOURSYS                                      *
001100*=================================================================
001200*    PROGRAMA.... : CAPLP3                                        *
001300*    PROGRAMADOR. : MATHEUS                                       *
001400*    DATA........ : 11 / 07 / 2024                                *
001500*                                                                 *
001600*    OBJETIVO.... : ESTEIRA CAPL - PIPELINE 3 (CONFIRMACAO DA     *
001700*                   TRANSACAO DE TROCA DE PLANO, D+1 DO           *
001800*                   FATURAMENTO) - VALIDA O EVENTO DE TRANSACAO   *
001900*                   CONTRA A VENDA EM ANDAMENTO, CONFIRMA O SMS   *
002000*                   POS-CAPL E FECHA O CICLO DA VENDA.            *
002100*                                                                 *
002200*    OBSERVACOES. :                                               *
002300*=================================================================
002400*    ARQUIVOS.... : CAPL-EVT-IN (I)                     BOOK'S    *
002500*                   CAPL-SALE-LEDGER (I-O)              #CAPLEVT  *
002600*                   MESSAGE-TENOR (TABELA)              #CAPLSAL  *
002650*                   WHITE-LIST-CP (TABELA)              #MSGTEN   *
002660*                   PROMOTION-CAT (REGISTRO UNICO)      #WHTLIST  *
002700*                   CONTACT-LOG (O - ANEXACAO)          #PROMO    *
002800*                   CAPL-OUTPUT (O - ANEXACAO)          #CTCTLOG  *
002900*                                                        #CAPLOUT *
003000*=================================================================
003100*    MODULOS..... :                                               *
003200*=================================================================
003300*    ALTERACOES
003400*-----------------------------------------------------------------
003500*    DATA       PROGR  CHAMADO    DESCRICAO                       *
003600*    ---------- ------ ---------- ------------------------------- *
003700*    11/07/2024 MATH   -          VERSAO ORIGINAL (LEITURA DE     *
003800*                                 TODOS OS REGISTROS DE CLIENTES) *
003900*    12/02/2025 MHM    RQ-4471    REESCRITO PARA A PIPELINE 3     *
004000*                                 (CONFIRMACAO DE TRANSACAO)      *
004100*    28/04/2025 IS     RQ-4502    VALIDACAO DOS VALORES DE        *
004200*                                 ORIGEM/DESTINO CONTRA A VENDA    *
004300*    30/06/2025 IS     RQ-4650    GRAVACAO DO LOG DE CONTATO E    *
004400*                                 DO CAPL-OUTPUT (CAMPANHA "2")   *
004500*    07/10/1998 LRS    Y2K-009    CORRECAO DO CARIMBO DE ANO DE   *
004600*                                 2 DIGITOS NO CONTATO POS-CAPL   *
004650*    21/07/2025 IS     RQ-4782    INCLUIDOS OS FILTROS DE LISTA   *
004660*                                 BRANCA E PROMOCAO VIGENTE NO    *
004670*                                 0210 (0125/0128)                *
004700*=================================================================
004800 ENVIRONMENT                             DIVISION.
004900 CONFIGURATION                           SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASSE-NUMERICA IS "0" THRU "9".
005300 INPUT-OUTPUT                            SECTION.
005400 FILE-CONTROL.
005500     SELECT CAPL-EVT-IN      ASSIGN TO CAPLEVT3
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-CAPL-EVT.
005800     SELECT CAPL-SALE-LEDGER ASSIGN TO CAPLSAL1
005900         ORGANIZATION IS RELATIVE
006000         ACCESS MODE IS RANDOM
006100         RELATIVE KEY IS WRK-CHAVE-VENDA
006200         FILE STATUS IS FS-CAPLSAL.
006300     SELECT MESSAGE-TENOR    ASSIGN TO MSGTEN1
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-MSGTEN.
006520     SELECT WHITE-LIST-CP    ASSIGN TO WHTLIST1
006540         ORGANIZATION IS LINE SEQUENTIAL
006560         FILE STATUS IS FS-WHTLIST.
006580     SELECT PROMOTION-CAT    ASSIGN TO PROMO1
006590         ORGANIZATION IS LINE SEQUENTIAL
006595         FILE STATUS IS FS-PROMO.
006600     SELECT CONTACT-LOG      ASSIGN TO CTCTLOG1
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-CTCTLOG.
006900     SELECT CAPL-OUTPUT      ASSIGN TO CAPLOUT1
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS-CAPLOUT.
007200
007300 DATA                                    DIVISION.
007400 FILE                                    SECTION.
007500 FD  CAPL-EVT-IN.
007600 COPY "#CAPLEVT".
007700
007800 FD  CAPL-SALE-LEDGER.
007900 COPY "#CAPLSAL".
008000
008100 FD  MESSAGE-TENOR.
008200 COPY "#MSGTEN".
008250
008260 FD  WHITE-LIST-CP.
008270 COPY "#WHTLIST".
008280
008290 FD  PROMOTION-CAT.
008295 COPY "#PROMO".
008300
008400 FD  CONTACT-LOG.
008500 COPY "#CTCTLOG".
008600
008700 FD  CAPL-OUTPUT.
008800 COPY "#CAPLOUT".
008900
009000 WORKING-STORAGE                         SECTION.
009100 77  FS-CAPL-EVT                 PIC X(02)           VALUE ZEROS.
009200 77  FS-CAPLSAL                  PIC X(02)           VALUE ZEROS.
009300 77  FS-MSGTEN                   PIC X(02)           VALUE ZEROS.
009400 77  FS-CTCTLOG                  PIC X(02)           VALUE ZEROS.
009500 77  FS-CAPLOUT                  PIC X(02)           VALUE ZEROS.
009550 77  FS-WHTLIST                  PIC X(02)           VALUE ZEROS.
009560 77  FS-PROMO                    PIC X(02)           VALUE ZEROS.
009600 77  WRK-CHAVE-VENDA             PIC 9(07) COMP      VALUE ZERO.
009650 77  WRK-HOJE-YYYYMMDD           PIC 9(008)          VALUE 20250615.
009700 77  ACU-LIDOS                   PIC 9(05) COMP-3    VALUE ZEROS.
009800 77  ACU-VALIDOS                 PIC 9(05) COMP-3    VALUE ZEROS.
009900 77  ACU-REJEITADOS              PIC 9(05) COMP-3    VALUE ZEROS.
010000 77  WRK-PASSOU                  PIC X(01)           VALUE SPACES.
010100
010200*----------------- VARIAVEL DE MENSSAGEM
010300 01  WRK-MSG-ERRO.
010400     05 WRK-MSG-NAO-ACHOU        PIC X(30)           VALUE
010500         "ARQUIVO NAO ENCONTRADO".
010600     05 WRK-MSG-ARQ-OK           PIC X(30)           VALUE
010700         "ARQUIVO ENCONTRADO".
010800     05 WRK-VAZIO                PIC X(30)           VALUE
010900         "ARQUIVO VAZIO!".
011000     05 FILLER                   PIC X(10)           VALUE SPACES.
011020*-----------------------------------------------------------------
011040*    TABELA DE MEMORIA DO TENOR DE MENSAGEM (CARGA UNICA NO
011060*    0100-INICIAR, PESQUISADA POR SEARCH - SEM ACESSO INDEXADO
011070*    DISPONIVEL NESTE AMBIENTE; VER RQ-4471).
011080 01  TBL-MENSAGEM-TENOR-TAB.
011082     05 TBL-MTN-QTDE            PIC 9(03) COMP      VALUE ZERO.
011084     05 TBL-MTN-ENTRY OCCURS 1 TO 00500 TIMES
011086                       DEPENDING ON TBL-MTN-QTDE
011088                       INDEXED BY IX-MTN.
011090         10 TBL-MTN-TENOR-KEY      PIC X(020).
011092         10 FILLER                 PIC X(700).
011110*---------------- LISTA BRANCA (RQ-4782)
011120 01  TBL-LISTA-BRANCA-TAB.
011130     05 TBL-WHL-QTDE            PIC 9(05) COMP      VALUE ZERO.
011140     05 TBL-WHL-ENTRY OCCURS 1 TO 20000 TIMES
011150                       DEPENDING ON TBL-WHL-QTDE
011160                       INDEXED BY IX-WHL.
011170         10 TBL-WHL-PHONE-NUMBER   PIC X(012).
011180         10 FILLER                 PIC X(036).
011190
011200 PROCEDURE                               DIVISION.
011300 0000-PRINCIPAL.
011400         PERFORM 0100-INICIAR.
011500         PERFORM 0200-PROCESSAR UNTIL FS-CAPL-EVT NOT EQUAL "00".
011600         PERFORM 0300-FINALIZAR.
011700         STOP RUN.
011800
011900 0099-PRINCIPAL-FIM.EXIT.
012000
012100 0100-INICIAR                            SECTION.
012200         OPEN INPUT CAPL-EVT-IN MESSAGE-TENOR WHITE-LIST-CP
012210                    PROMOTION-CAT.
012250         IF FS-CAPL-EVT NOT EQUAL "00"
012300             DISPLAY "STATUS... " FS-CAPL-EVT
012350             DISPLAY WRK-MSG-NAO-ACHOU
012400             GOBACK
012450         END-IF.
012470         PERFORM 0120-CARREGA-MSGTEN.
012472         PERFORM 0125-CARREGA-WHTLIST.
012474         PERFORM 0128-CARREGA-PROMO.
012480         CLOSE MESSAGE-TENOR WHITE-LIST-CP PROMOTION-CAT.
012490         OPEN I-O   CAPL-SALE-LEDGER
012495         OPEN EXTEND CONTACT-LOG CAPL-OUTPUT.
013000         PERFORM 0110-LEITURA.
013100
013200 0199-INICIAR-FIM.EXIT.
013220*-----------------------------------------------------------------
013240 0120-CARREGA-MSGTEN                       SECTION.
013250*    CARGA EM MEMORIA DO TENOR DE MENSAGEM PARA PESQUISA POR
013255*    SEARCH NO 0220.
013260
013265         MOVE ZERO TO TBL-MTN-QTDE.
013270     0120-10.
013275         READ MESSAGE-TENOR
013280             AT END
013285                 GO TO 0120-CARREGA-MSGTEN-FIM
013290         END-READ.
013295         ADD 1 TO TBL-MTN-QTDE.
013300         MOVE REG-MENSAGEM-TENOR TO TBL-MTN-ENTRY (TBL-MTN-QTDE).
013320         GO TO 0120-10.
013340
013360 0120-CARREGA-MSGTEN-FIM.EXIT.
013362*-----------------------------------------------------------------
013364 0125-CARREGA-WHTLIST                     SECTION.
013366*    CARGA EM MEMORIA DA LISTA BRANCA PARA PESQUISA POR SEARCH
013368*    NO 0210 (RQ-4782).
013370
013372         MOVE ZERO TO TBL-WHL-QTDE.
013374     0125-10.
013376         READ WHITE-LIST-CP
013378             AT END
013380                 GO TO 0125-CARREGA-WHTLIST-FIM
013382         END-READ.
013384         ADD 1 TO TBL-WHL-QTDE.
013386         MOVE REG-LISTA-BRANCA TO TBL-WHL-ENTRY (TBL-WHL-QTDE).
013388         GO TO 0125-10.
013390
013392 0125-CARREGA-WHTLIST-FIM.EXIT.
013394*-----------------------------------------------------------------
013396 0128-CARREGA-PROMO                        SECTION.
013398*    CARGA DO REGISTRO UNICO DA PROMOCAO VIGENTE - PADRAO DE
013400*    REGISTRO UNICO (VER THRESHOLD-PARAM NA ESTEIRA PCR). SE O
013402*    ARQUIVO VIER VAZIO, REG-PROMOCAO PERMANECE EM BRANCO E O
013404*    FILTRO DE PROMOCAO-PRESENTE REJEITA TODOS OS REGISTROS
013406*    (RQ-4782).
013408
013410         MOVE SPACES TO REG-PROMOCAO.
013412         READ PROMOTION-CAT
013414             AT END
013416                 CONTINUE
013418         END-READ.
013420
013422 0128-CARREGA-PROMO-FIM.EXIT.
013424*-----------------------------------------------------------------
013426 0110-LEITURA                            SECTION.
013500         READ CAPL-EVT-IN.
013600         IF FS-CAPL-EVT EQUAL "00"
013700             IF NOT EVT-TRANSACAO
013800                 GO TO 0110-LEITURA
013900             END-IF
014000         END-IF.
014100 0110-LEITURA-FIM.EXIT.
014200
014300 0200-PROCESSAR                          SECTION.
014400         ADD 1 TO ACU-LIDOS.
014500         MOVE "S" TO WRK-PASSOU.
014600         PERFORM 0210-VALIDA-TRANSACAO.
014700         IF WRK-PASSOU EQUAL "S"
014800             PERFORM 0220-TENOR-POS-CAPL
014900         END-IF.
015000         IF WRK-PASSOU EQUAL "S"
015100             PERFORM 0230-CONFIRMAR-VENDA
015200             PERFORM 0240-GRAVA-SAIDA
015300             ADD 1 TO ACU-VALIDOS
015400         ELSE
015500             ADD 1 TO ACU-REJEITADOS
015600         END-IF.
015700         PERFORM 0110-LEITURA.
015800
015900 0299-PROCESSAR-FIM.EXIT.
016000*-----------------------------------------------------------------
016100 0210-VALIDA-TRANSACAO                    SECTION.
016200*    GATE: LISTA BRANCA, PROMOCAO VIGENTE, TIPO DE TRANSACAO,
016210*    STATUS FECHADO, VENDA EM ANDAMENTO COM OFERTA JA ACEITA E SMS
016220*    POS-CAPL AINDA NAO ENVIADO, E OS VALORES DE ORIGEM/DESTINO
016230*    BATENDO COM A VENDA (RQ-4782).
016240*    OBS: O EVENTO DE TRANSACAO (#CAPLEVT) NAO TRAZ O NUMERO DE
016250*    TELEFONE, SOMENTE O CODIGO DE ASSINANTE - A VERIFICACAO DE
016260*    LISTA BRANCA E FEITA LOGO APOS A LOCALIZACAO DA VENDA,
016270*    CONTRA O TELEFONE GRAVADO NO LEDGER (VND-PHONE-NUMBER).
016300*-----------------------------------------------------------------
016600
016700         MOVE "N" TO WRK-PASSOU.
016710         IF PRO-CAMPAIGN-ID EQUAL SPACES
016720             GO TO 0210-VALIDA-TRANSACAO-FIM
016730         END-IF.
016740         IF WRK-HOJE-YYYYMMDD LESS PRO-START-DATE-N OR
016750            WRK-HOJE-YYYYMMDD GREATER PRO-END-DATE-N
016760             GO TO 0210-VALIDA-TRANSACAO-FIM
016770         END-IF.
016800         IF TRX-TRANSACTION-TYPE NOT EQUAL "CAPL"
016900             GO TO 0210-VALIDA-TRANSACAO-FIM
017000         END-IF.
017100         IF TRX-STATUS-DESC NOT EQUAL "CERRADO"
017200             GO TO 0210-VALIDA-TRANSACAO-FIM
017300         END-IF.
017400         IF TRX-SUBSCRIBER-ID-IN EQUAL SPACES
017500             GO TO 0210-VALIDA-TRANSACAO-FIM
017600         END-IF.
017700
017800         MOVE TRX-SUBSCRIBER-ID-N7 TO WRK-CHAVE-VENDA.
017900         READ CAPL-SALE-LEDGER
018000             INVALID KEY
018100                 GO TO 0210-VALIDA-TRANSACAO-FIM
018200         END-READ.
018300
018310         SET IX-WHL TO 1.
018320         SEARCH TBL-WHL-ENTRY
018330             AT END
018340                 GO TO 0210-VALIDA-TRANSACAO-FIM
018350             WHEN TBL-WHL-PHONE-NUMBER (IX-WHL) EQUAL
018360                                        VND-PHONE-NUMBER
018370                 CONTINUE
018380         END-SEARCH.
018390
018400         IF NOT VND-OFERTA-ACEITA
018500             GO TO 0210-VALIDA-TRANSACAO-FIM
018600         END-IF.
018700         IF VND-SMS-POST-CAPL-CONTACT-DATE NOT EQUAL SPACES
018800             GO TO 0210-VALIDA-TRANSACAO-FIM
018900         END-IF.
019000         IF TRX-SOURCE-FIXED-CHARGE NOT EQUAL
019100                                      VND-ORIGIN-FIXED-CHARGE-N
019200             GO TO 0210-VALIDA-TRANSACAO-FIM
019300         END-IF.
019400         IF TRX-SOURCE-PLAN-CODE NOT EQUAL VND-PLAN-CD
019500             GO TO 0210-VALIDA-TRANSACAO-FIM
019600         END-IF.
019700         IF TRX-DEST-FIXED-CHARGE NOT EQUAL
019800                                      VND-OFFER-FIXED-CHARGE-N
019900             GO TO 0210-VALIDA-TRANSACAO-FIM
020000         END-IF.
020100         IF TRX-AMDOCS-CHANNEL-CODE NOT EQUAL "MASIVO"
020200             GO TO 0210-VALIDA-TRANSACAO-FIM
020300         END-IF.
020400
020500         MOVE "S" TO WRK-PASSOU.
020600
020700 0210-VALIDA-TRANSACAO-FIM.EXIT.
020800*-----------------------------------------------------------------
020900 0220-TENOR-POS-CAPL                      SECTION.
021000*    LOCALIZA O TENOR DE MENSAGEM DE CHAVE FIXA "POST_CAPL" E
021100*    SUBSTITUI O TEXTO DO SMS COM A QUANTIDADE DE GIGAS DA OFERTA.
021200*-----------------------------------------------------------------
021300
021400         MOVE "N" TO WRK-PASSOU.
021500         MOVE SPACES TO REG-MENSAGEM-TENOR.
021550         SET IX-MTN TO 1.
021600         SEARCH TBL-MTN-ENTRY
021700             AT END
021900                 GO TO 0220-TENOR-POS-CAPL-FIM
021950             WHEN TBL-MTN-TENOR-KEY (IX-MTN) EQUAL "POST_CAPL"
021970                 MOVE TBL-MTN-ENTRY (IX-MTN) TO REG-MENSAGEM-TENOR
021980                 MOVE "S" TO WRK-PASSOU
022000         END-SEARCH.
022500
022600 0220-TENOR-POS-CAPL-FIM.EXIT.
022700*-----------------------------------------------------------------
022800 0230-CONFIRMAR-VENDA                     SECTION.
022900*    CARIMBA A DATA DE CONTATO DO SMS POS-CAPL E PERSISTE A
023000*    VENDA - FECHA O CICLO DA OFERTA CAPL PARA ESTE ASSINANTE.
023100*-----------------------------------------------------------------
023200
023300         MOVE TRX-TRACKING-ID TO VND-SMS-POST-CAPL-CONTACT-DATE.
023400         REWRITE REG-CAPL-VENDA
023500             INVALID KEY
023600                 CONTINUE
023700         END-REWRITE.
023800
023900 0230-CONFIRMAR-VENDA-FIM.EXIT.
024000*-----------------------------------------------------------------
024100 0240-GRAVA-SAIDA                         SECTION.
024200*    GRAVA O LOG DE CONTATO (CANAL SMS) E O SMS DE CONFIRMACAO
024300*    (CAMPANHA "2") NO CAPL-OUTPUT.
024400*-----------------------------------------------------------------
024500
024600         MOVE VND-PHONE-NUMBER   TO CTC-PHONE-NUMBER.
024700         MOVE VND-SUBSCRIBER-CD  TO CTC-SUBSCRIBER-ID.
024800         MOVE "2"                TO CTC-CAMPAIGN-ID.
024900         MOVE "SMS"              TO CTC-CHANNEL.
025000         MOVE "20250101000000.000000" TO CTC-CONTACT-DATE.
025100         WRITE REG-CONTATO-LOG.
025200
025300         MOVE TRX-TRACKING-ID    TO SAI-TRACKING-ID.
025400         MOVE "2"                TO SAI-CAMPAIGN-ID.
025500         MOVE VND-PHONE-NUMBER   TO SAI-PHONE-NUMBER.
025600         MOVE VND-SUBSCRIBER-CD  TO SAI-SUBSCRIBER-ID.
025700         MOVE "SMS"              TO SAI-MESSAGE-TYPE.
025800         MOVE MTN-SMS-TEMPLATE   TO SAI-MESSAGE-1.
025900         WRITE REG-CAPL-SAIDA.
026000
026100 0240-GRAVA-SAIDA-FIM.EXIT.
026200*-----------------------------------------------------------------
026300 0300-FINALIZAR                          SECTION.
026400         CLOSE CAPL-EVT-IN CAPL-SALE-LEDGER
026500               CONTACT-LOG CAPL-OUTPUT.
026600         DISPLAY "CAPLP3 - PIPELINE 3 DE CONFIRMACAO CAPL".
026700         DISPLAY "TOTAL DE REGISTROS LIDOS....: " ACU-LIDOS.
026800         DISPLAY "TOTAL DE REGISTROS VALIDOS..: " ACU-VALIDOS.
026900         DISPLAY "TOTAL DE REGISTROS REJEITADO: " ACU-REJEITADOS.
027000
027100 0399-FINALIZAR-FIM.EXIT.
