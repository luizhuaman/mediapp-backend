000100*=================================================================*
000200*    BOOK....... : #CAPLERR
000300*    OBJETIVO.... : AREA PADRAO DE MENSAGENS/STATUS DE ERRO,
000400*                   COPIADA POR TODOS OS PROGRAMAS DAS ESTEIRAS
000500*                   CAPL E PCR PARA O PARAGRAFO 9999-TRATA-ERRO.
000600*-----------------------------------------------------------------*
000700*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000800*=================================================================*
000900 01  WRK-AREA-ERRO-PADRAO.
001000     05 WRK-DESCRICAO-ERRO         PIC X(040)   VALUE SPACES.
001100     05 WRK-STATUS-ERRO            PIC X(002)   VALUE SPACES.
001200     05 WRK-AREA-ERRO              PIC X(020)   VALUE SPACES.
001300     05 WRK-ARQUIVO-ERRO           PIC X(010)   VALUE SPACES.
001400     05 FILLER                     PIC X(010)   VALUE SPACES.
001500 01  WRK-MENSAGENS-PADRAO.
001600     05 WRK-ERRO-ABERTURA          PIC X(030)   VALUE
001700         "ERRO NA ABERTURA DO ARQUIVO".
001800     05 WRK-ERRO-LEITURA           PIC X(030)   VALUE
001900         "ERRO NA LEITURA DO ARQUIVO".
002000     05 WRK-NAO-GRAVOU             PIC X(030)   VALUE
002100         "ERRO NA GRAVACAO DO REGISTRO".
002200     05 WRK-NAO-ACHOU              PIC X(030)   VALUE
002300         "ARQUIVO NAO ENCONTRADO".
002400     05 WRK-ARQ-OK                 PIC X(030)   VALUE
002500         "ARQUIVO FECHADO COM SUCESSO".
002600     05 WRK-VAZIO                  PIC X(030)   VALUE
002700         "ARQUIVO VAZIO".
002800     05 FILLER                     PIC X(010)   VALUE SPACES.
