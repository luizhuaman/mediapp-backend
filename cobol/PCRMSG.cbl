000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.PCRMSG.
000400 AUTHOR. MATHEUS.
000500 INSTALLATION. FOURSYS.
000600 DATE-WRITTEN. 12/07/2024.
000700 DATE-COMPILED.
000800 SECURITY.  USO RESTRITO AO DEPARTAMENTO DE RETENCAO - TELEFONICA.
000900*=================================================================
001000*      EMPRESA... :  FOURSYS                                     *
001100*=================================================================
001200*    PROGRAMA.... : PCRMSG                                       *
001300*    PROGRAMADOR. : MATHEUS                                      *
001400*    DATA........ : 12 / 07 / 2024                               *
001500*                                                                 *
001600*    OBJETIVO.... : SERVICO DE SUBSTITUICAO DE VARIAVEIS DE       *
001700*                   TEMPLATE DA NOTIFICACAO WHATSAPP DA ESTEIRA   *
001800*                   PCR - RESOLVE CADA VARIAVEL NOMEADA DO        *
001900*                   TEMPLATE CONTRA O DTO DO EVENTO E DEVOLVE O   *
002000*                   VETOR DE VALORES RESOLVIDOS AO CHAMADOR.      *
002100*                                                                 *
002200*    OBSERVACOES. : SUBPROGRAMA (CALL) - NAO ABRE ARQUIVO. SE O   *
002300*                   VALOR RESOLVIDO FOR NULO (NOME DE CAMPO       *
002400*                   DESCONHECIDO) A VARIAVEL E OMITIDA; SE O      *
002500*                   TEMPLATE ACEITA VALORES ESTATICOS E O VALOR   *
002600*                   RESOLVIDO FOR VAZIO, DEVOLVE O PROPRIO NOME   *
002700*                   DA VARIAVEL NO LUGAR DO VALOR.                *
002800*=================================================================
002900*    ARQUIVOS.... : NENHUM (TUDO VIA LINKAGE SECTION)             *
003000*=================================================================
003100*    MODULOS..... :                                               *
003200*=================================================================
003300*    ALTERACOES
003400*-----------------------------------------------------------------
003500*    DATA       PROGR  CHAMADO    DESCRICAO                       *
003600*    ---------- ------ ---------- ------------------------------- *
003700*    12/07/2024 MATH   -          VERSAO ORIGINAL (GRAVACAO DE    *
003800*                                 CADASTRO VIA ACCEPT/DISPLAY)    *
003900*    17/04/2025 MHM    RQ-4601    REESCRITO COMO SERVICO DE       *
004000*                                 SUBSTITUICAO DE TEMPLATE PCR    *
004100*    28/04/2025 IS     RQ-4601    REGRA DE VALOR ESTATICO VAZIO   *
004200*                                 (DEVOLVE O NOME DA VARIAVEL)    *
004300*=================================================================
004400 ENVIRONMENT                             DIVISION.
004500 CONFIGURATION                           SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS CLASSE-NUMERICA IS "0" THRU "9".
004900
005000 DATA                                    DIVISION.
005100 WORKING-STORAGE                         SECTION.
005200 77  WRK-IDX                     PIC 9(02)    COMP   VALUE ZERO.
005300 77  WRK-VALOR-RESOLVIDO         PIC X(40)           VALUE SPACES.
005400 77  WRK-CAMPO-NULO              PIC X(01)           VALUE "N".
005500         88 WRK-E-CAMPO-NULO             VALUE "S".
005600*----------------- VARIAVEL DE MENSSAGEM
005700 01  WRK-MSG-ERRO.
005800     05 WRK-SEM-MAPA             PIC X(30)           VALUE
005900             "CAMPO DO TEMPLATE DESCONHECIDO".
006000     05 FILLER                   PIC X(10)           VALUE SPACES.
006100
006200 LINKAGE                                 SECTION.
006300 01  LK-TEMPLATE.
006400 COPY "#NOTITPL".
006500 01  LK-DTO.
006600     05 LK-DTO-FULL-NAME         PIC X(30).
006700     05 LK-DTO-FIXED-CHARGE      PIC X(08).
006800     05 LK-DTO-PRODUCT-TAG       PIC X(40).
006900     05 LK-DTO-SUBSCRIPTION-VAL  PIC X(20).
007000     05 LK-DTO-EQUIPAMENTO       PIC X(40).
007100     05 LK-DTO-OFFER-CODE        PIC X(10).
007200     05 LK-DTO-CALL-DEST         PIC X(60).
007300     05 LK-DTO-PHONE-NUMBER      PIC X(12).
007400*    VISAO NUMERICA (REDEFINES) - RESERVADA PARA MASCARAMENTO
007500*    DE TELEFONE EM LOG FUTURO, CASO A CAMPANHA PASSE A EXIGIR.
007600     05 LK-DTO-PHONE-NUMBER-NUM REDEFINES LK-DTO-PHONE-NUMBER.
007700         10 FILLER                   PIC 9(005).
007800         10 LK-DTO-PHONE-NUMBER-N7   PIC 9(007).
007900     05 LK-DTO-SUBSCRIBER-ID     PIC X(12).
008000     05 LK-DTO-SUBSCRIBER-ID-NUM REDEFINES LK-DTO-SUBSCRIBER-ID.
008100         10 FILLER                   PIC 9(005).
008200         10 LK-DTO-SUBSCRIBER-ID-N7  PIC 9(007).
008300     05 LK-DTO-MENSAGEM-BASE     PIC X(160).
008400     05 LK-DTO-MENSAGEM-BASE-ALT REDEFINES LK-DTO-MENSAGEM-BASE.
008500         10 LK-DTO-MENSAGEM-1A80     PIC X(080).
008600         10 LK-DTO-MENSAGEM-81A160   PIC X(080).
008700     05 FILLER                   PIC X(10).
008800 01  LK-SAIDA-VARIAVEIS.
008900     05 LK-SAI-VALOR             OCCURS 10 TIMES     PIC X(40).
009000     05 FILLER                   PIC X(10).
009100
009200 PROCEDURE DIVISION USING LK-TEMPLATE LK-DTO LK-SAIDA-VARIAVEIS.
009300 0000-PRINCIPAL.
009400
009500         PERFORM 0100-INICIAR.
009600         PERFORM 0200-PROCESSAR
009700             VARYING WRK-IDX FROM 1 BY 1
009800             UNTIL WRK-IDX GREATER 10.
009900         GOBACK.
010000
010100 0000-PRINCIPAL-FIM.EXIT.
010200*=================================================================
010300 0100-INICIAR                            SECTION.
010400
010500         MOVE SPACES TO LK-SAIDA-VARIAVEIS.
010600
010700 0100-INICIAR-FIM.EXIT.
010800*=================================================================
010900 0200-PROCESSAR                          SECTION.
011000*    PARA CADA POSICAO DO TEMPLATE, RESOLVE O CAMPO NOMEADO NO
011100*    DTO E APLICA A REGRA DE NULO / VALOR ESTATICO VAZIO.
011200*=================================================================
011300
011400         IF TPL-VARIABLE-NAME (WRK-IDX) EQUAL SPACES
011500             GO TO 0200-PROCESSAR-FIM
011600         END-IF.
011700
011800         PERFORM 0210-RESOLVER-CAMPO.
011900
012000         IF WRK-E-CAMPO-NULO
012100             MOVE SPACES TO LK-SAI-VALOR (WRK-IDX)
012200         ELSE
012300             IF WRK-VALOR-RESOLVIDO EQUAL SPACES
012400                 AND TPL-TEM-VALOR-ESTATICO
012500                 MOVE TPL-VARIABLE-NAME (WRK-IDX)
012600                                     TO LK-SAI-VALOR (WRK-IDX)
012700             ELSE
012800                 MOVE WRK-VALOR-RESOLVIDO
012900                                     TO LK-SAI-VALOR (WRK-IDX)
013000             END-IF
013100         END-IF.
013200
013300 0200-PROCESSAR-FIM.EXIT.
013400*=================================================================
013500 0210-RESOLVER-CAMPO                     SECTION.
013600
013700         MOVE "N"    TO WRK-CAMPO-NULO.
013800         MOVE SPACES TO WRK-VALOR-RESOLVIDO.
013900
014000         EVALUATE TPL-VARIABLE-FIELD (WRK-IDX)
014100             WHEN "FULL-NAME"
014200                 MOVE LK-DTO-FULL-NAME      TO WRK-VALOR-RESOLVIDO
014300             WHEN "FIXED-CHARGE"
014400                 MOVE LK-DTO-FIXED-CHARGE   TO WRK-VALOR-RESOLVIDO
014500             WHEN "PRODUCT-TAG"
014600                 MOVE LK-DTO-PRODUCT-TAG    TO WRK-VALOR-RESOLVIDO
014700             WHEN "SUBSCRIPTION-VALUE"
014800                 MOVE LK-DTO-SUBSCRIPTION-VAL
014900                                            TO WRK-VALOR-RESOLVIDO
015000             WHEN "SUGGESTED-EQUIPMENT"
015100                 MOVE LK-DTO-EQUIPAMENTO    TO WRK-VALOR-RESOLVIDO
015200             WHEN "OFFER-CODE"
015300                 MOVE LK-DTO-OFFER-CODE     TO WRK-VALOR-RESOLVIDO
015400             WHEN "CALL-DESTINATION-TEXT"
015500                 MOVE LK-DTO-CALL-DEST      TO WRK-VALOR-RESOLVIDO
015600             WHEN "PHONE-NUMBER"
015700                 MOVE LK-DTO-PHONE-NUMBER   TO WRK-VALOR-RESOLVIDO
015800             WHEN "SUBSCRIBER-ID"
015900                 MOVE LK-DTO-SUBSCRIBER-ID  TO WRK-VALOR-RESOLVIDO
016000             WHEN "MESSAGE-1"
016100                 MOVE LK-DTO-MENSAGEM-BASE  TO WRK-VALOR-RESOLVIDO
016200             WHEN OTHER
016300                 SET WRK-E-CAMPO-NULO TO TRUE
016400                 DISPLAY WRK-SEM-MAPA " - "
016500                         TPL-VARIABLE-FIELD (WRK-IDX)
016600         END-EVALUATE.
016700
016800 0210-RESOLVER-CAMPO-FIM.EXIT.
