000100*=================================================================*
000200*    BOOK....... : #CLUSOFR
000300*    OBJETIVO.... : OFERTA DO GRUPO DE CLUSTER (MENSAGEM E
000400*                   DESTINO DE DISCAGEM) USADA NO RAMO DE
000500*                   RETENCAO/LEAD DA ESTEIRA PCR.
000600*-----------------------------------------------------------------*
000700*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000800*=================================================================*
000900 01  REG-OFERTA-CLUSTER.
001000     05 COF-GROUP-TAG               PIC X(010).
001100     05 COF-OFFER-TYPE              PIC X(010).
001200     05 COF-MESSAGE                 PIC X(160).
001300     05 COF-FIRST-OFFER             PIC X(040).
001400     05 COF-SECOND-OFFER            PIC X(040).
001500     05 COF-CALL-DESTINATION        PIC X(020).
001600     05 FILLER                      PIC X(010).
