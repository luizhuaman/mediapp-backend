000100*=================================================================*
000200*    BOOK....... : #PCROUT
000300*    OBJETIVO.... : REGISTRO DE SAIDA DA ESTEIRA PCR (WHATSAPP,
000400*                   LEAD DE RETENCAO OU SATPUSH) - ARQUIVO
000500*                   SEQUENCIAL DE ANEXACAO, SO GRAVACAO.
000600*-----------------------------------------------------------------*
000700*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000800*=================================================================*
000900 01  REG-PCR-SAIDA.
001000     05 PCO-TRACKING-ID             PIC X(020).
001100     05 PCO-CAMPAIGN-ID             PIC X(010).
001200     05 PCO-PHONE-NUMBER            PIC X(012).
001300     05 PCO-SUBSCRIBER-ID           PIC X(012).
001400     05 PCO-MESSAGE-1               PIC X(160).
001500     05 PCO-OFFER-CODE              PIC X(010).
001600     05 PCO-OFFER-ID                PIC X(008).
001700     05 PCO-CALL-DESTINATION-TEXT   PIC X(060).
001800     05 PCO-FULL-NAME               PIC X(030).
001900     05 PCO-FIXED-CHARGE            PIC X(008).
002000     05 PCO-FIXED-CHARGE-N REDEFINES PCO-FIXED-CHARGE
002100                                    PIC 9(006)V99.
002200     05 PCO-PRODUCT-TAG             PIC X(040).
002300     05 PCO-SUBSCRIPTION-VALUE      PIC X(020).
002400     05 PCO-SUGGESTED-EQUIPMENT     PIC X(040).
002500     05 FILLER                      PIC X(010).
