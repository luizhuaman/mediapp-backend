000100*=================================================================*
000200*    BOOK....... : #DOCLINE
000300*    OBJETIVO.... : RESUMO DE LINHAS POR DOCUMENTO (DOCUMENT-LINE
000400*                   SUMMARY) - UM REGISTRO POR TITULAR, PRE-
000500*                   CALCULADO PELA CARGA NOTURNA A PARTIR DO
000600*                   CADASTRO MESTRE, PARA A TAG TRANSVERSAL DA
000700*                   ESTEIRA PCR (EVITA RELEITURA DO CADASTRO
000800*                   MESTRE POR DOCUMENTO A CADA EVENTO).
000900*-----------------------------------------------------------------*
001000*    PROGRAMADOR : M.MEDEIROS          DATA: 12/07/2025
001100*    CONSULTORIA : FOURSYS
001200*    OBJETIVO    : BOOK NOVO - SUBSTITUI A RELEITURA DO CADASTRO
001300*                  MESTRE POR DOCUMENTO PARA A TAG TRANSVERSAL DA
001400*                  ESTEIRA PCR (MOBILE_WITH_FIXED / MULTIPLE_
001500*                  LINES) - VER PCRP1, SECAO 0410-TAG-TRANSVERSAL
001600*                  (RQ-4713).
001700*=================================================================*
001800 01  REG-RESUMO-LINHAS-DOC.
001900     05 DLS-DOCUMENT-NUMBER      PIC X(015).
002000     05 DLS-TEM-LINHA-FIXA-DIF-MT PIC X(001).
002100         88 DLS-TEM-FIXA-MT-DIFERENTE    VALUE "1".
002200     05 DLS-QTD-LINHAS-MOVEL     PIC 9(003).
002300     05 FILLER                   PIC X(010).
002400