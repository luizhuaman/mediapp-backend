000100*=================================================================*
000200*    BOOK....... : #PLANTEN
000300*    OBJETIVO.... : TABELA DE NOME DE PLANO POS-ACEITE (PLAN
000400*                   TENOR) - CHAVEADA POR FIXED-CHARGE + OFFER
000500*                   -TYPE (E RENT-TYPE QUANDO NAO-REGULAR),
000600*                   PESQUISADA POR VARREDURA, PREFERINDO A
000700*                   LINHA DE ORIGEM "AUTOMATIC".
000800*-----------------------------------------------------------------*
000900*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
001000*=================================================================*
001100 01  REG-PLANO-TENOR.
001200     05 PTN-FIXED-CHARGE           PIC X(008).
001300     05 PTN-FIXED-CHARGE-N REDEFINES PTN-FIXED-CHARGE
001400                                    PIC 9(006)V99.
001500     05 PTN-OFFER-TYPE             PIC X(010).
001600     05 PTN-RENT-TYPE              PIC X(010).
001700     05 PTN-PLAN-NAME              PIC X(040).
001800     05 PTN-SOURCE                 PIC X(010).
001900         88 PTN-ORIGEM-AUTOMATICA          VALUE "AUTOMATIC".
002000     05 FILLER                     PIC X(010).
