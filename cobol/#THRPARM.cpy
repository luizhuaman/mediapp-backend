000100*=================================================================*
000200*    BOOK....... : #THRPARM
000300*    OBJETIVO.... : PARAMETROS DE CAMPANHA DA RETENCAO PROATIVA
000400*                   (PCR) - REGISTRO UNICO, LIDO NA ABERTURA E
000500*                   MANTIDO EM WORKING-STORAGE PARA O RUN TODO.
000600*-----------------------------------------------------------------*
000700*    PROGRAMADOR : M.MEDEIROS          DATA: 03/02/2025
000800*=================================================================*
000900 01  REG-PARAMETRO-CAMPANHA.
001000     05 PRM-CAMPAIGN-ID             PIC X(010).
001100     05 PRM-RANGE-CP-DAYS           PIC 9(003).
001200     05 PRM-MIN-QTY-CALL-DURATION   PIC 9(005).
001300     05 PRM-CONTACTABILITY-DAYS     PIC 9(003).
001400     05 PRM-ACTIVE-SENDING-WHATS    PIC X(001).
001500         88 PRM-WHATSAPP-HABILITADO         VALUE "1".
001600     05 FILLER                      PIC X(010).
